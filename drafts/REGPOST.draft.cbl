000100******************************************************************
000110* PROGRAM-ID: REGPOST
000120* AUTHOR: C. PEREYRA
000130* INSTALLATION: GRUPO 1 - SISTEMAS DE BILLETERA PERSONAL
000140* DATE-WRITTEN: 04/10/1991
000150* DATE-COMPILED:
000160* SECURITY: NO CLASIFICADO
000170*----------------------------------------------------------------*
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------*
000200* 04/10/1991 CP  ALTA INICIAL - LECTURA SECUENCIAL DE MOVIMIENTOS
000210*                DE LA BILLETERA (INGRESO/EGRESO), VALIDACION
000220*                CONTRA VALFECHA Y MAESTPRE, CONTABILIZACION.
000230* 20/10/1991 CP  SE AGREGA EL INFORME DE CIERRE DE LOTE (TOTALES
000240*                GENERALES Y APERTURA POR CATEGORIA).
000250* 15/03/1992 RG  SE AGREGA LA TABLA DE CATEGORIAS POR DEFECTO
000260*                PARA BILLETERAS NUEVAS (12 CATEGORIAS FIJAS).
000270* 02/07/1992 RB  SE AGREGA EL CONTROL DE ALERTAS DE PRESUPUESTO
000280*                (PRESUPUESTO EXCEDIDO / EN ATENCION).
000290* 19/11/1993 CP  SE AGREGA EL CONTROL DE SALDO NEGATIVO, SALDO
000300*                BAJO Y GASTOS SUPERIORES A LOS INGRESOS.
000310* 21/11/1993 NB  SE ALINEA CON MAESTPRE -- LA ACTUALIZACION DEL
000320*                GASTO ACUMULADO AHORA REESCRIBE EL MAESTRO.
000330* 05/04/1994 RG  SE AGREGA EL BLOQUE DE ANALISIS (PROMEDIO DE
000340*                GASTO, TASA DE AHORRO, TOP-5 CATEGORIAS).
000350* 12/04/1997 CP  SE AGREGA LA ALTA DE PRESUPUESTOS DESDE EL
000360*                PROPIO LOTE CUANDO EL MAESTRO NO TIENE LA
000370*                CATEGORIA (VER MAESTPRE, OPERACION 'N').
000380* 30/09/1997 RB  SE AGREGA LA TRANSFERENCIA ENTRE BILLETERAS --
000390*                PIERNA DE EGRESO LOCAL Y ARCHIVO DE TRASPASO
000400*                PARA QUE LA BILLETERA RECEPTORA LO TOME EN SU
000410*                PROPIA CORRIDA.
000420* 14/01/1998 SU  SE AGREGA LA EXTRACCION AD-HOC DE ESTADISTICAS
000430*                POR CATEGORIA (PEDIDO 0089).
000440* 04/03/1999 SU  ISSUE Y2K-0058: SE REVISAN TODAS LAS FECHAS DE
000450*                TRABAJO DEL PROGRAMA, TODAS EN 4 POSICIONES DE
000460*                ANIO. SIN CAMBIOS DE CODIGO.
000470* 22/06/1999 SU  ALTA-0241: SE AGREGA LA IMPORTACION Y LA
000480*                EXPORTACION DE EXTRACTO EN FORMATO CSV (VER
000490*                TAMBIEN MAESTPRE, OPERACION 'F' FIJAR-GASTO).
000500* 30/11/1999 RG  SE CORRIGE LA TASA DE AHORRO CUANDO EL INGRESO
000510*                ACUMULADO ES CERO (QUEDABA EN DIVISION POR
000520*                CERO, SE FUERZA A CERO POR ANO CONTABLE).
000530*----------------------------------------------------------------*
000540* REEMPLAZA A TP02EJ01 / TP02EJ01_V5 (CONTABILIZACION DE UN LOTE
000550* DE CONSUMOS DE TARJETA CONTRA EL MAESTRO DE TARJETAS Y EMISION
000560* DEL RESUMEN). SE MANTIENE LA MISMA FORMA DE TRABAJO -- LECTURA
000570* SECUENCIAL DEL LOTE DIARIO, VALIDACION CONTRA SUBRUTINAS Y
000580* MAESTRO INDEXADO, EMISION DE UN INFORME DE CIERRE -- APLICADA
000590* AHORA A LOS MOVIMIENTOS DE INGRESO Y EGRESO DE UNA BILLETERA
000600* PERSONAL Y A SU PRESUPUESTO POR CATEGORIA.
000610*----------------------------------------------------------------*
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID. REGPOST.
000640 AUTHOR. C. PEREYRA.
000650 INSTALLATION. GRUPO 1 - SISTEMAS DE BILLETERA PERSONAL.
000660 DATE-WRITTEN. 04/10/1991.
000670 DATE-COMPILED.
000680 SECURITY. NO CLASIFICADO.
000690*----------------------------------------------------------------*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS DIGITO IS '0' THRU '9'
000750     UPSI-0 ON STATUS IS WS-MODO-VERBOSE
000760            OFF STATUS IS WS-MODO-NORMAL.
000770
000780 INPUT-OUTPUT SECTION.
000790
000800 FILE-CONTROL.
000810
000820     SELECT ENT-TRANSACCIONES
000830         ASSIGN TO 'MOVDIA'
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS FS-TRANSACCIONES.
000860
000870     SELECT OPTIONAL ENT-CSV-IMPORT
000880         ASSIGN TO 'EXTRACTO.CSV'
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-CSV-IMPORT.
000910
000920     SELECT SAL-CSV-EXPORT
000930         ASSIGN TO 'EXTRACTO.NVO'
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS FS-CSV-EXPORT.
000960
000970     SELECT SAL-INFORME
000980         ASSIGN TO 'INFORME'
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FS-INFORME.
001010
001020     SELECT OPTIONAL ENT-CATEGORIAS-CONSULTA
001030         ASSIGN TO 'PEDCATEG'
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS FS-CATEGORIAS-CONSULTA.
001060
001070     SELECT SAL-TRANSFERENCIAS
001080         ASSIGN TO 'TRASPASO'
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS FS-TRANSFERENCIAS.
001110
001120     SELECT SAL-ERRORES
001130         ASSIGN TO 'RECHAZOS'
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS FS-ERRORES.
001160
001170*----------------------------------------------------------------*
001180 DATA DIVISION.
001190
001200 FILE SECTION.
001210
001220 FD  ENT-TRANSACCIONES.
001230     COPY TRANLOG.
001240
001250 FD  ENT-CSV-IMPORT.
001260 01  WS-CSV-LINEA-IN                 PIC X(132).
001270
001280 FD  SAL-CSV-EXPORT.
001290 01  WS-CSV-LINEA-OUT                PIC X(132).
001300
001310 FD  SAL-INFORME.
001320     COPY REPRTLIN.
001330
001340 FD  ENT-CATEGORIAS-CONSULTA.
001350 01  WS-CATCON-LINEA                 PIC X(20).
001360
001370 FD  SAL-TRANSFERENCIAS.
001380 01  WS-TR-TRASPASO-REG.
001390     05  TR-CATEGORIA                PIC X(20).
001400     05  TR-IMPORTE                  PIC S9(09)V9(02).
001410     05  TR-FECHA                    PIC 9(08).
001420     05  TR-HORA                     PIC 9(04).
001430     05  TR-DESCRIPCION              PIC X(30).
001440     05  TR-BILLETERA-DESTINO        PIC X(20).
001450     05  FILLER                      PIC X(08).
001460
001470 FD  SAL-ERRORES.
001480 01  WS-ERR-RENGLON.
001490     05  ERR-ID-TRANSACCION          PIC X(36).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001510     05  ERR-COD-RECHAZO             PIC X(20).
001520     05  FILLER                      PIC X(01) VALUE SPACE.
001530     05  ERR-DES-RECHAZO             PIC X(60).
001540     05  FILLER                      PIC X(14).
001550
001560*----------------------------------------------------------------*
001570 01  FS-STATUS.
001580*    ** FILE STATUS DE TODOS LOS ARCHIVOS DEL LOTE **
001590     05  FS-TRANSACCIONES            PIC X(2).
001600         88  FS-TRANSACCIONES-OK          VALUE '00'.
001610         88  FS-TRANSACCIONES-EOF         VALUE '10'.
001620     05  FS-CSV-IMPORT                PIC X(2).
001630         88  FS-CSV-IMPORT-OK             VALUE '00'.
001640         88  FS-CSV-IMPORT-EOF            VALUE '10'.
001650         88  FS-CSV-IMPORT-NO-EXISTE      VALUE '35'.
001660     05  FS-CSV-EXPORT                PIC X(2).
001670         88  FS-CSV-EXPORT-OK             VALUE '00'.
001680     05  FS-INFORME                   PIC X(2).
001690         88  FS-INFORME-OK                VALUE '00'.
001700     05  FS-CATEGORIAS-CONSULTA       PIC X(2).
001710         88  FS-CATCON-OK                 VALUE '00'.
001720         88  FS-CATCON-EOF                VALUE '10'.
001730         88  FS-CATCON-NO-EXISTE          VALUE '35'.
001740     05  FS-TRANSFERENCIAS            PIC X(2).
001750         88  FS-TRANSFERENCIAS-OK         VALUE '00'.
001760     05  FS-ERRORES                   PIC X(2).
001770         88  FS-ERRORES-OK                VALUE '00'.
001780
001790*----------------------------------------------------------------*
001800 WORKING-STORAGE SECTION.
001810
001820 01  WS-SWITCHES.
001830     05  SW-PEDIDO-CATEGORIAS-F        PIC X(01) VALUE 'N'.
001840         88  SW-HAY-PEDIDO-CATEGORIAS      VALUE 'S'.
001850         88  SW-NO-HAY-PEDIDO-CATEGORIAS   VALUE 'N'.
001860     05  SW-TRANSACCION-VALIDA-F      PIC X(01) VALUE 'S'.
001870         88  WS-TRANSACCION-VALIDA        VALUE 'S'.
001880         88  WS-TRANSACCION-INVALIDA      VALUE 'N'.
001890     05  SW-BILLETERA-ABIERTA-F        PIC X(01) VALUE 'S'.
001900         88  WS-BILLETERA-ABIERTA         VALUE 'S'.
001910         88  WS-BILLETERA-CERRADA         VALUE 'N'.
001920     05  SW-CATEGORIA-CONOCIDA-F       PIC X(01) VALUE 'S'.
001930         88  WS-CATEGORIA-CONOCIDA        VALUE 'S'.
001940         88  WS-CATEGORIA-DESCONOCIDA     VALUE 'N'.
001950
001960* mensaje de rechazo armado por la validacion, volcado a
001970* SAL-ERRORES via 2500-.
001980 01  WS-MOTIVO-RECHAZO.
001990     05  WS-COD-RECHAZO               PIC X(20) VALUE SPACES.
002000     05  WS-DES-RECHAZO               PIC X(60) VALUE SPACES.
002010
002020*----------------------------------------------------------------*
002030* DATOS DE LA BILLETERA DEL LOTE (WALLET-HEADER). WS-BIL-BALANCE
002040* VISTA EN ABSOLUTO (SIN SIGNO) SE USA PARA IMPRIMIR EL SALDO EN
002050* LAS ALERTAS DE SALDO NEGATIVO SIN EL SIGNO EN EL TEXTO.
002060*----------------------------------------------------------------*
002070 01  WS-BIL-BILLETERA.
002080     05  WS-BIL-TITULAR               PIC X(20) VALUE SPACES.
002090     05  WS-BIL-BALANCE                PIC S9(09)V9(02) VALUE 0.
002100     05  WS-BIL-TOTAL-INGRESO          PIC S9(09)V9(02) VALUE 0.
002110     05  WS-BIL-TOTAL-EGRESO           PIC S9(09)V9(02) VALUE 0.
002120     05  FILLER                       PIC X(10) VALUE SPACES.
002130 01  WS-BIL-VISTA-ABS REDEFINES WS-BIL-BILLETERA.
002140     05  FILLER                       PIC X(20).
002150     05  WS-BIL-BALANCE-U              PIC 9(09)V9(02).
002160     05  FILLER                       PIC X(20).
002170
002180* apertura de la billetera al terminar la importacion del CSV,
002190* usada para separar "en el periodo" (esta corrida) de "historico"
002200* (apertura + esta corrida) sin tener que releer el archivo.
002210 01  WS-BIL-APERTURA.
002220     05  WS-APE-INGRESO                PIC S9(09)V9(02) VALUE 0.
002230     05  WS-APE-EGRESO                 PIC S9(09)V9(02) VALUE 0.
002240
002250*----------------------------------------------------------------*
002260* TABLA DE CATEGORIAS CONOCIDAS EN LA CORRIDA -- LAS 12 POR
002270* DEFECTO DE TODA BILLETERA NUEVA MAS LAS QUE SE VAYAN
002280* DESCUBRIENDO POR LOS MOVIMIENTOS DEL LOTE (CATEGORY-RECORD).
002290*----------------------------------------------------------------*
002300 01  WS-CAT-TABLA-DEFECTO-LIT.
002310     05  FILLER                      PIC X(20) VALUE 'Zarplata'.
002320     05  FILLER                      PIC X(20) VALUE 'Bonus'.
002330     05  FILLER                      PIC X(20) VALUE 'Investicii'.
002340     05  FILLER                      PIC X(20) VALUE 'Podarok'.
002350     05  FILLER                      PIC X(20) VALUE 'Eda'.
002360     05  FILLER                      PIC X(20) VALUE 'Razvlechenija'.
002370     05  FILLER                      PIC X(20) VALUE 'Kommunalnyeuslugi'.
002380     05  FILLER                      PIC X(20) VALUE 'Transport'.
002390     05  FILLER                      PIC X(20) VALUE 'Taksi'.
002400     05  FILLER                      PIC X(20) VALUE 'Odezhda'.
002410     05  FILLER                      PIC X(20) VALUE 'Zdorove'.
002420     05  FILLER                      PIC X(20) VALUE 'Obrazovanie'.
002430 01  WS-CAT-TABLA-DEFECTO REDEFINES WS-CAT-TABLA-DEFECTO-LIT.
002440     05  WS-CAT-DEFECTO OCCURS 12 TIMES PIC X(20).
002450
002460 01  WS-TABLA-CATEGORIAS.
002470     05  WS-CAT-ENTRADA OCCURS 60 TIMES INDEXED BY WS-CAT-IX.
002480         10  WS-CAT-NOMBRE           PIC X(20) VALUE SPACES.
002490         10  WS-CAT-ING-PERIODO       PIC S9(09)V9(02) VALUE 0.
002500         10  WS-CAT-EGR-PERIODO       PIC S9(09)V9(02) VALUE 0.
002510         10  WS-CAT-ING-TOTAL         PIC S9(09)V9(02) VALUE 0.
002520         10  WS-CAT-EGR-TOTAL         PIC S9(09)V9(02) VALUE 0.
002530 01  WS-CONT-CATEGORIAS.
002540     05  WS-CAT-CANT                 PIC 9(03) COMP VALUE 0.
002550
002560*----------------------------------------------------------------*
002570* TABLA DE TRANSACCIONES DE LA CORRIDA (LEDGER EN MEMORIA), USADA
002580* PARA VOLCAR EL EXTRACTO CSV AL FINAL DEL LOTE. TOPE FIJO --
002590* SI SE LLENA SE SIGUE CONTABILIZANDO PERO SE AVISA POR CONSOLA
002600* QUE EL EXTRACTO NO LLEVARA LAS TRANSACCIONES EXCEDENTES.
002610*----------------------------------------------------------------*
002620 01  WS-TABLA-TRANSACCIONES.
002630     05  WS-TRAN-ENTRADA OCCURS 500 TIMES INDEXED BY WS-TRAN-IX.
002640         10  WS-TRAN-TIPO            PIC X(01).
002650         10  WS-TRAN-CATEGORIA       PIC X(20).
002660         10  WS-TRAN-IMPORTE          PIC S9(09)V9(02).
002670         10  WS-TRAN-FECHA           PIC 9(08).
002680         10  WS-TRAN-HORA            PIC 9(04).
002690         10  WS-TRAN-DESCRIPCION     PIC X(30).
002700 01  WS-CONT-TRANSACCIONES-TABLA.
002710     05  WS-TRAN-CANT                PIC 9(03) COMP VALUE 0.
002720     05  WS-TRAN-EXCEDENTE-F         PIC X(01) VALUE 'N'.
002730         88  WS-TRAN-TABLA-LLENA          VALUE 'S'.
002740
002750*----------------------------------------------------------------*
002760* TABLA DE ALERTAS VIGENTES (ALERT-RECORD), LIMPIADA Y REARMADA
002770* EN CADA CICLO DE CONTABILIZACION (VER 2900-).
002780*----------------------------------------------------------------*
002790 01  WS-TABLA-ALERTAS.
002800     05  WS-ALR-ENTRADA OCCURS 40 TIMES INDEXED BY WS-ALR-IX.
002810         10  WS-ALR-TIPO             PIC X(20) VALUE SPACES.
002820         10  WS-ALR-CATEGORIA        PIC X(20) VALUE SPACES.
002830         10  WS-ALR-TEXTO            PIC X(96) VALUE SPACES.
002840 01  WS-CONT-ALERTAS.
002850     05  WS-ALR-CANT                 PIC 9(02) COMP VALUE 0.
002860
002870* top-5 categorias de mayor gasto en el periodo (ANALISIS).
002880 01  WS-TABLA-TOP5.
002890     05  WS-TOP-ENTRADA OCCURS 5 TIMES.
002900         10  WS-TOP-CATEGORIA        PIC X(20) VALUE SPACES.
002910         10  WS-TOP-IMPORTE           PIC S9(09)V9(02) VALUE 0.
002920 01  WS-CONT-TOP5.
002930     05  WS-TOP-CANT                 PIC 9(01) COMP VALUE 0.
002940
002950*----------------------------------------------------------------*
002960* AREAS DE PERIODO -- EL PERIODO DEL INFORME ES EL RANGO DE
002970* FECHAS CUBIERTO POR LOS MOVIMIENTOS DE ESTA CORRIDA (MENOR Y
002980* MAYOR FECHA LEIDA). WS-PERIODO-R PERMITE COMPARAR EL RANGO
002990* COMO NUMERICO PURO SIN DESARMAR EL GRUPO.
003000*----------------------------------------------------------------*
003010 01  WS-PERIODO.
003020     05  WS-PER-DESDE                PIC 9(08) VALUE ZEROES.
003030     05  WS-PER-HASTA                PIC 9(08) VALUE ZEROES.
003040 01  WS-PERIODO-R REDEFINES WS-PERIODO.
003050     05  FILLER                      PIC 9(16).
003060
003070 01  WS-FECHA-EMISION.
003080     05  WS-EMI-FECHA                PIC 9(08).
003090     05  WS-EMI-HORA                 PIC 9(08).
003100
003110*----------------------------------------------------------------*
003120* CONTADORES GENERALES DE LA CORRIDA -- COMP POR SER CAMPOS DE
003130* TRABAJO INTERNO, NUNCA IMPRESOS TAL CUAL.
003140*----------------------------------------------------------------*
003150 01  WS-CONTADORES.
003160     05  WS-CONT-LEIDOS               PIC 9(06) COMP VALUE 0.
003170     05  WS-CONT-INGRESOS             PIC 9(06) COMP VALUE 0.
003180     05  WS-CONT-EGRESOS              PIC 9(06) COMP VALUE 0.
003190     05  WS-CONT-TRANSFERENCIAS       PIC 9(06) COMP VALUE 0.
003200     05  WS-CONT-RECHAZADOS           PIC 9(06) COMP VALUE 0.
003210     05  WS-CONT-IMPORTADOS           PIC 9(06) COMP VALUE 0.
003220     05  WS-CONT-EGR-PERIODO-CANT     PIC 9(06) COMP VALUE 0.
003230
003240 01  WS-VAR-AUX.
003250     05  WS-IX-AUX                    PIC 9(03) COMP VALUE 0.
003260     05  WS-IX-MENOR                  PIC 9(03) COMP VALUE 0.
003270     05  WS-CATEGORIA-BUSCADA         PIC X(20) VALUE SPACES.
003280     05  WS-IMPORTE-MENOR             PIC S9(09)V9(02) VALUE 0.
003290
003300*----------------------------------------------------------------*
003310* CAMPOS DE ANALISIS (STATISTICS - PERFORMANALYSIS).
003320*----------------------------------------------------------------*
003330 01  WS-ANALISIS.
003340     05  WS-PROMEDIO-EGRESO           PIC S9(09)V9(02) VALUE 0.
003350     05  WS-TASA-AHORRO               PIC S999V9(01) VALUE 0.
003360     05  WS-SALUD-FINANCIERA          PIC X(17) VALUE SPACES.
003370
003380*----------------------------------------------------------------*
003390* AREAS DE ENTRADA/SALIDA REPLICADAS DE MAESTPRE Y VALFECHA --
003400* SE INLINEAN EN EL LLAMADOR TAL COMO SE VIENE HACIENDO DESDE
003410* MAESTARJ / CLVALFEC.
003420*----------------------------------------------------------------*
003430 01  WS-LK-ENTRADA-PRE.
003440     05  WS-LKP-OPERACION             PIC X(01) VALUE SPACE.
003450         88  WS-LKP-OP-CONSULTAR           VALUE 'C'.
003460         88  WS-LKP-OP-ACTUALIZAR-GASTO    VALUE 'A'.
003470         88  WS-LKP-OP-DAR-DE-ALTA         VALUE 'N'.
003480         88  WS-LKP-OP-FIJAR-GASTO         VALUE 'F'.
003490     05  WS-LKP-ENT-CATEGORIA         PIC X(20) VALUE SPACES.
003500     05  WS-LKP-ENT-IMPORTE-MOVIMIENTO PIC S9(07)V9(02) VALUE 0.
003510     05  WS-LKP-ENT-LIMITE-ALTA        PIC S9(07)V9(02) VALUE 0.
003520
003530 01  WS-LK-PRESUPUESTO-REG.
003540     05  WS-LKP-CATEGORIA             PIC X(20) VALUE SPACES.
003550     05  WS-LKP-LIMITE                PIC S9(07)V9(02) VALUE 0.
003560     05  WS-LKP-GASTADO               PIC S9(07)V9(02) VALUE 0.
003570     05  WS-LKP-PORC-ALERTA           PIC 9(01)V9(02) VALUE 0.
003580     05  WS-LKP-EXISTE-PRESUPUESTO    PIC X(01) VALUE 'N'.
003590         88  WS-LKP-PRESUPUESTO-EXISTE     VALUE 'S'.
003600         88  WS-LKP-PRESUPUESTO-NO-EXISTE  VALUE 'N'.
003610     05  WS-LKP-MOTIVO-ERROR.
003620         10  WS-LKP-COD-ERROR         PIC X(20) VALUE SPACES.
003630         10  WS-LKP-DES-ERROR         PIC X(60) VALUE SPACES.
003640
003650 01  WS-LK-VAL-FECHA.
003660     05  WS-LKV-ENTRADA.
003670         10  WS-LKV-FEC-I.
003680             15  WS-LKV-DD-I          PIC 9(02) VALUE 0.
003690             15  WS-LKV-MM-I          PIC 9(02) VALUE 0.
003700             15  WS-LKV-AAAA-I        PIC 9(04) VALUE 0.
003710     05  WS-LKV-SALIDA.
003720         10  WS-LKV-VALIDACION-O      PIC X(01) VALUE SPACE.
003730             88  WS-LKV-VALIDACION-OK      VALUE 'S'.
003740             88  WS-LKV-VALIDACION-NOTOK   VALUE 'N'.
003750         10  WS-LKV-MOTIVO-ERROR-O.
003760             15  WS-LKV-COD-ERROR-O   PIC X(20) VALUE SPACES.
003770             15  WS-LKV-DES-ERROR-O   PIC X(60) VALUE SPACES.
003780
003790*----------------------------------------------------------------*
003800* AREAS DE TRABAJO PARA EL PARSEO DE UN RENGLON CSV (UNSTRING) Y
003810* PARA EL ARMADO DE UN RENGLON CSV DE SALIDA (STRING).
003820*----------------------------------------------------------------*
003830 01  WS-CSV-CAMPOS.
003840     05  WS-CSV-TIPO-TXT              PIC X(20) VALUE SPACES.
003850     05  WS-CSV-FECHA-TXT             PIC X(20) VALUE SPACES.
003860     05  WS-CSV-CATEGORIA-TXT         PIC X(20) VALUE SPACES.
003870     05  WS-CSV-IMPORTE-TXT           PIC X(20) VALUE SPACES.
003880     05  WS-CSV-DESCRIPCION-TXT       PIC X(30) VALUE SPACES.
003890     05  WS-CSV-LIMITE-TXT            PIC X(20) VALUE SPACES.
003900     05  WS-CSV-GASTADO-TXT           PIC X(20) VALUE SPACES.
003910     05  WS-CSV-PUNTERO               PIC 9(03) COMP VALUE 0.
003920     05  WS-CSV-CAMPO-CANT            PIC 9(02) COMP VALUE 0.
003930     05  WS-CSV-IMPORTE-EDIT          PIC -9(09).99.
003940
003950 01  WS-CSV-FECHA-PARTES.
003960     05  WS-CSVF-DIA                  PIC 9(02) VALUE 0.
003970     05  WS-CSVF-MES                  PIC 9(02) VALUE 0.
003980     05  WS-CSVF-ANIO                 PIC 9(04) VALUE 0.
003990     05  WS-CSVF-HH                   PIC 9(02) VALUE 0.
004000     05  WS-CSVF-MM                   PIC 9(02) VALUE 0.
004010*----------------------------------------------------------------*
004020* AREA DE TRABAJO PARA CONVERTIR UN IMPORTE VENIDO EN TEXTO DEL
004030* ARCHIVO CSV (CON SIGNO Y PUNTO DECIMAL) A UN CAMPO NUMERICO
004040* PROPIO DE BILLETERA -- VER 1350-CONVERTIR-IMPORTE-CSV.
004050*----------------------------------------------------------------*
004060 01  WS-PARSE-IMPORTE.
004070     05  WS-PARSE-TEXTO               PIC X(20) VALUE SPACES.
004080     05  WS-PARSE-SIGNO-F             PIC X(01) VALUE '+'.
004090         88  WS-PARSE-ES-NEGATIVO         VALUE '-'.
004100     05  WS-PARSE-LARGO-ENT           PIC 9(02) COMP VALUE 0.
004110     05  WS-PARSE-PUNTO-POS           PIC 9(02) COMP VALUE 0.
004120     05  WS-PARSE-ENTERO-TXT          PIC X(09) VALUE ZEROS.
004130     05  WS-PARSE-ENTERO-NUM REDEFINES
004140         WS-PARSE-ENTERO-TXT          PIC 9(09).
004150     05  WS-PARSE-DECIMAL-TXT         PIC X(02) VALUE ZEROS.
004160     05  WS-PARSE-DECIMAL-NUM REDEFINES
004170         WS-PARSE-DECIMAL-TXT         PIC 9(02).
004180     05  WS-PARSE-RESULTADO           PIC S9(09)V9(02) VALUE 0.
004190
004200 01  WS-CSV-MODO-F                    PIC X(01) VALUE 'T'.
004210     88  WS-CSV-MODO-TRANSACCION          VALUE 'T'.
004220     88  WS-CSV-MODO-PRESUPUESTO          VALUE 'P'.
004230
004240*----------------------------------------------------------------*
004250* PROCEDURE DIVISION.
004260*----------------------------------------------------------------*
004270 PROCEDURE DIVISION.
004280
004290     PERFORM 1000-INICIAR-PROGRAMA
004300        THRU 1000-INICIAR-PROGRAMA-FIN.
004310
004320     PERFORM 2000-PROCESAR-PROGRAMA
004330        THRU 2000-PROCESAR-PROGRAMA-FIN
004340        UNTIL FS-TRANSACCIONES-EOF.
004350
004360     PERFORM 3000-EMITIR-INFORME
004370        THRU 3000-EMITIR-INFORME-FIN.
004380
004390     PERFORM 3800-EXTRAER-CATEGORIAS
004400        THRU 3800-EXTRAER-CATEGORIAS-FIN.
004410
004420     PERFORM 5000-EXPORTAR-CSV
004430        THRU 5000-EXPORTAR-CSV-FIN.
004440
004450     PERFORM 6000-FINALIZAR-PROGRAMA
004460        THRU 6000-FINALIZAR-PROGRAMA-FIN.
004470
004480     DISPLAY 'REGPOST -- FIN DE LOTE. LEIDOS: ' WS-CONT-LEIDOS
004490             ' RECHAZADOS: ' WS-CONT-RECHAZADOS.
004500
004510     STOP RUN.
004520
004530*----------------------------------------------------------------*
004540 1000-INICIAR-PROGRAMA.
004550
004560     PERFORM 1100-ABRIR-ARCHIVOS
004570        THRU 1100-ABRIR-ARCHIVOS-FIN.
004580
004590     PERFORM 1200-INICIALIZAR-VARIABLES
004600        THRU 1200-INICIALIZAR-VARIABLES-FIN.
004610
004620     PERFORM 1250-CARGAR-CATEGORIAS
004630        THRU 1250-CARGAR-CATEGORIAS-FIN.
004640
004650     PERFORM 1300-IMPORTAR-CSV
004660        THRU 1300-IMPORTAR-CSV-FIN.
004670
004680     MOVE WS-BIL-TOTAL-INGRESO TO WS-APE-INGRESO.
004690     MOVE WS-BIL-TOTAL-EGRESO  TO WS-APE-EGRESO.
004700
004710 1000-INICIAR-PROGRAMA-FIN.
004720     EXIT.
004730
004740*----------------------------------------------------------------*
004750 1100-ABRIR-ARCHIVOS.
004760
004770     OPEN INPUT  ENT-TRANSACCIONES.
004780     OPEN OUTPUT SAL-INFORME.
004790     OPEN OUTPUT SAL-TRANSFERENCIAS.
004800     OPEN OUTPUT SAL-ERRORES.
004810     OPEN OUTPUT SAL-CSV-EXPORT.
004820
004830     IF NOT FS-TRANSACCIONES-OK
004840        DISPLAY 'ERROR AL ABRIR MOVIMIENTOS DEL DIA: '
004850                                              FS-TRANSACCIONES
004860        STOP RUN
004870     END-IF.
004880
004890 1100-ABRIR-ARCHIVOS-FIN.
004900     EXIT.
004910
004920*----------------------------------------------------------------*
004930 1200-INICIALIZAR-VARIABLES.
004940
004950     SET WS-BILLETERA-ABIERTA TO TRUE.
004960     MOVE 'TITULAR DE LA BILLETERA' TO WS-BIL-TITULAR.
004970     MOVE FUNCTION CURRENT-DATE TO WS-EMI-FECHA WS-EMI-HORA.
004980     MOVE 99999999 TO WS-PER-DESDE.
004990     MOVE ZEROES   TO WS-PER-HASTA.
005000
005010 1200-INICIALIZAR-VARIABLES-FIN.
005020     EXIT.
005030
005040*----------------------------------------------------------------*
005050* CARGA LA TABLA DE CATEGORIAS CON LAS 12 CATEGORIAS POR DEFECTO
005060* DE TODA BILLETERA NUEVA (WALLET DEFAULTS). LAS CATEGORIAS QUE
005070* VAYAN APARECIENDO EN LOS MOVIMIENTOS SE AGREGAN A CONTINUACION
005080* DESDE 2610-.
005090*----------------------------------------------------------------*
005100 1250-CARGAR-CATEGORIAS.
005110
005120     PERFORM 1255-CARGAR-UNA-CATEGORIA
005130        THRU 1255-CARGAR-UNA-CATEGORIA-FIN
005140        VARYING WS-IX-AUX FROM 1 BY 1
005150          UNTIL WS-IX-AUX > 12.
005160
005170 1250-CARGAR-CATEGORIAS-FIN.
005180     EXIT.
005190
005200*----------------------------------------------------------------*
005210 1255-CARGAR-UNA-CATEGORIA.
005220
005230     ADD 1 TO WS-CAT-CANT.
005240     MOVE WS-CAT-DEFECTO (WS-IX-AUX) TO WS-CAT-NOMBRE (WS-CAT-CANT).
005250
005260 1255-CARGAR-UNA-CATEGORIA-FIN.
005270     EXIT.
005280     EXIT.
005290
005300*----------------------------------------------------------------*
005310* IMPORTA UN EXTRACTO CSV DE UNA CORRIDA ANTERIOR (SI EXISTE).
005320* LOS RENGLONES ANTERIORES A LA MARCA 'Budgets:' SON
005330* TRANSACCIONES; LOS POSTERIORES SON PRESUPUESTOS. UN RENGLON
005340* MAL FORMADO SE DESCARTA CON UN AVISO, NO ES FATAL PARA EL
005350* LOTE (VER REGLA DE NEGOCIO DE FILESTORAGE.IMPORT).
005360*----------------------------------------------------------------*
005370 1300-IMPORTAR-CSV.
005380
005390     OPEN INPUT ENT-CSV-IMPORT.
005400
005410     IF FS-CSV-IMPORT-NO-EXISTE
005420        GO TO 1300-IMPORTAR-CSV-FIN
005430     END-IF.
005440
005450     IF NOT FS-CSV-IMPORT-OK
005460        DISPLAY 'AVISO: NO SE PUDO ABRIR EL EXTRACTO CSV: '
005470                                               FS-CSV-IMPORT
005480        GO TO 1300-IMPORTAR-CSV-FIN
005490     END-IF.
005500
005510     SET WS-CSV-MODO-TRANSACCION TO TRUE.
005520     PERFORM 1310-LEER-CSV-IMPORT
005530        THRU 1310-LEER-CSV-IMPORT-FIN.
005540
005550     PERFORM 1320-PROCESAR-RENGLON-CSV
005560        THRU 1320-PROCESAR-RENGLON-CSV-FIN
005570        UNTIL FS-CSV-IMPORT-EOF.
005580
005590     CLOSE ENT-CSV-IMPORT.
005600
005610 1300-IMPORTAR-CSV-FIN.
005620     EXIT.
005630
005640*----------------------------------------------------------------*
005650 1310-LEER-CSV-IMPORT.
005660
005670     READ ENT-CSV-IMPORT
005680        AT END
005690           SET FS-CSV-IMPORT-EOF TO TRUE
005700     END-READ.
005710
005720 1310-LEER-CSV-IMPORT-FIN.
005730     EXIT.
005740
005750*----------------------------------------------------------------*
005760 1320-PROCESAR-RENGLON-CSV.
005770
005780     IF WS-CSV-LINEA-IN (1:8) = 'Budgets:'
005790        SET WS-CSV-MODO-PRESUPUESTO TO TRUE
005800        PERFORM 1310-LEER-CSV-IMPORT
005810           THRU 1310-LEER-CSV-IMPORT-FIN
005820        GO TO 1320-PROCESAR-RENGLON-CSV-FIN
005830     END-IF.
005840
005850     IF WS-CSV-LINEA-IN = SPACES
005860        PERFORM 1310-LEER-CSV-IMPORT
005870           THRU 1310-LEER-CSV-IMPORT-FIN
005880        GO TO 1320-PROCESAR-RENGLON-CSV-FIN
005890     END-IF.
005900
005910     EVALUATE TRUE
005920         WHEN WS-CSV-MODO-TRANSACCION
005930              PERFORM 1330-IMPORTAR-TRANSACCION
005940                 THRU 1330-IMPORTAR-TRANSACCION-FIN
005950         WHEN WS-CSV-MODO-PRESUPUESTO
005960              IF WS-CSV-LINEA-IN (1:8) NOT = 'Category'
005970                 PERFORM 1340-IMPORTAR-PRESUPUESTO
005980                    THRU 1340-IMPORTAR-PRESUPUESTO-FIN
005990              END-IF
006000     END-EVALUATE.
006010
006020     PERFORM 1310-LEER-CSV-IMPORT
006030        THRU 1310-LEER-CSV-IMPORT-FIN.
006040
006050 1320-PROCESAR-RENGLON-CSV-FIN.
006060     EXIT.
006070
006080*----------------------------------------------------------------*
006090* Type;Date;Category;Amount;Description -- FECHA dd.MM.yyyy HH:mm
006100*----------------------------------------------------------------*
006110 1330-IMPORTAR-TRANSACCION.
006120
006130     UNSTRING WS-CSV-LINEA-IN DELIMITED BY ';'
006140         INTO WS-CSV-TIPO-TXT
006150              WS-CSV-FECHA-TXT
006160              WS-CSV-CATEGORIA-TXT
006170              WS-CSV-IMPORTE-TXT
006180              WS-CSV-DESCRIPCION-TXT
006190         TALLYING IN WS-CSV-CAMPO-CANT.
006200
006210     IF WS-CSV-CAMPO-CANT < 4
006220        PERFORM 1390-RECHAZAR-RENGLON-CSV
006230           THRU 1390-RECHAZAR-RENGLON-CSV-FIN
006240        GO TO 1330-IMPORTAR-TRANSACCION-FIN
006250     END-IF.
006260
006270     IF WS-CSV-IMPORTE-TXT (1:1) NOT = '-'
006280        AND WS-CSV-IMPORTE-TXT (1:1) IS NOT DIGITO
006290        PERFORM 1390-RECHAZAR-RENGLON-CSV
006300           THRU 1390-RECHAZAR-RENGLON-CSV-FIN
006310        GO TO 1330-IMPORTAR-TRANSACCION-FIN
006320     END-IF.
006330
006340     UNSTRING WS-CSV-FECHA-TXT
006350         DELIMITED BY '.' OR ' ' OR ':'
006360         INTO WS-CSVF-DIA WS-CSVF-MES WS-CSVF-ANIO
006370              WS-CSVF-HH  WS-CSVF-MM.
006380
006390     ADD 1 TO WS-CONT-IMPORTADOS.
006400     ADD 1 TO WS-TRAN-CANT.
006410
006420     IF WS-TRAN-CANT > 500
006430        SET WS-TRAN-TABLA-LLENA TO TRUE
006440        SUBTRACT 1 FROM WS-TRAN-CANT
006450        GO TO 1330-IMPORTAR-TRANSACCION-FIN
006460     END-IF.
006470
006480     IF WS-CSV-TIPO-TXT (1:1) = 'D' OR WS-CSV-TIPO-TXT (1:1) = 'I'
006490        MOVE 'I' TO WS-TRAN-TIPO (WS-TRAN-CANT)
006500     ELSE
006510        MOVE 'E' TO WS-TRAN-TIPO (WS-TRAN-CANT)
006520     END-IF.
006530
006540     MOVE WS-CSV-CATEGORIA-TXT   TO WS-TRAN-CATEGORIA (WS-TRAN-CANT).
006550 MOVE WS-CSV-IMPORTE-TXT TO WS-PARSE-TEXTO.
006560 PERFORM 1350-CONVERTIR-IMPORTE-CSV
006570    THRU 1350-CONVERTIR-IMPORTE-CSV-FIN.
006580 MOVE WS-PARSE-RESULTADO TO WS-TRAN-IMPORTE (WS-TRAN-CANT).
006590     MOVE WS-CSV-DESCRIPCION-TXT TO WS-TRAN-DESCRIPCION (WS-TRAN-CANT).
006600
006610     COMPUTE WS-TRAN-FECHA (WS-TRAN-CANT) =
006620             WS-CSVF-ANIO * 10000 + WS-CSVF-MES * 100 + WS-CSVF-DIA.
006630     COMPUTE WS-TRAN-HORA (WS-TRAN-CANT) =
006640             WS-CSVF-HH * 100 + WS-CSVF-MM.
006650
006660     PERFORM 2610-ACTUALIZAR-CATEGORIA-APERTURA
006670        THRU 2610-ACTUALIZAR-CATEGORIA-APERTURA-FIN.
006680
006690     EVALUATE TRUE
006700         WHEN WS-TRAN-TIPO (WS-TRAN-CANT) = 'I'
006710              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
006720                                    TO WS-BIL-TOTAL-INGRESO
006730         WHEN OTHER
006740              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
006750                                    TO WS-BIL-TOTAL-EGRESO
006760     END-EVALUATE.
006770
006780     COMPUTE WS-BIL-BALANCE ROUNDED =
006790             WS-BIL-TOTAL-INGRESO - WS-BIL-TOTAL-EGRESO.
006800
006810 1330-IMPORTAR-TRANSACCION-FIN.
006820     EXIT.
006830
006840*----------------------------------------------------------------*
006850* Category;Limit;Spent;Remaining -- REMAINING NO SE RELEE.
006860*----------------------------------------------------------------*
006870 1340-IMPORTAR-PRESUPUESTO.
006880
006890     UNSTRING WS-CSV-LINEA-IN DELIMITED BY ';'
006900         INTO WS-CSV-CATEGORIA-TXT
006910              WS-CSV-LIMITE-TXT
006920              WS-CSV-GASTADO-TXT
006930         TALLYING IN WS-CSV-CAMPO-CANT.
006940
006950     IF WS-CSV-CAMPO-CANT < 3
006960        PERFORM 1390-RECHAZAR-RENGLON-CSV
006970           THRU 1390-RECHAZAR-RENGLON-CSV-FIN
006980        GO TO 1340-IMPORTAR-PRESUPUESTO-FIN
006990     END-IF.
007000
007010     MOVE WS-CSV-CATEGORIA-TXT TO WS-LKP-ENT-CATEGORIA.
007020     SET WS-LKP-OP-CONSULTAR  TO TRUE.
007030     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
007040
007050     IF WS-LKP-PRESUPUESTO-NO-EXISTE
007060        MOVE WS-CSV-CATEGORIA-TXT  TO WS-LKP-ENT-CATEGORIA
007070     MOVE WS-CSV-LIMITE-TXT TO WS-PARSE-TEXTO
007080     PERFORM 1350-CONVERTIR-IMPORTE-CSV
007090        THRU 1350-CONVERTIR-IMPORTE-CSV-FIN
007100     MOVE WS-PARSE-RESULTADO TO WS-LKP-ENT-LIMITE-ALTA
007110        SET WS-LKP-OP-DAR-DE-ALTA  TO TRUE
007120        CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE,
007130                               WS-LK-PRESUPUESTO-REG
007140     END-IF.
007150
007160     MOVE WS-CSV-CATEGORIA-TXT TO WS-LKP-ENT-CATEGORIA.
007170 MOVE WS-CSV-GASTADO-TXT TO WS-PARSE-TEXTO.
007180 PERFORM 1350-CONVERTIR-IMPORTE-CSV
007190    THRU 1350-CONVERTIR-IMPORTE-CSV-FIN.
007200 MOVE WS-PARSE-RESULTADO TO WS-LKP-ENT-IMPORTE-MOVIMIENTO.
007210     SET WS-LKP-OP-FIJAR-GASTO TO TRUE.
007220     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
007230
007240 1340-IMPORTAR-PRESUPUESTO-FIN.
007250     EXIT.
007260*----------------------------------------------------------------*
007270* CONVIERTE UN IMPORTE EN TEXTO (SIGNO OPCIONAL, PUNTO DECIMAL,
007280* DOS POSICIONES DE CENTAVOS) EN EL FORMATO DEL ARCHIVO CSV A UN
007290* CAMPO NUMERICO CON SIGNO DE BILLETERA. NO SE ADMITEN COMAS DE
007300* MILES; EL RENGLON SE ARMA SIEMPRE CON EL PUNTO COMO SEPARADOR.
007310*----------------------------------------------------------------*
007320 1350-CONVERTIR-IMPORTE-CSV.
007330
007340     MOVE '+' TO WS-PARSE-SIGNO-F.
007350     MOVE ZEROS TO WS-PARSE-ENTERO-TXT WS-PARSE-DECIMAL-TXT.
007360     IF WS-PARSE-TEXTO (1:1) = '-'
007370        SET WS-PARSE-ES-NEGATIVO TO TRUE
007380     END-IF.
007390
007400     MOVE ZERO TO WS-PARSE-PUNTO-POS.
007410     INSPECT WS-PARSE-TEXTO TALLYING WS-PARSE-PUNTO-POS
007420             FOR CHARACTERS BEFORE INITIAL '.'.
007430
007440     IF WS-PARSE-ES-NEGATIVO
007450        COMPUTE WS-PARSE-LARGO-ENT = WS-PARSE-PUNTO-POS - 1
007460        MOVE WS-PARSE-TEXTO (2:WS-PARSE-LARGO-ENT)
007470             TO WS-PARSE-ENTERO-TXT
007480                (10 - WS-PARSE-LARGO-ENT:WS-PARSE-LARGO-ENT)
007490     ELSE
007500        MOVE WS-PARSE-PUNTO-POS TO WS-PARSE-LARGO-ENT
007510        MOVE WS-PARSE-TEXTO (1:WS-PARSE-LARGO-ENT)
007520             TO WS-PARSE-ENTERO-TXT
007530                (10 - WS-PARSE-LARGO-ENT:WS-PARSE-LARGO-ENT)
007540     END-IF.
007550
007560     MOVE WS-PARSE-TEXTO (WS-PARSE-PUNTO-POS + 2:2)
007570          TO WS-PARSE-DECIMAL-TXT.
007580
007590     COMPUTE WS-PARSE-RESULTADO =
007600             WS-PARSE-ENTERO-NUM + (WS-PARSE-DECIMAL-NUM / 100).
007610     IF WS-PARSE-ES-NEGATIVO
007620        COMPUTE WS-PARSE-RESULTADO = WS-PARSE-RESULTADO * -1
007630     END-IF.
007640
007650 1350-CONVERTIR-IMPORTE-CSV-FIN.
007660     EXIT.
007670
007680
007690*----------------------------------------------------------------*
007700 1390-RECHAZAR-RENGLON-CSV.
007710
007720     MOVE SPACES              TO WS-ERR-RENGLON.
007730     MOVE 'CSV-MAL-FORMADO'   TO ERR-COD-RECHAZO.
007740     MOVE 'RENGLON DE EXTRACTO CSV DESCARTADO, CAMPOS DE MENOS'
007750                               TO ERR-DES-RECHAZO.
007760     WRITE WS-ERR-RENGLON.
007770
007780 1390-RECHAZAR-RENGLON-CSV-FIN.
007790     EXIT.
007800
007810*----------------------------------------------------------------*
007820 2000-PROCESAR-PROGRAMA.
007830
007840     PERFORM 2100-LEER-TRANSACCION
007850        THRU 2100-LEER-TRANSACCION-FIN.
007860
007870     IF NOT FS-TRANSACCIONES-EOF
007880        PERFORM 2200-VALIDAR-TRANSACCION
007890           THRU 2200-VALIDAR-TRANSACCION-FIN
007900
007910        IF WS-TRANSACCION-VALIDA
007920           EVALUATE TRUE
007930               WHEN TL-ES-TRANSFERENCIA
007940                    PERFORM 4000-PROCESAR-TRANSFERENCIA
007950                       THRU 4000-PROCESAR-TRANSFERENCIA-FIN
007960               WHEN OTHER
007970                    PERFORM 2600-CONTABILIZAR-TRANSACCION
007980                       THRU 2600-CONTABILIZAR-TRANSACCION-FIN
007990                    PERFORM 2900-VERIFICAR-ALERTAS
008000                       THRU 2900-VERIFICAR-ALERTAS-FIN
008010           END-EVALUATE
008020        ELSE
008030           PERFORM 2500-GRABAR-ERROR
008040              THRU 2500-GRABAR-ERROR-FIN
008050        END-IF
008060     END-IF.
008070
008080 2000-PROCESAR-PROGRAMA-FIN.
008090     EXIT.
008100
008110*----------------------------------------------------------------*
008120 2100-LEER-TRANSACCION.
008130
008140     READ ENT-TRANSACCIONES
008150        AT END
008160           SET FS-TRANSACCIONES-EOF TO TRUE
008170     END-READ.
008180
008190     IF NOT FS-TRANSACCIONES-EOF
008200        ADD 1 TO WS-CONT-LEIDOS
008210     END-IF.
008220
008230 2100-LEER-TRANSACCION-FIN.
008240     EXIT.
008250
008260*----------------------------------------------------------------*
008270* VALIDATETRANSACTION -- IMPORTE > 0, CATEGORIA NO BLANCO,
008280* BILLETERA ABIERTA PARA EL LOTE, FECHA VALIDA Y NO FUTURA.
008290*----------------------------------------------------------------*
008300 2200-VALIDAR-TRANSACCION.
008310
008320     SET WS-TRANSACCION-VALIDA TO TRUE.
008330     MOVE SPACES TO WS-MOTIVO-RECHAZO.
008340
008350     IF TL-IMPORTE NOT > ZEROES
008360        SET WS-TRANSACCION-INVALIDA TO TRUE
008370        MOVE 'IMPORTE-INVALIDO'     TO WS-COD-RECHAZO
008380        MOVE 'EL IMPORTE DEBE SER MAYOR A CERO'
008390                                    TO WS-DES-RECHAZO
008400        GO TO 2200-VALIDAR-TRANSACCION-FIN
008410     END-IF.
008420
008430     IF TL-CATEGORIA = SPACES
008440        SET WS-TRANSACCION-INVALIDA TO TRUE
008450        MOVE 'CATEGORIA-VACIA'      TO WS-COD-RECHAZO
008460        MOVE 'LA CATEGORIA NO PUEDE SER BLANCO'
008470                                    TO WS-DES-RECHAZO
008480        GO TO 2200-VALIDAR-TRANSACCION-FIN
008490     END-IF.
008500
008510     IF WS-BILLETERA-CERRADA
008520        SET WS-TRANSACCION-INVALIDA TO TRUE
008530        MOVE 'BILLETERA-CERRADA'    TO WS-COD-RECHAZO
008540        MOVE 'NO HAY UNA BILLETERA ABIERTA PARA EL LOTE'
008550                                    TO WS-DES-RECHAZO
008560        GO TO 2200-VALIDAR-TRANSACCION-FIN
008570     END-IF.
008580
008590     PERFORM 2400-VALIDAR-FECHA
008600        THRU 2400-VALIDAR-FECHA-FIN.
008610
008620 2200-VALIDAR-TRANSACCION-FIN.
008630     EXIT.
008640
008650*----------------------------------------------------------------*
008660 2400-VALIDAR-FECHA.
008670
008680     MOVE TL-FECHA-DIA-N  TO WS-LKV-DD-I.
008690     MOVE TL-FECHA-MES-N  TO WS-LKV-MM-I.
008700     MOVE TL-FECHA-ANIO-N TO WS-LKV-AAAA-I.
008710
008720     CALL 'VALFECHA' USING WS-LK-VAL-FECHA.
008730
008740     IF WS-LKV-VALIDACION-NOTOK
008750        SET WS-TRANSACCION-INVALIDA TO TRUE
008760        MOVE WS-LKV-COD-ERROR-O     TO WS-COD-RECHAZO
008770        MOVE WS-LKV-DES-ERROR-O     TO WS-DES-RECHAZO
008780     END-IF.
008790
008800 2400-VALIDAR-FECHA-FIN.
008810     EXIT.
008820
008830*----------------------------------------------------------------*
008840 2500-GRABAR-ERROR.
008850
008860     MOVE SPACES              TO WS-ERR-RENGLON.
008870     MOVE TL-ID-TRANSACCION   TO ERR-ID-TRANSACCION.
008880     MOVE WS-COD-RECHAZO      TO ERR-COD-RECHAZO.
008890     MOVE WS-DES-RECHAZO      TO ERR-DES-RECHAZO.
008900     WRITE WS-ERR-RENGLON.
008910
008920     ADD 1 TO WS-CONT-RECHAZADOS.
008930
008940 2500-GRABAR-ERROR-FIN.
008950     EXIT.
008960
008970*----------------------------------------------------------------*
008980* ADDINCOME / ADDEXPENSE -- CONTABILIZA EL MOVIMIENTO EN LA
008990* BILLETERA, ACTUALIZA LA CATEGORIA Y, SI ES EGRESO, SUMA AL
009000* PRESUPUESTO DE LA CATEGORIA CUANDO EXISTE.
009010*----------------------------------------------------------------*
009020 2600-CONTABILIZAR-TRANSACCION.
009030
009040     PERFORM 2610-ACTUALIZAR-CATEGORIA
009050        THRU 2610-ACTUALIZAR-CATEGORIA-FIN.
009060
009070     PERFORM 2650-AGREGAR-A-TABLA-TRANSACCIONES
009080        THRU 2650-AGREGAR-A-TABLA-TRANSACCIONES-FIN.
009090
009100     EVALUATE TRUE
009110         WHEN TL-ES-INGRESO
009120              ADD TL-IMPORTE TO WS-BIL-TOTAL-INGRESO
009130              ADD 1          TO WS-CONT-INGRESOS
009140         WHEN TL-ES-EGRESO
009150              ADD TL-IMPORTE TO WS-BIL-TOTAL-EGRESO
009160              ADD 1          TO WS-CONT-EGRESOS
009170              PERFORM 2620-ACTUALIZAR-PRESUPUESTO
009180                 THRU 2620-ACTUALIZAR-PRESUPUESTO-FIN
009190     END-EVALUATE.
009200
009210     COMPUTE WS-BIL-BALANCE ROUNDED =
009220             WS-BIL-TOTAL-INGRESO - WS-BIL-TOTAL-EGRESO.
009230
009240     IF TL-FECHA-R < WS-PER-DESDE
009250        MOVE TL-FECHA-R TO WS-PER-DESDE
009260     END-IF.
009270     IF TL-FECHA-R > WS-PER-HASTA
009280        MOVE TL-FECHA-R TO WS-PER-HASTA
009290     END-IF.
009300
009310     ADD 1 TO WS-CONT-EGR-PERIODO-CANT.
009320
009330 2600-CONTABILIZAR-TRANSACCION-FIN.
009340     EXIT.
009350
009360*----------------------------------------------------------------*
009370* BUSCA LA CATEGORIA EN LA TABLA (LA AGREGA SI NO ESTABA) Y
009380* ACUMULA EL MOVIMIENTO DEL PERIODO (ESTA CORRIDA) Y EL
009390* ACUMULADO HISTORICO (PERIODO + APERTURA).
009400*----------------------------------------------------------------*
009410 2610-ACTUALIZAR-CATEGORIA.
009420
009430     PERFORM 2660-BUSCAR-O-ALTA-CATEGORIA
009440        THRU 2660-BUSCAR-O-ALTA-CATEGORIA-FIN.
009450
009460     EVALUATE TRUE
009470         WHEN TL-ES-INGRESO
009480              ADD TL-IMPORTE TO WS-CAT-ING-PERIODO (WS-IX-AUX)
009490              ADD TL-IMPORTE TO WS-CAT-ING-TOTAL (WS-IX-AUX)
009500         WHEN OTHER
009510              ADD TL-IMPORTE TO WS-CAT-EGR-PERIODO (WS-IX-AUX)
009520              ADD TL-IMPORTE TO WS-CAT-EGR-TOTAL (WS-IX-AUX)
009530     END-EVALUATE.
009540
009550 2610-ACTUALIZAR-CATEGORIA-FIN.
009560     EXIT.
009570
009580*----------------------------------------------------------------*
009590* MISMA LOGICA QUE 2610- PERO PARA UNA TRANSACCION IMPORTADA DEL
009600* CSV DE APERTURA (SOLO VA AL HISTORICO, NO AL PERIODO).
009610*----------------------------------------------------------------*
009620 2610-ACTUALIZAR-CATEGORIA-APERTURA.
009630
009640     MOVE WS-TRAN-CATEGORIA (WS-TRAN-CANT) TO WS-CATEGORIA-BUSCADA.
009650     PERFORM 2660-BUSCAR-O-ALTA-CATEGORIA
009660        THRU 2660-BUSCAR-O-ALTA-CATEGORIA-FIN.
009670
009680     EVALUATE TRUE
009690         WHEN WS-TRAN-TIPO (WS-TRAN-CANT) = 'I'
009700              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
009710                        TO WS-CAT-ING-TOTAL (WS-IX-AUX)
009720         WHEN OTHER
009730              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
009740                        TO WS-CAT-EGR-TOTAL (WS-IX-AUX)
009750     END-EVALUATE.
009760
009770 2610-ACTUALIZAR-CATEGORIA-APERTURA-FIN.
009780     EXIT.
009790
009800*----------------------------------------------------------------*
009810* DEJA EN WS-IX-AUX LA POSICION DE LA CATEGORIA EN LA TABLA,
009820* DANDOLA DE ALTA SI NO EXISTE (CATEGORY-RECORD DINAMICO).
009830*----------------------------------------------------------------*
009840 2660-BUSCAR-O-ALTA-CATEGORIA.
009850
009860     IF TL-CATEGORIA NOT = SPACES
009870        MOVE TL-CATEGORIA TO WS-CATEGORIA-BUSCADA
009880     END-IF.
009890
009900     SET WS-CATEGORIA-DESCONOCIDA TO TRUE.
009910     PERFORM 2665-BUSCAR-UNA-CATEGORIA
009920        THRU 2665-BUSCAR-UNA-CATEGORIA-FIN
009930        VARYING WS-IX-AUX FROM 1 BY 1
009940          UNTIL WS-IX-AUX > WS-CAT-CANT
009950             OR WS-CATEGORIA-CONOCIDA.
009960
009970     IF WS-CATEGORIA-DESCONOCIDA
009980        IF WS-CAT-CANT < 60
009990           ADD 1 TO WS-CAT-CANT
010000           MOVE WS-CATEGORIA-BUSCADA TO WS-CAT-NOMBRE (WS-CAT-CANT)
010010           MOVE WS-CAT-CANT          TO WS-IX-AUX
010020        END-IF
010030     END-IF.
010040
010050 2660-BUSCAR-O-ALTA-CATEGORIA-FIN.
010060     EXIT.
010070
010080*----------------------------------------------------------------*
010090 2665-BUSCAR-UNA-CATEGORIA.
010100
010110     IF WS-CAT-NOMBRE (WS-IX-AUX) = WS-CATEGORIA-BUSCADA
010120        SET WS-CATEGORIA-CONOCIDA TO TRUE
010130     END-IF.
010140
010150 2665-BUSCAR-UNA-CATEGORIA-FIN.
010160     EXIT.
010170     EXIT.
010180
010190*----------------------------------------------------------------*
010200 2620-ACTUALIZAR-PRESUPUESTO.
010210
010220     MOVE TL-CATEGORIA        TO WS-LKP-ENT-CATEGORIA.
010230     MOVE TL-IMPORTE          TO WS-LKP-ENT-IMPORTE-MOVIMIENTO.
010240     SET WS-LKP-OP-ACTUALIZAR-GASTO TO TRUE.
010250
010260     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
010270
010280 2620-ACTUALIZAR-PRESUPUESTO-FIN.
010290     EXIT.
010300
010310*----------------------------------------------------------------*
010320 2650-AGREGAR-A-TABLA-TRANSACCIONES.
010330
010340     IF WS-TRAN-CANT >= 500
010350        SET WS-TRAN-TABLA-LLENA TO TRUE
010360        GO TO 2650-AGREGAR-A-TABLA-TRANSACCIONES-FIN
010370     END-IF.
010380
010390     ADD 1 TO WS-TRAN-CANT.
010400     MOVE TL-TIPO          TO WS-TRAN-TIPO (WS-TRAN-CANT).
010410     MOVE TL-CATEGORIA     TO WS-TRAN-CATEGORIA (WS-TRAN-CANT).
010420     MOVE TL-IMPORTE       TO WS-TRAN-IMPORTE (WS-TRAN-CANT).
010430     MOVE TL-FECHA-R       TO WS-TRAN-FECHA (WS-TRAN-CANT).
010440     MOVE TL-HORA-HH       TO WS-CSVF-HH.
010450     MOVE TL-HORA-MM       TO WS-CSVF-MM.
010460     COMPUTE WS-TRAN-HORA (WS-TRAN-CANT) =
010470             WS-CSVF-HH * 100 + WS-CSVF-MM.
010480     MOVE TL-DESCRIPCION   TO WS-TRAN-DESCRIPCION (WS-TRAN-CANT).
010490
010500 2650-AGREGAR-A-TABLA-TRANSACCIONES-FIN.
010510     EXIT.
010520
010530*----------------------------------------------------------------*
010540* ALERTSERVICE -- SE LIMPIA LA TABLA Y SE REARMA COMPLETA:
010550* PRIMERO LAS ALERTAS DE PRESUPUESTO (SOBRE TODAS LAS
010560* CATEGORIAS CONOCIDAS), DESPUES LAS DE SALDO. SE EJECUTA
010570* DESPUES DE CADA CONTABILIZACION (VER SPEC ALERTSERVICE).
010580*----------------------------------------------------------------*
010590 2900-VERIFICAR-ALERTAS.
010600
010610     MOVE 0 TO WS-ALR-CANT.
010620
010630     PERFORM 2910-CHEQUEAR-PRESUPUESTOS
010640        THRU 2910-CHEQUEAR-PRESUPUESTOS-FIN.
010650
010660     PERFORM 2920-CHEQUEAR-SALDO
010670        THRU 2920-CHEQUEAR-SALDO-FIN.
010680
010690     PERFORM 2930-CHEQUEAR-GASTOS-VS-INGRESOS
010700        THRU 2930-CHEQUEAR-GASTOS-VS-INGRESOS-FIN.
010710
010720 2900-VERIFICAR-ALERTAS-FIN.
010730     EXIT.
010740
010750*----------------------------------------------------------------*
010760 2910-CHEQUEAR-PRESUPUESTOS.
010770
010780     PERFORM 2911-CHEQUEAR-UN-PRESUPUESTO
010790        THRU 2911-CHEQUEAR-UN-PRESUPUESTO-FIN
010800        VARYING WS-CAT-IX FROM 1 BY 1
010810          UNTIL WS-CAT-IX > WS-CAT-CANT.
010820
010830 2910-CHEQUEAR-PRESUPUESTOS-FIN.
010840     EXIT.
010850
010860*----------------------------------------------------------------*
010870 2911-CHEQUEAR-UN-PRESUPUESTO.
010880
010890     MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-LKP-ENT-CATEGORIA.
010900     SET WS-LKP-OP-CONSULTAR        TO TRUE.
010910     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
010920
010930     IF WS-LKP-PRESUPUESTO-EXISTE
010940        PERFORM 2915-EVALUAR-UN-PRESUPUESTO
010950           THRU 2915-EVALUAR-UN-PRESUPUESTO-FIN
010960     END-IF.
010970
010980 2911-CHEQUEAR-UN-PRESUPUESTO-FIN.
010990     EXIT.
011000     EXIT.
011010
011020*----------------------------------------------------------------*
011030 2915-EVALUAR-UN-PRESUPUESTO.
011040
011050     IF WS-LKP-GASTADO > WS-LKP-LIMITE
011060        PERFORM 2916-ALTA-ALERTA-EXCEDIDO
011070           THRU 2916-ALTA-ALERTA-EXCEDIDO-FIN
011080     ELSE
011090        COMPUTE WS-IMPORTE-MENOR ROUNDED =
011100                WS-LKP-LIMITE * WS-LKP-PORC-ALERTA
011110        IF WS-LKP-GASTADO >= WS-IMPORTE-MENOR
011120           PERFORM 2917-ALTA-ALERTA-ATENCION
011130              THRU 2917-ALTA-ALERTA-ATENCION-FIN
011140        END-IF
011150     END-IF.
011160
011170 2915-EVALUAR-UN-PRESUPUESTO-FIN.
011180     EXIT.
011190
011200*----------------------------------------------------------------*
011210 2916-ALTA-ALERTA-EXCEDIDO.
011220
011230     IF WS-ALR-CANT < 40
011240        ADD 1 TO WS-ALR-CANT
011250        MOVE 'BUDGET_EXCEEDED' TO WS-ALR-TIPO (WS-ALR-CANT)
011260        MOVE WS-LKP-CATEGORIA  TO WS-ALR-CATEGORIA (WS-ALR-CANT)
011270        STRING 'PRESUPUESTO EXCEDIDO EN '
011280               WS-LKP-CATEGORIA DELIMITED BY SIZE
011290               ' -- LIMITE ' DELIMITED BY SIZE
011300               INTO WS-ALR-TEXTO (WS-ALR-CANT)
011310     END-IF.
011320
011330 2916-ALTA-ALERTA-EXCEDIDO-FIN.
011340     EXIT.
011350
011360*----------------------------------------------------------------*
011370 2917-ALTA-ALERTA-ATENCION.
011380
011390     IF WS-ALR-CANT < 40
011400        ADD 1 TO WS-ALR-CANT
011410        MOVE 'BUDGET_WARNING' TO WS-ALR-TIPO (WS-ALR-CANT)
011420        MOVE WS-LKP-CATEGORIA TO WS-ALR-CATEGORIA (WS-ALR-CANT)
011430        STRING 'ATENCION -- PRESUPUESTO DE '
011440               WS-LKP-CATEGORIA DELIMITED BY SIZE
011450               'PROXIMO A SU LIMITE' DELIMITED BY SIZE
011460               INTO WS-ALR-TEXTO (WS-ALR-CANT)
011470     END-IF.
011480
011490 2917-ALTA-ALERTA-ATENCION-FIN.
011500     EXIT.
011510
011520*----------------------------------------------------------------*
011530 2920-CHEQUEAR-SALDO.
011540
011550     IF WS-BIL-BALANCE < ZEROES
011560        IF WS-ALR-CANT < 40
011570           ADD 1 TO WS-ALR-CANT
011580           MOVE 'NEGATIVE_BALANCE' TO WS-ALR-TIPO (WS-ALR-CANT)
011590           STRING 'SALDO NEGATIVO -- REVISE SUS EGRESOS'
011600                  DELIMITED BY SIZE
011610                  INTO WS-ALR-TEXTO (WS-ALR-CANT)
011620        END-IF
011630     ELSE
011640        IF WS-BIL-BALANCE < 100
011650           IF WS-ALR-CANT < 40
011660              ADD 1 TO WS-ALR-CANT
011670              MOVE 'LOW_BALANCE' TO WS-ALR-TIPO (WS-ALR-CANT)
011680              STRING 'SALDO BAJO -- MENOS DE 100 DISPONIBLES'
011690                     DELIMITED BY SIZE
011700                     INTO WS-ALR-TEXTO (WS-ALR-CANT)
011710           END-IF
011720        END-IF
011730     END-IF.
011740
011750 2920-CHEQUEAR-SALDO-FIN.
011760     EXIT.
011770
011780*----------------------------------------------------------------*
011790 2930-CHEQUEAR-GASTOS-VS-INGRESOS.
011800
011810     IF WS-BIL-TOTAL-EGRESO > WS-BIL-TOTAL-INGRESO
011820        IF WS-ALR-CANT < 40
011830           ADD 1 TO WS-ALR-CANT
011840           MOVE 'EXPENSES_EXCEED_INCOME' TO WS-ALR-TIPO (WS-ALR-CANT)
011850           STRING 'LOS EGRESOS SUPERAN A LOS INGRESOS'
011860                  DELIMITED BY SIZE
011870                  INTO WS-ALR-TEXTO (WS-ALR-CANT)
011880        END-IF
011890     END-IF.
011900
011910 2930-CHEQUEAR-GASTOS-VS-INGRESOS-FIN.
011920     EXIT.
011930
011940*----------------------------------------------------------------*
011950* TRANSFERENCIA ENTRE BILLETERAS -- PIERNA DE EGRESO LOCAL EN LA
011960* CATEGORIA 'Perevod' (TRANSFER), MAS EL ARCHIVO DE TRASPASO
011970* PARA QUE LA BILLETERA RECEPTORA POSTEE EL INGRESO EN SU
011980* PROPIA CORRIDA (LOTE DE UNA SOLA BILLETERA POR VEZ).
011990*----------------------------------------------------------------*
012000 4000-PROCESAR-TRANSFERENCIA.
012010
012020     IF TL-IMPORTE NOT > ZEROES
012030        PERFORM 2500-GRABAR-ERROR
012040           THRU 2500-GRABAR-ERROR-FIN
012050        GO TO 4000-PROCESAR-TRANSFERENCIA-FIN
012060     END-IF.
012070
012080     IF TL-IMPORTE > WS-BIL-BALANCE
012090        MOVE 'SPACES'             TO WS-COD-RECHAZO
012100        MOVE 'SALDO-INSUFICIENTE' TO WS-COD-RECHAZO
012110        MOVE 'EL SALDO DEL EMISOR ES MENOR AL IMPORTE A TRANSFERIR'
012120                                  TO WS-DES-RECHAZO
012130        PERFORM 2500-GRABAR-ERROR
012140           THRU 2500-GRABAR-ERROR-FIN
012150        GO TO 4000-PROCESAR-TRANSFERENCIA-FIN
012160     END-IF.
012170
012180     MOVE 'E'          TO TL-TIPO.
012190     MOVE 'Perevod'    TO TL-CATEGORIA.
012200     PERFORM 2600-CONTABILIZAR-TRANSACCION
012210        THRU 2600-CONTABILIZAR-TRANSACCION-FIN.
012220     PERFORM 2900-VERIFICAR-ALERTAS
012230        THRU 2900-VERIFICAR-ALERTAS-FIN.
012240
012250     MOVE SPACES              TO WS-TR-TRASPASO-REG.
012260     MOVE 'Perevod'           TO TR-CATEGORIA.
012270     MOVE TL-IMPORTE          TO TR-IMPORTE.
012280     MOVE TL-FECHA-R          TO TR-FECHA.
012290     COMPUTE TR-HORA = TL-HORA-HH * 100 + TL-HORA-MM.
012300     MOVE TL-DESCRIPCION      TO TR-DESCRIPCION.
012310     MOVE TL-DESTINATARIO     TO TR-BILLETERA-DESTINO.
012320     WRITE WS-TR-TRASPASO-REG.
012330
012340     ADD 1 TO WS-CONT-TRANSFERENCIAS.
012350
012360 4000-PROCESAR-TRANSFERENCIA-FIN.
012370     EXIT.
012380
012390*----------------------------------------------------------------*
012400* STATISTICSSERVICE.GENERATEFULLREPORT -- INFORME DE CIERRE.
012410*----------------------------------------------------------------*
012420 3000-EMITIR-INFORME.
012430
012440     PERFORM 2900-VERIFICAR-ALERTAS
012450        THRU 2900-VERIFICAR-ALERTAS-FIN.
012460
012470     PERFORM 3100-EMITIR-ENCABEZADO
012480        THRU 3100-EMITIR-ENCABEZADO-FIN.
012490
012500     PERFORM 3200-EMITIR-INFO-GENERAL
012510        THRU 3200-EMITIR-INFO-GENERAL-FIN.
012520
012530     PERFORM 3300-EMITIR-INFO-PERIODO
012540        THRU 3300-EMITIR-INFO-PERIODO-FIN.
012550
012560     PERFORM 3400-EMITIR-CATEGORIAS
012570        THRU 3400-EMITIR-CATEGORIAS-FIN.
012580
012590     PERFORM 3600-EMITIR-PRESUPUESTOS
012600        THRU 3600-EMITIR-PRESUPUESTOS-FIN.
012610
012620     PERFORM 3700-EMITIR-ANALISIS
012630        THRU 3700-EMITIR-ANALISIS-FIN.
012640
012650     PERFORM 3750-EMITIR-ALERTAS
012660        THRU 3750-EMITIR-ALERTAS-FIN.
012670
012680     MOVE WS-INF-NUMERALES TO WS-SALIDA-INFORME.
012690     WRITE WS-SALIDA-INFORME.
012700
012710 3000-EMITIR-INFORME-FIN.
012720     EXIT.
012730
012740*----------------------------------------------------------------*
012750 3100-EMITIR-ENCABEZADO.
012760
012770     MOVE WS-INF-NUMERALES TO WS-SALIDA-INFORME.
012780     WRITE WS-SALIDA-INFORME AFTER ADVANCING TOP-OF-FORM.
012790
012800     MOVE WS-INF-ENCABEZADO-1 TO WS-SALIDA-INFORME.
012810     MOVE WS-BIL-TITULAR      TO WS-INF-TITULAR.
012820     MOVE WS-EMI-FECHA (7:2)  TO WS-INF-EMI-DIA.
012830     MOVE WS-EMI-FECHA (5:2)  TO WS-INF-EMI-MES.
012840     MOVE WS-EMI-FECHA (1:4)  TO WS-INF-EMI-ANIO.
012850     WRITE WS-SALIDA-INFORME.
012860
012870     MOVE WS-INF-ENCABEZADO-2 TO WS-SALIDA-INFORME.
012880     MOVE WS-PER-DESDE        TO WS-INF-PER-DESDE.
012890     MOVE WS-PER-HASTA        TO WS-INF-PER-HASTA.
012900     WRITE WS-SALIDA-INFORME.
012910
012920     MOVE WS-INF-SEPARADOR TO WS-SALIDA-INFORME.
012930     WRITE WS-SALIDA-INFORME.
012940
012950 3100-EMITIR-ENCABEZADO-FIN.
012960     EXIT.
012970
012980*----------------------------------------------------------------*
012990* OBSCHAJA INFORMACIJA -- INFORMACION GENERAL, TODO HISTORICO.
013000*----------------------------------------------------------------*
013010 3200-EMITIR-INFO-GENERAL.
013020
013030     MOVE WS-INF-TITULO   TO WS-SALIDA-INFORME.
013040     MOVE 'INFORMACION GENERAL' TO WS-INF-TITULO-TXT.
013050     WRITE WS-SALIDA-INFORME.
013060
013070     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013080     MOVE 'SALDO ACTUAL'      TO WS-INF-ETIQUETA.
013090     MOVE WS-BIL-BALANCE      TO WS-INF-IMPORTE-EDIT.
013100     WRITE WS-SALIDA-INFORME.
013110
013120     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013130     MOVE 'INGRESO TOTAL'     TO WS-INF-ETIQUETA.
013140     MOVE WS-BIL-TOTAL-INGRESO TO WS-INF-IMPORTE-EDIT.
013150     WRITE WS-SALIDA-INFORME.
013160
013170     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013180     MOVE 'EGRESO TOTAL'      TO WS-INF-ETIQUETA.
013190     MOVE WS-BIL-TOTAL-EGRESO TO WS-INF-IMPORTE-EDIT.
013200     WRITE WS-SALIDA-INFORME.
013210
013220 3200-EMITIR-INFO-GENERAL-FIN.
013230     EXIT.
013240
013250*----------------------------------------------------------------*
013260* ZA PERIOD -- INGRESO/EGRESO/SALDO DEL PERIODO (ESTA CORRIDA).
013270*----------------------------------------------------------------*
013280 3300-EMITIR-INFO-PERIODO.
013290
013300     COMPUTE WS-IMPORTE-MENOR =
013310             WS-BIL-TOTAL-INGRESO - WS-APE-INGRESO.
013320
013330     MOVE WS-INF-TITULO   TO WS-SALIDA-INFORME.
013340     MOVE 'EN EL PERIODO' TO WS-INF-TITULO-TXT.
013350     WRITE WS-SALIDA-INFORME.
013360
013370     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013380     MOVE 'INGRESO DEL PERIODO' TO WS-INF-ETIQUETA.
013390     MOVE WS-IMPORTE-MENOR       TO WS-INF-IMPORTE-EDIT.
013400     WRITE WS-SALIDA-INFORME.
013410
013420     COMPUTE WS-IMPORTE-MENOR =
013430             WS-BIL-TOTAL-EGRESO - WS-APE-EGRESO.
013440
013450     MOVE WS-INF-RENGLON-2COL   TO WS-SALIDA-INFORME.
013460     MOVE 'EGRESO DEL PERIODO'  TO WS-INF-ETIQUETA.
013470     MOVE WS-IMPORTE-MENOR      TO WS-INF-IMPORTE-EDIT.
013480     WRITE WS-SALIDA-INFORME.
013490
013500     MOVE WS-INF-RENGLON-2COL   TO WS-SALIDA-INFORME.
013510     MOVE 'SALDO DEL PERIODO'   TO WS-INF-ETIQUETA.
013520     COMPUTE WS-INF-IMPORTE-EDIT =
013530             (WS-BIL-TOTAL-INGRESO - WS-APE-INGRESO)
013540           - (WS-BIL-TOTAL-EGRESO  - WS-APE-EGRESO).
013550     WRITE WS-SALIDA-INFORME.
013560
013570 3300-EMITIR-INFO-PERIODO-FIN.
013580     EXIT.
013590
013600*----------------------------------------------------------------*
013610* DOHODY / RASHODY PO KATEGORIJAM -- INGRESOS Y EGRESOS DEL
013620* PERIODO POR CATEGORIA, SOLO LAS CATEGORIAS CON MOVIMIENTO.
013630*----------------------------------------------------------------*
013640 3400-EMITIR-CATEGORIAS.
013650
013660     MOVE WS-INF-TITULO             TO WS-SALIDA-INFORME.
013670     MOVE 'INGRESOS POR CATEGORIA'  TO WS-INF-TITULO-TXT.
013680     WRITE WS-SALIDA-INFORME.
013690
013700     PERFORM 3410-EMITIR-UN-INGRESO-CATEG
013710        THRU 3410-EMITIR-UN-INGRESO-CATEG-FIN
013720        VARYING WS-CAT-IX FROM 1 BY 1
013730          UNTIL WS-CAT-IX > WS-CAT-CANT.
013740
013750     MOVE WS-INF-TITULO            TO WS-SALIDA-INFORME.
013760     MOVE 'EGRESOS POR CATEGORIA'  TO WS-INF-TITULO-TXT.
013770     WRITE WS-SALIDA-INFORME.
013780
013790     PERFORM 3420-EMITIR-UN-EGRESO-CATEG
013800        THRU 3420-EMITIR-UN-EGRESO-CATEG-FIN
013810        VARYING WS-CAT-IX FROM 1 BY 1
013820          UNTIL WS-CAT-IX > WS-CAT-CANT.
013830
013840 3400-EMITIR-CATEGORIAS-FIN.
013850     EXIT.
013860
013870*----------------------------------------------------------------*
013880 3410-EMITIR-UN-INGRESO-CATEG.
013890
013900     IF WS-CAT-ING-PERIODO (WS-CAT-IX) > ZEROES
013910        MOVE WS-INF-RENGLON-CATEGORIA TO WS-SALIDA-INFORME
013920        MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-INF-CAT-NOMBRE
013930        MOVE WS-CAT-ING-PERIODO (WS-CAT-IX) TO WS-INF-CAT-IMPORTE
013940        WRITE WS-SALIDA-INFORME
013950     END-IF.
013960
013970 3410-EMITIR-UN-INGRESO-CATEG-FIN.
013980     EXIT.
013990
014000*----------------------------------------------------------------*
014010 3420-EMITIR-UN-EGRESO-CATEG.
014020
014030     IF WS-CAT-EGR-PERIODO (WS-CAT-IX) > ZEROES
014040        MOVE WS-INF-RENGLON-CATEGORIA TO WS-SALIDA-INFORME
014050        MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-INF-CAT-NOMBRE
014060        MOVE WS-CAT-EGR-PERIODO (WS-CAT-IX) TO WS-INF-CAT-IMPORTE
014070        WRITE WS-SALIDA-INFORME
014080     END-IF.
014090
014100 3420-EMITIR-UN-EGRESO-CATEG-FIN.
014110     EXIT.
014120     EXIT.
014130
014140*----------------------------------------------------------------*
014150* BJUDZHETY -- TABLA DE PRESUPUESTOS, UNA LINEA POR CATEGORIA
014160* CONOCIDA QUE TENGA PRESUPUESTO DADO DE ALTA.
014170*----------------------------------------------------------------*
014180 3600-EMITIR-PRESUPUESTOS.
014190
014200     MOVE WS-INF-TITULO    TO WS-SALIDA-INFORME.
014210     MOVE 'PRESUPUESTOS'   TO WS-INF-TITULO-TXT.
014220     WRITE WS-SALIDA-INFORME.
014230
014240     MOVE WS-INF-PRE-DESCRIPCION TO WS-SALIDA-INFORME.
014250     WRITE WS-SALIDA-INFORME.
014260
014270     PERFORM 3610-EMITIR-PRESUPUESTO-CATEG
014280        THRU 3610-EMITIR-PRESUPUESTO-CATEG-FIN
014290        VARYING WS-CAT-IX FROM 1 BY 1
014300          UNTIL WS-CAT-IX > WS-CAT-CANT.
014310
014320 3600-EMITIR-PRESUPUESTOS-FIN.
014330     EXIT.
014340
014350*----------------------------------------------------------------*
014360 3610-EMITIR-PRESUPUESTO-CATEG.
014370
014380     MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-LKP-ENT-CATEGORIA.
014390     SET WS-LKP-OP-CONSULTAR        TO TRUE.
014400     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
014410
014420     IF WS-LKP-PRESUPUESTO-EXISTE
014430        PERFORM 3650-EMITIR-UN-PRESUPUESTO
014440           THRU 3650-EMITIR-UN-PRESUPUESTO-FIN
014450     END-IF.
014460
014470 3610-EMITIR-PRESUPUESTO-CATEG-FIN.
014480     EXIT.
014490     EXIT.
014500
014510*----------------------------------------------------------------*
014520 3650-EMITIR-UN-PRESUPUESTO.
014530
014540     MOVE WS-INF-PRE-DETALLE  TO WS-SALIDA-INFORME.
014550     MOVE WS-LKP-CATEGORIA    TO WS-INF-PRE-CATEGORIA.
014560     MOVE WS-LKP-LIMITE       TO WS-INF-PRE-LIMITE.
014570     MOVE WS-LKP-GASTADO      TO WS-INF-PRE-GASTADO.
014580     COMPUTE WS-INF-PRE-RESTANTE = WS-LKP-LIMITE - WS-LKP-GASTADO.
014590
014600     EVALUATE TRUE
014610         WHEN WS-LKP-GASTADO > WS-LKP-LIMITE
014620              MOVE 'PREVENIDO'  TO WS-INF-PRE-ESTADO
014630         WHEN OTHER
014640              COMPUTE WS-IMPORTE-MENOR ROUNDED =
014650                      WS-LKP-LIMITE * WS-LKP-PORC-ALERTA
014660              IF WS-LKP-GASTADO >= WS-IMPORTE-MENOR
014670                 MOVE 'ATENCION' TO WS-INF-PRE-ESTADO
014680              ELSE
014690                 MOVE 'OK'       TO WS-INF-PRE-ESTADO
014700              END-IF
014710     END-EVALUATE.
014720
014730     WRITE WS-SALIDA-INFORME.
014740
014750 3650-EMITIR-UN-PRESUPUESTO-FIN.
014760     EXIT.
014770
014780*----------------------------------------------------------------*
014790* ANALIZ -- PROMEDIO DE GASTO, TASA DE AHORRO, SALUD FINANCIERA
014800* Y TOP-5 CATEGORIAS DE MAYOR GASTO EN EL PERIODO.
014810*----------------------------------------------------------------*
014820 3700-EMITIR-ANALISIS.
014830
014840     MOVE WS-INF-TITULO TO WS-SALIDA-INFORME.
014850     MOVE 'ANALISIS'    TO WS-INF-TITULO-TXT.
014860     WRITE WS-SALIDA-INFORME.
014870
014880     PERFORM 3710-CALCULAR-PROMEDIO-EGRESO
014890        THRU 3710-CALCULAR-PROMEDIO-EGRESO-FIN.
014900
014910     MOVE WS-INF-RENGLON-2COL       TO WS-SALIDA-INFORME.
014920     MOVE 'PROMEDIO DE GASTO'       TO WS-INF-ETIQUETA.
014930     MOVE WS-PROMEDIO-EGRESO        TO WS-INF-IMPORTE-EDIT.
014940     WRITE WS-SALIDA-INFORME.
014950
014960     PERFORM 3720-CALCULAR-TASA-AHORRO
014970        THRU 3720-CALCULAR-TASA-AHORRO-FIN.
014980
014990     MOVE WS-INF-RENGLON-TXT        TO WS-SALIDA-INFORME.
015000     MOVE 'TASA DE AHORRO'          TO WS-INF-ETIQUETA-TXT.
015010     MOVE WS-TASA-AHORRO            TO WS-INF-VALOR-TXT.
015020     WRITE WS-SALIDA-INFORME.
015030
015040     PERFORM 3730-DETERMINAR-SALUD-FINANCIERA
015050        THRU 3730-DETERMINAR-SALUD-FINANCIERA-FIN.
015060
015070     MOVE WS-INF-RENGLON-TXT        TO WS-SALIDA-INFORME.
015080     MOVE 'SALUD FINANCIERA'        TO WS-INF-ETIQUETA-TXT.
015090     MOVE WS-SALUD-FINANCIERA       TO WS-INF-VALOR-TXT.
015100     WRITE WS-SALIDA-INFORME.
015110
015120     MOVE WS-INF-RENGLON-TXT           TO WS-SALIDA-INFORME.
015130     MOVE 'TOP-5 CATEGORIAS DE GASTO'  TO WS-INF-ETIQUETA-TXT.
015140     WRITE WS-SALIDA-INFORME.
015150
015160     PERFORM 3740-CALCULAR-TOP5
015170        THRU 3740-CALCULAR-TOP5-FIN.
015180
015190     PERFORM 3745-EMITIR-TOP5
015200        THRU 3745-EMITIR-TOP5-FIN.
015210
015220 3700-EMITIR-ANALISIS-FIN.
015230     EXIT.
015240
015250*----------------------------------------------------------------*
015260* PROMEDIO DE GASTO SOBRE EL CONJUNTO FILTRADO (LOS EGRESOS DE
015270* ESTA CORRIDA -- TODOS SON "DEL PERIODO" POR DEFINICION).
015280*----------------------------------------------------------------*
015290 3710-CALCULAR-PROMEDIO-EGRESO.
015300
015310     IF WS-CONT-EGRESOS = ZEROES
015320        MOVE ZEROES TO WS-PROMEDIO-EGRESO
015330     ELSE
015340        COMPUTE WS-PROMEDIO-EGRESO ROUNDED =
015350                (WS-BIL-TOTAL-EGRESO - WS-APE-EGRESO)
015360                                        / WS-CONT-EGRESOS
015370     END-IF.
015380
015390 3710-CALCULAR-PROMEDIO-EGRESO-FIN.
015400     EXIT.
015410
015420*----------------------------------------------------------------*
015430* TASA DE AHORRO = (INGRESO - EGRESO) / INGRESO * 100, TODO
015440* HISTORICO. CERO SI EL INGRESO HISTORICO ES CERO (ALTA RG
015450* 30/11/1999).
015460*----------------------------------------------------------------*
015470 3720-CALCULAR-TASA-AHORRO.
015480
015490     IF WS-BIL-TOTAL-INGRESO = ZEROES
015500        MOVE ZEROES TO WS-TASA-AHORRO
015510     ELSE
015520        COMPUTE WS-TASA-AHORRO ROUNDED =
015530                (WS-BIL-TOTAL-INGRESO - WS-BIL-TOTAL-EGRESO)
015540                               / WS-BIL-TOTAL-INGRESO * 100
015550     END-IF.
015560
015570 3720-CALCULAR-TASA-AHORRO-FIN.
015580     EXIT.
015590
015600*----------------------------------------------------------------*
015610 3730-DETERMINAR-SALUD-FINANCIERA.
015620
015630     EVALUATE TRUE
015640         WHEN WS-TASA-AHORRO > 20
015650              MOVE 'Excellent'        TO WS-SALUD-FINANCIERA
015660         WHEN WS-TASA-AHORRO > 10
015670              MOVE 'Good'             TO WS-SALUD-FINANCIERA
015680         WHEN WS-TASA-AHORRO > 0
015690              MOVE 'Satisfactory'     TO WS-SALUD-FINANCIERA
015700         WHEN OTHER
015710              MOVE 'Needs attention'  TO WS-SALUD-FINANCIERA
015720     END-EVALUATE.
015730
015740 3730-DETERMINAR-SALUD-FINANCIERA-FIN.
015750     EXIT.
015760
015770*----------------------------------------------------------------*
015780* SELECCION SIMPLE DE LAS 5 CATEGORIAS DE MAYOR GASTO EN EL
015790* PERIODO (ORDEN ESTABLE -- SOLO INTERCAMBIA CON ESTRICTO MAYOR,
015800* LOS EMPATES CONSERVAN EL ORDEN DE PRIMERA APARICION).
015810*----------------------------------------------------------------*
015820 3740-CALCULAR-TOP5.
015830
015840     MOVE 0 TO WS-TOP-CANT.
015850
015860     PERFORM 3743-CONSIDERAR-CATEG-TOP5
015870        THRU 3743-CONSIDERAR-CATEG-TOP5-FIN
015880        VARYING WS-CAT-IX FROM 1 BY 1
015890          UNTIL WS-CAT-IX > WS-CAT-CANT.
015900
015910 3740-CALCULAR-TOP5-FIN.
015920     EXIT.
015930
015940*----------------------------------------------------------------*
015950 3743-CONSIDERAR-CATEG-TOP5.
015960
015970     IF WS-CAT-EGR-PERIODO (WS-CAT-IX) > ZEROES
015980        PERFORM 3741-INSERTAR-EN-TOP5
015990           THRU 3741-INSERTAR-EN-TOP5-FIN
016000     END-IF.
016010
016020 3743-CONSIDERAR-CATEG-TOP5-FIN.
016030     EXIT.
016040     EXIT.
016050
016060*----------------------------------------------------------------*
016070 3741-INSERTAR-EN-TOP5.
016080
016090     IF WS-TOP-CANT < 5
016100        ADD 1 TO WS-TOP-CANT
016110        MOVE WS-CAT-NOMBRE (WS-CAT-IX)
016120                          TO WS-TOP-CATEGORIA (WS-TOP-CANT)
016130        MOVE WS-CAT-EGR-PERIODO (WS-CAT-IX)
016140                          TO WS-TOP-IMPORTE (WS-TOP-CANT)
016150        PERFORM 3742-REACOMODAR-TOP5
016160           THRU 3742-REACOMODAR-TOP5-FIN
016170     ELSE
016180        IF WS-CAT-EGR-PERIODO (WS-CAT-IX) > WS-TOP-IMPORTE (5)
016190           MOVE WS-CAT-NOMBRE (WS-CAT-IX)     TO WS-TOP-CATEGORIA (5)
016200           MOVE WS-CAT-EGR-PERIODO (WS-CAT-IX) TO WS-TOP-IMPORTE (5)
016210           PERFORM 3742-REACOMODAR-TOP5
016220              THRU 3742-REACOMODAR-TOP5-FIN
016230        END-IF
016240     END-IF.
016250
016260 3741-INSERTAR-EN-TOP5-FIN.
016270     EXIT.
016280
016290*----------------------------------------------------------------*
016300* BURBUJA SIMPLE DEL ULTIMO ELEMENTO HACIA ARRIBA -- MANTIENE EL
016310* ORDEN ESTABLE PORQUE SOLO INTERCAMBIA CON ESTRICTO MAYOR.
016320*----------------------------------------------------------------*
016330 3742-REACOMODAR-TOP5.
016340
016350     PERFORM 3744-COMPARAR-Y-SUBIR-TOP5
016360        THRU 3744-COMPARAR-Y-SUBIR-TOP5-FIN
016370        VARYING WS-IX-AUX FROM WS-TOP-CANT BY -1
016380          UNTIL WS-IX-AUX = 1.
016390
016400 3742-REACOMODAR-TOP5-FIN.
016410     EXIT.
016420
016430*----------------------------------------------------------------*
016440 3744-COMPARAR-Y-SUBIR-TOP5.
016450
016460     IF WS-TOP-IMPORTE (WS-IX-AUX) > WS-TOP-IMPORTE (WS-IX-AUX - 1)
016470        MOVE WS-TOP-CATEGORIA (WS-IX-AUX - 1) TO WS-CATEGORIA-BUSCADA
016480        MOVE WS-TOP-IMPORTE (WS-IX-AUX - 1)   TO WS-IMPORTE-MENOR
016490        MOVE WS-TOP-CATEGORIA (WS-IX-AUX)
016500                          TO WS-TOP-CATEGORIA (WS-IX-AUX - 1)
016510        MOVE WS-TOP-IMPORTE (WS-IX-AUX)
016520                          TO WS-TOP-IMPORTE (WS-IX-AUX - 1)
016530        MOVE WS-CATEGORIA-BUSCADA TO WS-TOP-CATEGORIA (WS-IX-AUX)
016540        MOVE WS-IMPORTE-MENOR     TO WS-TOP-IMPORTE (WS-IX-AUX)
016550     END-IF.
016560
016570 3744-COMPARAR-Y-SUBIR-TOP5-FIN.
016580     EXIT.
016590     EXIT.
016600
016610*----------------------------------------------------------------*
016620 3745-EMITIR-TOP5.
016630
016640     PERFORM 3746-EMITIR-UNA-TOP5
016650        THRU 3746-EMITIR-UNA-TOP5-FIN
016660        VARYING WS-IX-AUX FROM 1 BY 1
016670          UNTIL WS-IX-AUX > WS-TOP-CANT.
016680
016690 3745-EMITIR-TOP5-FIN.
016700     EXIT.
016710
016720*----------------------------------------------------------------*
016730 3746-EMITIR-UNA-TOP5.
016740
016750     MOVE WS-INF-RENGLON-CATEGORIA TO WS-SALIDA-INFORME.
016760     MOVE WS-TOP-CATEGORIA (WS-IX-AUX) TO WS-INF-CAT-NOMBRE.
016770     MOVE WS-TOP-IMPORTE (WS-IX-AUX)   TO WS-INF-CAT-IMPORTE.
016780     WRITE WS-SALIDA-INFORME.
016790
016800 3746-EMITIR-UNA-TOP5-FIN.
016810     EXIT.
016820     EXIT.
016830
016840*----------------------------------------------------------------*
016850 3750-EMITIR-ALERTAS.
016860
016870     IF WS-ALR-CANT > ZEROES
016880        MOVE WS-INF-TITULO   TO WS-SALIDA-INFORME
016890        MOVE 'ALERTAS'       TO WS-INF-TITULO-TXT
016900        WRITE WS-SALIDA-INFORME
016910        PERFORM 3751-EMITIR-UNA-ALERTA
016920           THRU 3751-EMITIR-UNA-ALERTA-FIN
016930           VARYING WS-ALR-IX FROM 1 BY 1
016940             UNTIL WS-ALR-IX > WS-ALR-CANT
016950     END-IF.
016960
016970 3750-EMITIR-ALERTAS-FIN.
016980     EXIT.
016990
017000*----------------------------------------------------------------*
017010 3751-EMITIR-UNA-ALERTA.
017020
017030     MOVE WS-INF-ALERTA TO WS-SALIDA-INFORME.
017040     MOVE WS-ALR-TEXTO (WS-ALR-IX) TO WS-INF-ALERTA-TXT.
017050     WRITE WS-SALIDA-INFORME.
017060
017070 3751-EMITIR-UNA-ALERTA-FIN.
017080     EXIT.
017090     EXIT.
017100
017110*----------------------------------------------------------------*
017120* FINANCESERVICE.GETCATEGORYSTATISTICS -- EXTRACCION AD-HOC POR
017130* CATEGORIA, DISPARADA POR UN PEDIDO EN ENT-CATEGORIAS-CONSULTA.
017140* SI ALGUNA CATEGORIA PEDIDA NO EXISTE SE RECHAZA TODO EL
017150* PEDIDO, SIN SALIDA PARCIAL (FAIL FAST).
017160*----------------------------------------------------------------*
017170 3800-EXTRAER-CATEGORIAS.
017180
017190     OPEN INPUT ENT-CATEGORIAS-CONSULTA.
017200
017210     IF FS-CATCON-NO-EXISTE
017220        GO TO 3800-EXTRAER-CATEGORIAS-FIN
017230     END-IF.
017240
017250     IF NOT FS-CATCON-OK
017260        DISPLAY 'AVISO: NO SE PUDO ABRIR EL PEDIDO DE CATEGORIAS: '
017270                                            FS-CATEGORIAS-CONSULTA
017280        GO TO 3800-EXTRAER-CATEGORIAS-FIN
017290     END-IF.
017300
017310     SET SW-HAY-PEDIDO-CATEGORIAS TO TRUE.
017320
017330     PERFORM 3810-VALIDAR-PEDIDO-CATEGORIAS
017340        THRU 3810-VALIDAR-PEDIDO-CATEGORIAS-FIN.
017350
017360     IF SW-HAY-PEDIDO-CATEGORIAS
017370        CLOSE ENT-CATEGORIAS-CONSULTA
017380        OPEN INPUT ENT-CATEGORIAS-CONSULTA
017390        MOVE WS-INF-NUMERALES        TO WS-SALIDA-INFORME
017400        WRITE WS-SALIDA-INFORME
017410        MOVE WS-INF-TITULO           TO WS-SALIDA-INFORME
017420        MOVE 'ESTADISTICAS POR CATEGORIA' TO WS-INF-TITULO-TXT
017430        WRITE WS-SALIDA-INFORME
017440        PERFORM 3820-EMITIR-CATEGORIAS-PEDIDAS
017450           THRU 3820-EMITIR-CATEGORIAS-PEDIDAS-FIN
017460           UNTIL FS-CATCON-EOF
017470     END-IF.
017480
017490     CLOSE ENT-CATEGORIAS-CONSULTA.
017500
017510 3800-EXTRAER-CATEGORIAS-FIN.
017520     EXIT.
017530
017540*----------------------------------------------------------------*
017550* PRIMERA PASADA -- SOLO VALIDA. CORTA AL PRIMER NOMBRE
017560* DESCONOCIDO (FAIL FAST, SIN SALIDA PARCIAL).
017570*----------------------------------------------------------------*
017580 3810-VALIDAR-PEDIDO-CATEGORIAS.
017590
017600     PERFORM 3811-LEER-CATEGORIA-PEDIDA
017610        THRU 3811-LEER-CATEGORIA-PEDIDA-FIN.
017620
017630     PERFORM 3812-VALIDAR-UNA-CATEG-PEDIDA
017640        THRU 3812-VALIDAR-UNA-CATEG-PEDIDA-FIN
017650        UNTIL FS-CATCON-EOF
017660           OR SW-NO-HAY-PEDIDO-CATEGORIAS.
017670
017680 3810-VALIDAR-PEDIDO-CATEGORIAS-FIN.
017690     EXIT.
017700
017710*----------------------------------------------------------------*
017720 3811-LEER-CATEGORIA-PEDIDA.
017730
017740     READ ENT-CATEGORIAS-CONSULTA
017750        AT END
017760           SET FS-CATCON-EOF TO TRUE
017770     END-READ.
017780
017790 3811-LEER-CATEGORIA-PEDIDA-FIN.
017800     EXIT.
017810
017820*----------------------------------------------------------------*
017830 3812-VALIDAR-UNA-CATEG-PEDIDA.
017840
017850     MOVE WS-CATCON-LINEA TO WS-CATEGORIA-BUSCADA.
017860     SET WS-CATEGORIA-DESCONOCIDA TO TRUE.
017870     PERFORM 3813-COMPARAR-CATEG-PEDIDA
017880        THRU 3813-COMPARAR-CATEG-PEDIDA-FIN
017890        VARYING WS-CAT-IX FROM 1 BY 1
017900          UNTIL WS-CAT-IX > WS-CAT-CANT
017910             OR WS-CATEGORIA-CONOCIDA.
017920
017930     IF WS-CATEGORIA-DESCONOCIDA
017940        SET SW-NO-HAY-PEDIDO-CATEGORIAS TO TRUE
017950        DISPLAY 'PEDIDO DE CATEGORIAS RECHAZADO -- '
017960                'CATEGORIA DESCONOCIDA: ' WS-CATEGORIA-BUSCADA
017970     ELSE
017980        PERFORM 3811-LEER-CATEGORIA-PEDIDA
017990           THRU 3811-LEER-CATEGORIA-PEDIDA-FIN
018000     END-IF.
018010
018020 3812-VALIDAR-UNA-CATEG-PEDIDA-FIN.
018030     EXIT.
018040
018050*----------------------------------------------------------------*
018060 3813-COMPARAR-CATEG-PEDIDA.
018070
018080     IF WS-CAT-NOMBRE (WS-CAT-IX) = WS-CATEGORIA-BUSCADA
018090        SET WS-CATEGORIA-CONOCIDA TO TRUE
018100     END-IF.
018110
018120 3813-COMPARAR-CATEG-PEDIDA-FIN.
018130     EXIT.
018140     EXIT.
018150
018160*----------------------------------------------------------------*
018170 3820-EMITIR-CATEGORIAS-PEDIDAS.
018180
018190     READ ENT-CATEGORIAS-CONSULTA
018200        AT END
018210           SET FS-CATCON-EOF TO TRUE
018220     END-READ.
018230
018240     IF NOT FS-CATCON-EOF
018250        MOVE WS-CATCON-LINEA TO WS-CATEGORIA-BUSCADA
018260        PERFORM 3821-EMITIR-SI-COINCIDE
018270           THRU 3821-EMITIR-SI-COINCIDE-FIN
018280           VARYING WS-CAT-IX FROM 1 BY 1
018290             UNTIL WS-CAT-IX > WS-CAT-CANT
018300     END-IF.
018310
018320 3820-EMITIR-CATEGORIAS-PEDIDAS-FIN.
018330     EXIT.
018340
018350*----------------------------------------------------------------*
018360 3821-EMITIR-SI-COINCIDE.
018370
018380     IF WS-CAT-NOMBRE (WS-CAT-IX) = WS-CATEGORIA-BUSCADA
018390        MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME
018400        MOVE WS-CATEGORIA-BUSCADA TO WS-INF-ETIQUETA
018410        COMPUTE WS-INF-IMPORTE-EDIT =
018420                WS-CAT-ING-TOTAL (WS-CAT-IX)
018430              - WS-CAT-EGR-TOTAL (WS-CAT-IX)
018440        WRITE WS-SALIDA-INFORME
018450     END-IF.
018460
018470 3821-EMITIR-SI-COINCIDE-FIN.
018480     EXIT.
018490     EXIT.
018500
018510*----------------------------------------------------------------*
018520* FILESTORAGE.EXPORT -- VUELCA LA TABLA DE TRANSACCIONES Y LOS
018530* PRESUPUESTOS DE LA BILLETERA A UN EXTRACTO CSV.
018540*----------------------------------------------------------------*
018550 5000-EXPORTAR-CSV.
018560
018570     PERFORM 5100-EXPORTAR-TRANSACCIONES
018580        THRU 5100-EXPORTAR-TRANSACCIONES-FIN.
018590
018600     MOVE SPACES TO WS-CSV-LINEA-OUT.
018610     WRITE WS-CSV-LINEA-OUT.
018620
018630     MOVE 'Budgets:' TO WS-CSV-LINEA-OUT.
018640     WRITE WS-CSV-LINEA-OUT.
018650
018660     MOVE 'Category;Limit;Spent;Remaining' TO WS-CSV-LINEA-OUT.
018670     WRITE WS-CSV-LINEA-OUT.
018680
018690     PERFORM 5200-EXPORTAR-PRESUPUESTOS
018700        THRU 5200-EXPORTAR-PRESUPUESTOS-FIN.
018710
018720     IF WS-TRAN-TABLA-LLENA
018730        DISPLAY 'AVISO: LA TABLA DE TRANSACCIONES SE LLENO -- '
018740                'EL EXTRACTO CSV NO LLEVA TODOS LOS MOVIMIENTOS'
018750     END-IF.
018760
018770 5000-EXPORTAR-CSV-FIN.
018780     EXIT.
018790
018800*----------------------------------------------------------------*
018810 5100-EXPORTAR-TRANSACCIONES.
018820
018830     MOVE 'Type;Date;Category;Amount;Description'
018840                                        TO WS-CSV-LINEA-OUT.
018850     WRITE WS-CSV-LINEA-OUT.
018860
018870     PERFORM 5110-EXPORTAR-UNA-TRANSACCION
018880        THRU 5110-EXPORTAR-UNA-TRANSACCION-FIN
018890        VARYING WS-TRAN-IX FROM 1 BY 1
018900          UNTIL WS-TRAN-IX > WS-TRAN-CANT.
018910
018920 5100-EXPORTAR-TRANSACCIONES-FIN.
018930     EXIT.
018940
018950*----------------------------------------------------------------*
018960 5110-EXPORTAR-UNA-TRANSACCION.
018970
018980     DIVIDE WS-TRAN-HORA (WS-TRAN-IX) BY 100
018990            GIVING WS-CSVF-HH REMAINDER WS-CSVF-MM.
019000     MOVE WS-TRAN-IMPORTE (WS-TRAN-IX) TO WS-CSV-IMPORTE-EDIT.
019010
019020     MOVE SPACES TO WS-CSV-LINEA-OUT.
019030     IF WS-TRAN-TIPO (WS-TRAN-IX) = 'I'
019040        STRING 'Dohod'  DELIMITED BY SIZE ';' DELIMITED BY SIZE
019050               INTO WS-CSV-LINEA-OUT
019060     ELSE
019070        STRING 'Rashod' DELIMITED BY SIZE ';' DELIMITED BY SIZE
019080               INTO WS-CSV-LINEA-OUT
019090     END-IF.
019100
019110     STRING WS-CSV-LINEA-OUT DELIMITED BY SIZE
019120            WS-TRAN-FECHA (WS-TRAN-IX)     (7:2) DELIMITED BY SIZE
019130            '.'                                    DELIMITED BY SIZE
019140            WS-TRAN-FECHA (WS-TRAN-IX)     (5:2) DELIMITED BY SIZE
019150            '.'                                    DELIMITED BY SIZE
019160            WS-TRAN-FECHA (WS-TRAN-IX)     (1:4) DELIMITED BY SIZE
019170            ' '                                    DELIMITED BY SIZE
019180            WS-CSVF-HH                             DELIMITED BY SIZE
019190            ':'                                    DELIMITED BY SIZE
019200            WS-CSVF-MM                             DELIMITED BY SIZE
019210            ';'                                    DELIMITED BY SIZE
019220            WS-TRAN-CATEGORIA (WS-TRAN-IX) DELIMITED BY SPACE
019230            ';'                                    DELIMITED BY SIZE
019240            WS-CSV-IMPORTE-EDIT             DELIMITED BY SIZE
019250            ';'                                    DELIMITED BY SIZE
019260            WS-TRAN-DESCRIPCION (WS-TRAN-IX) DELIMITED BY SIZE
019270            INTO WS-CSV-LINEA-OUT.
019280
019290     WRITE WS-CSV-LINEA-OUT.
019300
019310 5110-EXPORTAR-UNA-TRANSACCION-FIN.
019320     EXIT.
019330     EXIT.
019340
019350*----------------------------------------------------------------*
019360 5200-EXPORTAR-PRESUPUESTOS.
019370
019380     PERFORM 5210-EXPORTAR-UN-PRESUPUESTO
019390        THRU 5210-EXPORTAR-UN-PRESUPUESTO-FIN
019400        VARYING WS-CAT-IX FROM 1 BY 1
019410          UNTIL WS-CAT-IX > WS-CAT-CANT.
019420
019430 5200-EXPORTAR-PRESUPUESTOS-FIN.
019440     EXIT.
019450
019460*----------------------------------------------------------------*
019470 5210-EXPORTAR-UN-PRESUPUESTO.
019480
019490     MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-LKP-ENT-CATEGORIA.
019500     SET WS-LKP-OP-CONSULTAR        TO TRUE.
019510     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
019520
019530     IF WS-LKP-PRESUPUESTO-EXISTE
019540        PERFORM 5215-VOLCAR-UN-PRESUPUESTO
019550           THRU 5215-VOLCAR-UN-PRESUPUESTO-FIN
019560     END-IF.
019570
019580 5210-EXPORTAR-UN-PRESUPUESTO-FIN.
019590     EXIT.
019600
019610*----------------------------------------------------------------*
019620 5215-VOLCAR-UN-PRESUPUESTO.
019630
019640     COMPUTE WS-IMPORTE-MENOR = WS-LKP-LIMITE - WS-LKP-GASTADO.
019650
019660     MOVE WS-LKP-LIMITE TO WS-CSV-IMPORTE-EDIT.
019670     STRING WS-LKP-CATEGORIA DELIMITED BY SPACE
019680            ';'              DELIMITED BY SIZE
019690            WS-CSV-IMPORTE-EDIT DELIMITED BY SIZE
019700            INTO WS-CSV-LINEA-OUT.
019710     MOVE WS-LKP-GASTADO TO WS-CSV-IMPORTE-EDIT.
019720     STRING WS-CSV-LINEA-OUT DELIMITED BY SIZE
019730            ';'              DELIMITED BY SIZE
019740            WS-CSV-IMPORTE-EDIT DELIMITED BY SIZE
019750            INTO WS-CSV-LINEA-OUT.
019760     MOVE WS-IMPORTE-MENOR TO WS-CSV-IMPORTE-EDIT.
019770     STRING WS-CSV-LINEA-OUT DELIMITED BY SIZE
019780            ';'              DELIMITED BY SIZE
019790            WS-CSV-IMPORTE-EDIT DELIMITED BY SIZE
019800            INTO WS-CSV-LINEA-OUT.
019810
019820     WRITE WS-CSV-LINEA-OUT.
019830
019840 5215-VOLCAR-UN-PRESUPUESTO-FIN.
019850     EXIT.
019860     EXIT.
019870
019880*----------------------------------------------------------------*
019890 6000-FINALIZAR-PROGRAMA.
019900
019910     IF WS-MODO-VERBOSE
019920        DISPLAY 'REGPOST -- MODO VERBOSE ACTIVO (UPSI-0 EN 1) -- '
019930                'VER DETALLE DE RECHAZOS EN RECHAZOS'
019940     END-IF.
019950
019960     PERFORM 6200-CERRAR-ARCHIVOS
019970        THRU 6200-CERRAR-ARCHIVOS-FIN.
019980
019990 6000-FINALIZAR-PROGRAMA-FIN.
020000     EXIT.
020010
020020*----------------------------------------------------------------*
020030 6200-CERRAR-ARCHIVOS.
020040
020050     CLOSE ENT-TRANSACCIONES.
020060     CLOSE SAL-INFORME.
020070     CLOSE SAL-TRANSFERENCIAS.
020080     CLOSE SAL-ERRORES.
020090     CLOSE SAL-CSV-EXPORT.
020100
020110 6200-CERRAR-ARCHIVOS-FIN.
020120     EXIT.
020130
020140 END PROGRAM REGPOST.
