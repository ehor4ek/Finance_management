000100******************************************************************
000110* PROGRAM-ID: MAESTPRE
000120* AUTHOR: R. GARCIA
000130* INSTALLATION: GRUPO 1 - SISTEMAS DE BILLETERA PERSONAL
000140* DATE-WRITTEN: 04/10/1991
000150* DATE-COMPILED:
000160* SECURITY: NO CLASIFICADO
000170*----------------------------------------------------------------*
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------*
000200* 04/10/1991 RG  ALTA INICIAL - BUSQUEDA ALEATORIA DE UN
000210*                PRESUPUESTO POR CATEGORIA EN EL MAESTRO DE
000220*                PRESUPUESTOS (INDEXADO POR CATEGORIA).
000230* 21/11/1993 NB  SE AGREGA LA REESCRITURA DEL GASTO ACUMULADO
000240*                (REWRITE) PARA QUE EL PROGRAMA PRINCIPAL PUEDA
000250*                DEJAR EL MAESTRO ACTUALIZADO AL CERRAR EL LOTE.
000260* 12/04/1997 CP  SE AGREGA ALTA DE PRESUPUESTO (WRITE) CUANDO EL
000270*                LLAMADOR PIDE CREAR UNA CATEGORIA NUEVA CON
000280*                LIMITE.
000290* 04/03/1999 SU  ISSUE Y2K-0058: SIN IMPACTO, EL MAESTRO NO
000300*                MANEJA FECHAS. SE DEJA CONSTANCIA DE LA
000310*                REVISION.
000320* 22/06/1999 SU  ALTA-0241: SE AGREGA LA OPERACION 'F' (FIJAR
000330*                GASTO) PARA LA CARGA DE UN EXTRACTO IMPORTADO,
000340*                QUE TRAE EL GASTO ACUMULADO YA CALCULADO Y NO
000350*                DEBE SUMARSE AL EXISTENTE.
000360*----------------------------------------------------------------*
000370* REEMPLAZA A MAESTARJ (BUSQUEDA DE TARJETA EN EL MAESTRO DE
000380* TARJETAS POR NUMERO DE TARJETA). SE MANTIENE LA MISMA FORMA DE
000390* TRABAJO -- ARCHIVO INDEXADO, LECTURA ALEATORIA POR CLAVE,
000400* PARAMETROS DE ENTRADA/SALIDA EN LINKAGE -- APLICADA AHORA AL
000410* MAESTRO DE PRESUPUESTOS POR CATEGORIA DE LA BILLETERA.
000420*----------------------------------------------------------------*
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID. MAESTPRE.
000450 AUTHOR. R. GARCIA.
000460 INSTALLATION. GRUPO 1 - SISTEMAS DE BILLETERA PERSONAL.
000470 DATE-WRITTEN. 04/10/1991.
000480 DATE-COMPILED.
000490 SECURITY. NO CLASIFICADO.
000500*----------------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560 INPUT-OUTPUT SECTION.
000570
000580 FILE-CONTROL.
000590
000600 SELECT ENT-PRESUPUESTOS
000610     ASSIGN TO '../PRESUPUESTOS.VSAM'
000620     ORGANIZATION IS INDEXED
000630     ACCESS MODE IS DYNAMIC
000640     FILE STATUS IS FS-PRESUPUESTOS
000650     RECORD KEY IS WS-PRE-CATEGORIA.
000660
000670*----------------------------------------------------------------*
000680 DATA DIVISION.
000690
000700 FILE SECTION.
000710
000720 FD  ENT-PRESUPUESTOS.
000730 01  WS-PRE-PRESUPUESTO-REG.
000740     05  WS-PRE-CATEGORIA                PIC X(20).
000750     05  WS-PRE-LIMITE                   PIC S9(09)V9(02).
000760     05  WS-PRE-LIMITE-U REDEFINES
000770         WS-PRE-LIMITE                   PIC 9(09)V9(02).
000780     05  WS-PRE-GASTADO                  PIC S9(09)V9(02).
000790     05  WS-PRE-GASTADO-U REDEFINES
000800         WS-PRE-GASTADO                  PIC 9(09)V9(02).
000810     05  WS-PRE-PORC-ALERTA               PIC 9(01)V9(02).
000820     05  FILLER                          PIC X(06).
000830
000840 01  FS-STATUS.
000850*----------------------------------------------------------------*
000860*   ** FILE STATUS DE PRESUPUESTOS                                *
000870*----------------------------------------------------------------*
000880     05  FS-PRESUPUESTOS               PIC X(2).
000890         88  FS-PRESUPUESTOS-OK             VALUE '00'.
000900         88  FS-PRESUPUESTOS-EOF            VALUE '10'.
000910         88  FS-PRESUPUESTOS-NFD            VALUE '23'.
000920         88  FS-PRESUPUESTOS-CLAVE-DUP      VALUE '22'.
000930
000940*----------------------------------------------------------------*
000950 WORKING-STORAGE SECTION.
000960
000970 77  WS-CATEGORIA-BUSCADA             PIC X(20).
000980
000990 01  WS-CONTADORES.
001000     05  WS-CONT-BUSQUEDAS                PIC 9(06) COMP.
001010     05  WS-CONT-ALTAS                    PIC 9(06) COMP.
001020     05  WS-CONT-REESCRITURAS              PIC 9(06) COMP.
001030 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
001040     05  FILLER                          PIC 9(18).
001050
001060
001070*----------------------------------------------------------------*
001080 LINKAGE SECTION.
001090 01  LK-ENTRADA.
001100*   AREA DE DATOS DE ENTRADA
001110     05  LK-OPERACION                    PIC X(01).
001120         88  LK-OP-CONSULTAR                  VALUE 'C'.
001130         88  LK-OP-ACTUALIZAR-GASTO            VALUE 'A'.
001140         88  LK-OP-DAR-DE-ALTA                VALUE 'N'.
001150         88  LK-OP-FIJAR-GASTO                 VALUE 'F'.
001160     05  LK-ENT-CATEGORIA                PIC X(20).
001170     05  LK-ENT-IMPORTE-MOVIMIENTO       PIC S9(09)V9(02).
001180     05  LK-ENT-LIMITE-ALTA              PIC S9(09)V9(02).
001190
001200*   AREA DE DATOS DE SALIDA
001210 01  LK-PRESUPUESTO-REG.
001220     05  LK-CATEGORIA                    PIC X(20).
001230     05  LK-LIMITE                       PIC S9(09)V9(02).
001240     05  LK-GASTADO                      PIC S9(09)V9(02).
001250     05  LK-PORC-ALERTA                  PIC 9(01)V9(02).
001260     05  LK-EXISTE-PRESUPUESTO           PIC X(01).
001270         88  LK-PRESUPUESTO-EXISTE            VALUE 'S'.
001280         88  LK-PRESUPUESTO-NO-EXISTE          VALUE 'N'.
001290     05  LK-MOTIVO-ERROR-O.
001300         10  LK-COD-ERROR-O              PIC X(20)  VALUE SPACES.
001310         10  LK-DES-ERROR-O              PIC X(60)  VALUE SPACES.
001320
001330*----------------------------------------------------------------*
001340 PROCEDURE DIVISION USING LK-ENTRADA, LK-PRESUPUESTO-REG.
001350*----------------------------------------------------------------*
001360
001370     PERFORM 1000-INICIAR-PROGRAMA
001380        THRU 1000-INICIAR-PROGRAMA-FIN.
001390
001400     PERFORM 2000-ATENDER-PEDIDO
001410        THRU 2000-ATENDER-PEDIDO-FIN.
001420
001430     PERFORM 3000-FINALIZAR-PROGRAMA
001440        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001450
001460     GOBACK.
001470
001480*----------------------------------------------------------------*
001490 1000-INICIAR-PROGRAMA.
001500
001510     PERFORM 1100-ABRIR-ARCHIVOS
001520        THRU 1100-ABRIR-ARCHIVOS-FIN.
001530
001540     INITIALIZE LK-PRESUPUESTO-REG.
001550     MOVE LK-ENT-CATEGORIA TO LK-CATEGORIA.
001560     SET LK-PRESUPUESTO-NO-EXISTE TO TRUE.
001570
001580 1000-INICIAR-PROGRAMA-FIN.
001590     EXIT.
001600
001610*----------------------------------------------------------------*
001620 1100-ABRIR-ARCHIVOS.
001630
001640     OPEN I-O ENT-PRESUPUESTOS.
001650
001660     EVALUATE TRUE
001670         WHEN FS-PRESUPUESTOS-OK
001680              CONTINUE
001690         WHEN OTHER
001700              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE PRESUPUESTOS'
001710              DISPLAY 'FILE STATUS: ' FS-PRESUPUESTOS
001720              STOP RUN
001730     END-EVALUATE.
001740
001750 1100-ABRIR-ARCHIVOS-FIN.
001760     EXIT.
001770
001780*----------------------------------------------------------------*
001790 2000-ATENDER-PEDIDO.
001800
001810     MOVE LK-ENT-CATEGORIA TO WS-PRE-CATEGORIA.
001820     ADD 1 TO WS-CONT-BUSQUEDAS.
001830
001840     READ ENT-PRESUPUESTOS
001850        KEY IS WS-PRE-CATEGORIA
001860        INVALID KEY
001870           SET FS-PRESUPUESTOS-NFD TO TRUE
001880     END-READ.
001890
001900     EVALUATE TRUE
001910         WHEN FS-PRESUPUESTOS-OK
001920              PERFORM 2100-DEVOLVER-PRESUPUESTO
001930                 THRU 2100-DEVOLVER-PRESUPUESTO-FIN
001940
001950              EVALUATE TRUE
001960                  WHEN LK-OP-ACTUALIZAR-GASTO
001970                       PERFORM 2200-ACTUALIZAR-GASTO
001980                          THRU 2200-ACTUALIZAR-GASTO-FIN
001990                  WHEN LK-OP-FIJAR-GASTO
002000                       PERFORM 2400-FIJAR-GASTO
002010                          THRU 2400-FIJAR-GASTO-FIN
002020                  WHEN OTHER
002030                       CONTINUE
002040              END-EVALUATE
002050
002060         WHEN FS-PRESUPUESTOS-NFD
002070              EVALUATE TRUE
002080                  WHEN LK-OP-DAR-DE-ALTA
002090                       PERFORM 2300-DAR-DE-ALTA
002100                          THRU 2300-DAR-DE-ALTA-FIN
002110                  WHEN LK-OP-FIJAR-GASTO
002120                       MOVE 'PRESUPUESTOS-NFD'    TO LK-COD-ERROR-O
002130                       MOVE 'NO HAY PRESUPUESTO PARA FIJAR EL GASTO'
002140                                                  TO LK-DES-ERROR-O
002150                  WHEN OTHER
002160* NO EXISTE PRESUPUESTO PARA LA CATEGORIA -- NO ES UN ERROR,
002170* EL LLAMADOR SIGUE CONTABILIZANDO EL MOVIMIENTO SIN PRESUPUESTO
002180                       CONTINUE
002190              END-EVALUATE
002200
002210         WHEN OTHER
002220              MOVE 'PRESUPUESTOS-ERROR'  TO LK-COD-ERROR-O
002230              MOVE 'ERROR DE E/S EN EL MAESTRO DE PRESUPUESTOS'
002240                                          TO LK-DES-ERROR-O
002250              DISPLAY 'FILE STATUS: ' FS-PRESUPUESTOS
002260     END-EVALUATE.
002270
002280 2000-ATENDER-PEDIDO-FIN.
002290     EXIT.
002300
002310*----------------------------------------------------------------*
002320 2100-DEVOLVER-PRESUPUESTO.
002330
002340     MOVE WS-PRE-CATEGORIA     TO LK-CATEGORIA.
002350     MOVE WS-PRE-LIMITE        TO LK-LIMITE.
002360     MOVE WS-PRE-GASTADO       TO LK-GASTADO.
002370     MOVE WS-PRE-PORC-ALERTA   TO LK-PORC-ALERTA.
002380     SET LK-PRESUPUESTO-EXISTE TO TRUE.
002390
002400 2100-DEVOLVER-PRESUPUESTO-FIN.
002410     EXIT.
002420
002430*----------------------------------------------------------------*
002440* SUMA EL IMPORTE DEL MOVIMIENTO AL GASTO ACUMULADO Y REESCRIBE
002450* EL REGISTRO DEL MAESTRO (LA EDICION DEL LIMITE NO REINICIA EL
002460* GASTO ACUMULADO).
002470*----------------------------------------------------------------*
002480 2200-ACTUALIZAR-GASTO.
002490
002500     ADD LK-ENT-IMPORTE-MOVIMIENTO TO WS-PRE-GASTADO.
002510
002520     REWRITE WS-PRE-PRESUPUESTO-REG
002530        INVALID KEY
002540           MOVE 'PRESUPUESTOS-REWRITE'  TO LK-COD-ERROR-O
002550           MOVE 'NO SE PUDO ACTUALIZAR EL GASTO ACUMULADO'
002560                                         TO LK-DES-ERROR-O
002570     END-REWRITE.
002580
002590     ADD 1 TO WS-CONT-REESCRITURAS.
002600     MOVE WS-PRE-GASTADO TO LK-GASTADO.
002610
002620 2200-ACTUALIZAR-GASTO-FIN.
002630     EXIT.
002640
002650*----------------------------------------------------------------*
002660* FIJA EL GASTO ACUMULADO EN UN VALOR EXACTO EN LUGAR DE SUMARLO
002670* (LO USA LA IMPORTACION DE UN EXTRACTO CSV DE OTRA CORRIDA, QUE
002680* YA TRAE EL GASTO ACUMULADO CALCULADO -- ALTA 220699/2401).
002690*----------------------------------------------------------------*
002700 2400-FIJAR-GASTO.
002710
002720     MOVE LK-ENT-IMPORTE-MOVIMIENTO TO WS-PRE-GASTADO.
002730
002740     REWRITE WS-PRE-PRESUPUESTO-REG
002750        INVALID KEY
002760           MOVE 'PRESUPUESTOS-REWRITE'  TO LK-COD-ERROR-O
002770           MOVE 'NO SE PUDO FIJAR EL GASTO ACUMULADO'
002780                                         TO LK-DES-ERROR-O
002790     END-REWRITE.
002800
002810     ADD 1 TO WS-CONT-REESCRITURAS.
002820     MOVE WS-PRE-GASTADO TO LK-GASTADO.
002830
002840 2400-FIJAR-GASTO-FIN.
002850     EXIT.
002860
002870*----------------------------------------------------------------*
002880* ALTA DE UN PRESUPUESTO NUEVO PARA UNA CATEGORIA (VALIDAR-
002890* BUDGET: EL LIMITE DEBE SER MAYOR A CERO).
002900*----------------------------------------------------------------*
002910 2300-DAR-DE-ALTA.
002920
002930     IF LK-ENT-LIMITE-ALTA NOT > ZEROES
002940        MOVE 'PRESUPUESTO-LIM-INVALIDO' TO LK-COD-ERROR-O
002950        MOVE 'EL LIMITE DEL PRESUPUESTO DEBE SER MAYOR A CERO'
002960                                         TO LK-DES-ERROR-O
002970        GO TO 2300-DAR-DE-ALTA-FIN
002980     END-IF.
002990
003000     INITIALIZE WS-PRE-PRESUPUESTO-REG.
003010     MOVE LK-ENT-CATEGORIA     TO WS-PRE-CATEGORIA.
003020     MOVE LK-ENT-LIMITE-ALTA   TO WS-PRE-LIMITE.
003030     MOVE ZEROES               TO WS-PRE-GASTADO.
003040     MOVE 0.80                 TO WS-PRE-PORC-ALERTA.
003050
003060     WRITE WS-PRE-PRESUPUESTO-REG
003070        INVALID KEY
003080           MOVE 'PRESUPUESTOS-DUP'   TO LK-COD-ERROR-O
003090           MOVE 'YA EXISTE UN PRESUPUESTO PARA LA CATEGORIA'
003100                                      TO LK-DES-ERROR-O
003110           GO TO 2300-DAR-DE-ALTA-FIN
003120     END-WRITE.
003130
003140     ADD 1 TO WS-CONT-ALTAS.
003150     PERFORM 2100-DEVOLVER-PRESUPUESTO
003160        THRU 2100-DEVOLVER-PRESUPUESTO-FIN.
003170
003180 2300-DAR-DE-ALTA-FIN.
003190     EXIT.
003200
003210*----------------------------------------------------------------*
003220 3000-FINALIZAR-PROGRAMA.
003230
003240     PERFORM 3200-CERRAR-ARCHIVOS
003250        THRU 3200-CERRAR-ARCHIVOS-FIN.
003260
003270 3000-FINALIZAR-PROGRAMA-FIN.
003280     EXIT.
003290
003300*----------------------------------------------------------------*
003310 3200-CERRAR-ARCHIVOS.
003320
003330     CLOSE ENT-PRESUPUESTOS.
003340
003350     IF NOT FS-PRESUPUESTOS-OK
003360        DISPLAY 'ERROR AL CERRAR MAESTRO DE PRESUPUESTOS: '
003370                                               FS-PRESUPUESTOS
003380     END-IF.
003390
003400 3200-CERRAR-ARCHIVOS-FIN.
003410     EXIT.
003420
003430 END PROGRAM MAESTPRE.
