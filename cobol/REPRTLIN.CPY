000100*----------------------------------------------------------------*
000110*    REPRTLIN  --  LINEAS DE IMPRESION DEL INFORME FINANCIERO    *
000120*----------------------------------------------------------------*
000130*    ORIGEN: TP1 AULA 3 GRUPO 1 - RESUMEN.CPY (LINEAS DEL         *
000140*    RESUMEN DE TARJETA). RECICLADO PARA EL INFORME DE CIERRE    *
000150*    DE BILLETERA (VER PROYECTO BILLETERA PERSONAL).             *
000160*----------------------------------------------------------------*
000170*    22/06/1999 SU  SE REORDENAN LOS RENGLONES DE IMPRESION COMO *
000180*    REDEFINES DE UN UNICO RENGLON BASE DE 100 POSICIONES, EN    *
000190*    LUGAR DE CAMPOS SUELTOS A CONTINUACION UNO DE OTRO (EL       *
000200*    RENGLON HABIA QUEDADO DEMASIADO LARGO PARA LA IMPRESORA).   *
000210*----------------------------------------------------------------*
000220 01  WS-SALIDA-INFORME.
000230     05  WS-INF-SEPARADOR            PIC X(100) VALUE ALL '-'.
000240
000250     05  WS-INF-ENCABEZADO-1 REDEFINES WS-INF-SEPARADOR.
000260         10  FILLER                  PIC X(09) VALUE 'Titular:'.
000270         10  WS-INF-TITULAR          PIC X(20) VALUE SPACES.
000280         10  FILLER                  PIC X(20) VALUE SPACES.
000290         10  FILLER                  PIC X(19)
000300                                 VALUE 'Fecha de emision: '.
000310         10  WS-INF-FEC-EMISION.
000320             15  WS-INF-EMI-DIA      PIC 9(02).
000330             15  FILLER              PIC X VALUE '/'.
000340             15  WS-INF-EMI-MES      PIC 9(02).
000350             15  FILLER              PIC X VALUE '/'.
000360             15  WS-INF-EMI-ANIO     PIC 9(04).
000370         10  FILLER                  PIC X(22) VALUE SPACES.
000380
000390     05  WS-INF-ENCABEZADO-2 REDEFINES WS-INF-SEPARADOR.
000400         10  FILLER                  PIC X(09) VALUE 'Periodo:'.
000410         10  WS-INF-PER-DESDE        PIC X(10) VALUE SPACES.
000420         10  FILLER                  PIC X(04) VALUE ' al '.
000430         10  WS-INF-PER-HASTA        PIC X(10) VALUE SPACES.
000440         10  FILLER                  PIC X(67) VALUE SPACES.
000450
000460     05  WS-INF-TITULO REDEFINES WS-INF-SEPARADOR.
000470         10  WS-INF-TITULO-TXT       PIC X(40) VALUE SPACES.
000480         10  FILLER                  PIC X(60) VALUE SPACES.
000490
000500*    renglon de dos columnas etiqueta / importe, comun a las
000510*    secciones de INFORMACION GENERAL, PERIODO y ANALISIS.
000520     05  WS-INF-RENGLON-2COL REDEFINES WS-INF-SEPARADOR.
000530         10  WS-INF-ETIQUETA         PIC X(30) VALUE SPACES.
000540         10  WS-INF-IMPORTE-EDIT     PIC Z,ZZZ,ZZ9.99- VALUE SPACES.
000550         10  FILLER                  PIC X(57) VALUE SPACES.
000560
000570*    renglon de dos columnas etiqueta / porcentaje o texto libre.
000580     05  WS-INF-RENGLON-TXT REDEFINES WS-INF-SEPARADOR.
000590         10  WS-INF-ETIQUETA-TXT     PIC X(30) VALUE SPACES.
000600         10  WS-INF-VALOR-TXT        PIC X(40) VALUE SPACES.
000610         10  FILLER                  PIC X(30) VALUE SPACES.
000620
000630*    renglon de control-break por categoria (ingresos o egresos).
000640     05  WS-INF-RENGLON-CATEGORIA REDEFINES WS-INF-SEPARADOR.
000650         10  WS-INF-CAT-NOMBRE       PIC X(20) VALUE SPACES.
000660         10  FILLER                  PIC X(05) VALUE SPACES.
000670         10  WS-INF-CAT-IMPORTE      PIC Z,ZZZ,ZZ9.99- VALUE SPACES.
000680         10  FILLER                  PIC X(62) VALUE SPACES.
000690
000700*    renglon de encabezado de tabla de presupuestos.
000710     05  WS-INF-PRE-DESCRIPCION REDEFINES WS-INF-SEPARADOR.
000720         10  FILLER                  PIC X(20) VALUE 'Categoria'.
000730         10  FILLER                  PIC X(15) VALUE 'Limite'.
000740         10  FILLER                  PIC X(15) VALUE 'Gastado'.
000750         10  FILLER                  PIC X(15) VALUE 'Restante'.
000760         10  FILLER                  PIC X(15) VALUE 'Estado'.
000770         10  FILLER                  PIC X(20) VALUE SPACES.
000780
000790*    renglon de detalle de tabla de presupuestos. EL ESTADO SE
000800*    ARMA EN RUSO (PREVYSHEN/VNIMANIE/OK) POR PEDIDO DEL AREA DE
000810*    PRODUCTOS, QUE MANEJA LA BILLETERA EN ESE IDIOMA -- VER 3600-.
000820     05  WS-INF-PRE-DETALLE REDEFINES WS-INF-SEPARADOR.
000830         10  WS-INF-PRE-CATEGORIA    PIC X(20) VALUE SPACES.
000840         10  WS-INF-PRE-LIMITE       PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE SPACES.
000850         10  FILLER                  PIC X(01) VALUE SPACES.
000860         10  WS-INF-PRE-GASTADO      PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE SPACES.
000870         10  FILLER                  PIC X(01) VALUE SPACES.
000880         10  WS-INF-PRE-RESTANTE     PIC -,ZZZ,ZZZ,ZZ9.99 VALUE SPACES.
000890         10  FILLER                  PIC X(01) VALUE SPACES.
000900         10  WS-INF-PRE-ESTADO       PIC X(15) VALUE SPACES.
000910         10  FILLER                  PIC X(14) VALUE SPACES.
000920
000930*    renglon de alerta suelta (impresa tal cual el texto armado).
000940     05  WS-INF-ALERTA REDEFINES WS-INF-SEPARADOR.
000950         10  FILLER                  PIC X(02) VALUE '* '.
000960         10  WS-INF-ALERTA-TXT       PIC X(96) VALUE SPACES.
000970         10  FILLER                  PIC X(02) VALUE SPACES.
000980
000990     05  WS-INF-NUMERALES REDEFINES WS-INF-SEPARADOR
001000                                 PIC X(100) VALUE ALL '#'.
001010
001020     05  FILLER                      PIC X(01) VALUE SPACE.
