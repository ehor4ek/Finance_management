000100******************************************************************
000110* PROGRAM-ID: REGPOST
000120* AUTHOR: C. PEREYRA
000130* INSTALLATION: GRUPO 1 - SISTEMAS DE BILLETERA PERSONAL
000140* DATE-WRITTEN: 04/10/1991
000150* DATE-COMPILED:
000160* SECURITY: NO CLASIFICADO
000170*----------------------------------------------------------------*
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------*
000200* 04/10/1991 CP  ALTA INICIAL - LECTURA SECUENCIAL DE MOVIMIENTOS
000210*                DE LA BILLETERA (INGRESO/EGRESO), VALIDACION
000220*                CONTRA VALFECHA Y MAESTPRE, CONTABILIZACION.
000230* 20/10/1991 CP  SE AGREGA EL INFORME DE CIERRE DE LOTE (TOTALES
000240*                GENERALES Y APERTURA POR CATEGORIA).
000250* 15/03/1992 RG  SE AGREGA LA TABLA DE CATEGORIAS POR DEFECTO
000260*                PARA BILLETERAS NUEVAS (12 CATEGORIAS FIJAS).
000270* 02/07/1992 RB  SE AGREGA EL CONTROL DE ALERTAS DE PRESUPUESTO
000280*                (PRESUPUESTO EXCEDIDO / EN ATENCION).
000290* 19/11/1993 CP  SE AGREGA EL CONTROL DE SALDO NEGATIVO, SALDO
000300*                BAJO Y GASTOS SUPERIORES A LOS INGRESOS.
000310* 21/11/1993 NB  SE ALINEA CON MAESTPRE -- LA ACTUALIZACION DEL
000320*                GASTO ACUMULADO AHORA REESCRIBE EL MAESTRO.
000330* 05/04/1994 RG  SE AGREGA EL BLOQUE DE ANALISIS (PROMEDIO DE
000340*                GASTO, TASA DE AHORRO, TOP-5 CATEGORIAS).
000350* 12/04/1997 CP  SE AGREGA LA ALTA DE PRESUPUESTOS DESDE EL
000360*                PROPIO LOTE CUANDO EL MAESTRO NO TIENE LA
000370*                CATEGORIA (VER MAESTPRE, OPERACION 'N').
000380* 30/09/1997 RB  SE AGREGA LA TRANSFERENCIA ENTRE BILLETERAS --
000390*                PIERNA DE EGRESO LOCAL Y ARCHIVO DE TRASPASO
000400*                PARA QUE LA BILLETERA RECEPTORA LO TOME EN SU
000410*                PROPIA CORRIDA.
000420* 14/01/1998 SU  SE AGREGA LA EXTRACCION AD-HOC DE ESTADISTICAS
000430*                POR CATEGORIA (PEDIDO 0089).
000440* 04/03/1999 SU  ISSUE Y2K-0058: SE REVISAN TODAS LAS FECHAS DE
000450*                TRABAJO DEL PROGRAMA, TODAS EN 4 POSICIONES DE
000460*                ANIO. SIN CAMBIOS DE CODIGO.
000470* 22/06/1999 SU  ALTA-0241: SE AGREGA LA IMPORTACION Y LA
000480*                EXPORTACION DE EXTRACTO EN FORMATO CSV (VER
000490*                TAMBIEN MAESTPRE, OPERACION 'F' FIJAR-GASTO).
000500* 30/11/1999 RG  SE CORRIGE LA TASA DE AHORRO CUANDO EL INGRESO
000510*                ACUMULADO ES CERO (QUEDABA EN DIVISION POR
000520*                CERO, SE FUERZA A CERO POR ANO CONTABLE).
000530* 18/02/2000 NB  SE SACA LA VALIDACION CONTRA VALFECHA (DIA/MES
000540*                FUERA DE RANGO, FECHA FUTURA) DE 2200-VALIDAR-
000550*                TRANSACCION -- EL AREA DE PRODUCTOS ACLARO QUE
000560*                LA FECHA DEL MOVIMIENTO NO SE VALIDA EN EL LOTE,
000570*                SOLO IMPORTE Y CATEGORIA. VALFECHA QUEDA DE BAJA.
000580*----------------------------------------------------------------*
000590* PROGRAMA PRINCIPAL DEL LOTE DIARIO DE BILLETERA PERSONAL --
000600* LECTURA SECUENCIAL DE MOVIMIENTOS, VALIDACION CONTRA SUBRUTINAS
000610* Y MAESTRO INDEXADO, CONTABILIZACION, CONTROL DE PRESUPUESTOS Y
000620* ALERTAS, EMISION DE UN INFORME DE CIERRE PARA LOS MOVIMIENTOS DE
000630* INGRESO Y EGRESO DE LA BILLETERA Y SU PRESUPUESTO POR CATEGORIA.
000640*----------------------------------------------------------------*
000650 IDENTIFICATION DIVISION.
000660 PROGRAM-ID. REGPOST.
000670 AUTHOR. C. PEREYRA.
000680 INSTALLATION. GRUPO 1 - SISTEMAS DE BILLETERA PERSONAL.
000690 DATE-WRITTEN. 04/10/1991.
000700 DATE-COMPILED.
000710 SECURITY. NO CLASIFICADO.
000720*----------------------------------------------------------------*
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     CLASS DIGITO IS '0' THRU '9'
000780     UPSI-0 ON STATUS IS WS-MODO-VERBOSE
000790            OFF STATUS IS WS-MODO-NORMAL.
000800
000810 INPUT-OUTPUT SECTION.
000820
000830 FILE-CONTROL.
000840
000850     SELECT ENT-TRANSACCIONES
000860         ASSIGN TO 'MOVDIA'
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS FS-TRANSACCIONES.
000890
000900     SELECT OPTIONAL ENT-CSV-IMPORT
000910         ASSIGN TO 'EXTRACTO.CSV'
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS FS-CSV-IMPORT.
000940
000950     SELECT SAL-CSV-EXPORT
000960         ASSIGN TO 'EXTRACTO.NVO'
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS FS-CSV-EXPORT.
000990
001000     SELECT SAL-INFORME
001010         ASSIGN TO 'INFORME'
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS FS-INFORME.
001040
001050     SELECT OPTIONAL ENT-CATEGORIAS-CONSULTA
001060         ASSIGN TO 'PEDCATEG'
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS FS-CATEGORIAS-CONSULTA.
001090
001100     SELECT SAL-TRANSFERENCIAS
001110         ASSIGN TO 'TRASPASO'
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         FILE STATUS IS FS-TRANSFERENCIAS.
001140
001150     SELECT SAL-ERRORES
001160         ASSIGN TO 'RECHAZOS'
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS FS-ERRORES.
001190
001200*----------------------------------------------------------------*
001210 DATA DIVISION.
001220
001230 FILE SECTION.
001240
001250 FD  ENT-TRANSACCIONES.
001260     COPY TRANLOG.
001270
001280 FD  ENT-CSV-IMPORT.
001290 01  WS-CSV-LINEA-IN                 PIC X(132).
001300
001310 FD  SAL-CSV-EXPORT.
001320 01  WS-CSV-LINEA-OUT                PIC X(132).
001330
001340 FD  SAL-INFORME.
001350     COPY REPRTLIN.
001360
001370 FD  ENT-CATEGORIAS-CONSULTA.
001380 01  WS-CATCON-LINEA                 PIC X(20).
001390
001400 FD  SAL-TRANSFERENCIAS.
001410 01  WS-TR-TRASPASO-REG.
001420     05  TR-CATEGORIA                PIC X(20).
001430     05  TR-IMPORTE                  PIC S9(09)V9(02).
001440     05  TR-FECHA                    PIC 9(08).
001450     05  TR-HORA                     PIC 9(04).
001460     05  TR-DESCRIPCION              PIC X(30).
001470     05  TR-BILLETERA-DESTINO        PIC X(20).
001480     05  FILLER                      PIC X(08).
001490
001500 FD  SAL-ERRORES.
001510 01  WS-ERR-RENGLON.
001520     05  ERR-ID-TRANSACCION          PIC X(36).
001530     05  FILLER                      PIC X(01) VALUE SPACE.
001540     05  ERR-COD-RECHAZO             PIC X(20).
001550     05  FILLER                      PIC X(01) VALUE SPACE.
001560     05  ERR-DES-RECHAZO             PIC X(60).
001570     05  FILLER                      PIC X(14).
001580
001590*----------------------------------------------------------------*
001600 01  FS-STATUS.
001610*    ** FILE STATUS DE TODOS LOS ARCHIVOS DEL LOTE **
001620     05  FS-TRANSACCIONES            PIC X(2).
001630         88  FS-TRANSACCIONES-OK          VALUE '00'.
001640         88  FS-TRANSACCIONES-EOF         VALUE '10'.
001650     05  FS-CSV-IMPORT                PIC X(2).
001660         88  FS-CSV-IMPORT-OK             VALUE '00'.
001670         88  FS-CSV-IMPORT-EOF            VALUE '10'.
001680         88  FS-CSV-IMPORT-NO-EXISTE      VALUE '35'.
001690     05  FS-CSV-EXPORT                PIC X(2).
001700         88  FS-CSV-EXPORT-OK             VALUE '00'.
001710     05  FS-INFORME                   PIC X(2).
001720         88  FS-INFORME-OK                VALUE '00'.
001730     05  FS-CATEGORIAS-CONSULTA       PIC X(2).
001740         88  FS-CATCON-OK                 VALUE '00'.
001750         88  FS-CATCON-EOF                VALUE '10'.
001760         88  FS-CATCON-NO-EXISTE          VALUE '35'.
001770     05  FS-TRANSFERENCIAS            PIC X(2).
001780         88  FS-TRANSFERENCIAS-OK         VALUE '00'.
001790     05  FS-ERRORES                   PIC X(2).
001800         88  FS-ERRORES-OK                VALUE '00'.
001810
001820*----------------------------------------------------------------*
001830 WORKING-STORAGE SECTION.
001840
001850 01  WS-SWITCHES.
001860     05  SW-PEDIDO-CATEGORIAS-F        PIC X(01) VALUE 'N'.
001870         88  SW-HAY-PEDIDO-CATEGORIAS      VALUE 'S'.
001880         88  SW-NO-HAY-PEDIDO-CATEGORIAS   VALUE 'N'.
001890     05  SW-TRANSACCION-VALIDA-F      PIC X(01) VALUE 'S'.
001900         88  WS-TRANSACCION-VALIDA        VALUE 'S'.
001910         88  WS-TRANSACCION-INVALIDA      VALUE 'N'.
001920     05  SW-BILLETERA-ABIERTA-F        PIC X(01) VALUE 'S'.
001930         88  WS-BILLETERA-ABIERTA         VALUE 'S'.
001940         88  WS-BILLETERA-CERRADA         VALUE 'N'.
001950     05  SW-CATEGORIA-CONOCIDA-F       PIC X(01) VALUE 'S'.
001960         88  WS-CATEGORIA-CONOCIDA        VALUE 'S'.
001970         88  WS-CATEGORIA-DESCONOCIDA     VALUE 'N'.
001980
001990* mensaje de rechazo armado por la validacion, volcado a
002000* SAL-ERRORES via 2500-.
002010 01  WS-MOTIVO-RECHAZO.
002020     05  WS-COD-RECHAZO               PIC X(20) VALUE SPACES.
002030     05  WS-DES-RECHAZO               PIC X(60) VALUE SPACES.
002040
002050*----------------------------------------------------------------*
002060* DATOS DE LA BILLETERA DEL LOTE (WALLET-HEADER). WS-BIL-BALANCE
002070* VISTA EN ABSOLUTO (SIN SIGNO) SE USA PARA IMPRIMIR EL SALDO EN
002080* LAS ALERTAS DE SALDO NEGATIVO SIN EL SIGNO EN EL TEXTO.
002090*----------------------------------------------------------------*
002100 01  WS-BIL-BILLETERA.
002110     05  WS-BIL-TITULAR               PIC X(20) VALUE SPACES.
002120     05  WS-BIL-BALANCE                PIC S9(09)V9(02) VALUE 0.
002130     05  WS-BIL-TOTAL-INGRESO          PIC S9(09)V9(02) VALUE 0.
002140     05  WS-BIL-TOTAL-EGRESO           PIC S9(09)V9(02) VALUE 0.
002150     05  FILLER                       PIC X(10) VALUE SPACES.
002160 01  WS-BIL-VISTA-ABS REDEFINES WS-BIL-BILLETERA.
002170     05  FILLER                       PIC X(20).
002180     05  WS-BIL-BALANCE-U              PIC 9(09)V9(02).
002190     05  FILLER                       PIC X(20).
002200
002210* apertura de la billetera al terminar la importacion del CSV,
002220* usada para separar "en el periodo" (esta corrida) de "historico"
002230* (apertura + esta corrida) sin tener que releer el archivo.
002240 01  WS-BIL-APERTURA.
002250     05  WS-APE-INGRESO                PIC S9(09)V9(02) VALUE 0.
002260     05  WS-APE-EGRESO                 PIC S9(09)V9(02) VALUE 0.
002270
002280*----------------------------------------------------------------*
002290* TABLA DE CATEGORIAS CONOCIDAS EN LA CORRIDA -- LAS 12 POR
002300* DEFECTO DE TODA BILLETERA NUEVA MAS LAS QUE SE VAYAN
002310* DESCUBRIENDO POR LOS MOVIMIENTOS DEL LOTE (CATEGORY-RECORD).
002320*----------------------------------------------------------------*
002330 01  WS-CAT-TABLA-DEFECTO-LIT.
002340      05  FILLER  PIC X(20) VALUE 'Зарплата'.
002350      05  FILLER  PIC X(20) VALUE 'Бонус'.
002360      05  FILLER  PIC X(20) VALUE 'Инвестиции'.
002370      05  FILLER  PIC X(20) VALUE 'Подарок'.
002380      05  FILLER  PIC X(20) VALUE 'Еда'.
002390      05  FILLER  PIC X(20) VALUE 'Развлечения'.
002400      05  FILLER  PIC X(20) VALUE 'Коммунальные услуги'.
002410      05  FILLER  PIC X(20) VALUE 'Транспорт'.
002420      05  FILLER  PIC X(20) VALUE 'Такси'.
002430      05  FILLER  PIC X(20) VALUE 'Одежда'.
002440      05  FILLER  PIC X(20) VALUE 'Здоровье'.
002450      05  FILLER  PIC X(20) VALUE 'Образование'.
002460 01  WS-CAT-TABLA-DEFECTO REDEFINES WS-CAT-TABLA-DEFECTO-LIT.
002470     05  WS-CAT-DEFECTO OCCURS 12 TIMES PIC X(20).
002480
002490 01  WS-TABLA-CATEGORIAS.
002500     05  WS-CAT-ENTRADA OCCURS 60 TIMES INDEXED BY WS-CAT-IX.
002510         10  WS-CAT-NOMBRE           PIC X(20) VALUE SPACES.
002520         10  WS-CAT-ING-PERIODO       PIC S9(09)V9(02) VALUE 0.
002530         10  WS-CAT-EGR-PERIODO       PIC S9(09)V9(02) VALUE 0.
002540         10  WS-CAT-ING-TOTAL         PIC S9(09)V9(02) VALUE 0.
002550         10  WS-CAT-EGR-TOTAL         PIC S9(09)V9(02) VALUE 0.
002560 77  WS-CAT-CANT                 PIC 9(03) COMP VALUE 0.
002570
002580*----------------------------------------------------------------*
002590* TABLA DE TRANSACCIONES DE LA CORRIDA (LEDGER EN MEMORIA), USADA
002600* PARA VOLCAR EL EXTRACTO CSV AL FINAL DEL LOTE. TOPE FIJO --
002610* SI SE LLENA SE SIGUE CONTABILIZANDO PERO SE AVISA POR CONSOLA
002620* QUE EL EXTRACTO NO LLEVARA LAS TRANSACCIONES EXCEDENTES.
002630*----------------------------------------------------------------*
002640 01  WS-TABLA-TRANSACCIONES.
002650     05  WS-TRAN-ENTRADA OCCURS 500 TIMES INDEXED BY WS-TRAN-IX.
002660         10  WS-TRAN-TIPO            PIC X(01).
002670         10  WS-TRAN-CATEGORIA       PIC X(20).
002680         10  WS-TRAN-IMPORTE          PIC S9(09)V9(02).
002690         10  WS-TRAN-FECHA           PIC 9(08).
002700         10  WS-TRAN-HORA            PIC 9(04).
002710         10  WS-TRAN-DESCRIPCION     PIC X(30).
002720 77  WS-TRAN-CANT                PIC 9(03) COMP VALUE 0.
002730 77  WS-TRAN-EXCEDENTE-F         PIC X(01) VALUE 'N'.
002740         88  WS-TRAN-TABLA-LLENA          VALUE 'S'.
002750
002760*----------------------------------------------------------------*
002770* TABLA DE ALERTAS VIGENTES (ALERT-RECORD), LIMPIADA Y REARMADA
002780* EN CADA CICLO DE CONTABILIZACION (VER 2900-).
002790*----------------------------------------------------------------*
002800 01  WS-TABLA-ALERTAS.
002810     05  WS-ALR-ENTRADA OCCURS 40 TIMES INDEXED BY WS-ALR-IX.
002820         10  WS-ALR-TIPO             PIC X(20) VALUE SPACES.
002830         10  WS-ALR-CATEGORIA        PIC X(20) VALUE SPACES.
002840         10  WS-ALR-TEXTO            PIC X(96) VALUE SPACES.
002850 77  WS-ALR-CANT                 PIC 9(02) COMP VALUE 0.
002860*    campos editados de uso transitorio para armar el texto de la
002870*    alerta -- se cargan justo antes del STRING que los consume.
002880 77  WS-ALR-LIMITE-EDIT          PIC ZZZZZZZZ9.99.
002890 77  WS-ALR-GASTADO-EDIT         PIC ZZZZZZZZ9.99.
002900 77  WS-ALR-VALOR-EDIT           PIC -ZZZZZZZ9.99.
002910 77  WS-ALR-PORCENTAJE-EDIT      PIC ZZ9.99.
002920
002930* top-5 categorias de mayor gasto en el periodo (ANALISIS).
002940 01  WS-TABLA-TOP5.
002950     05  WS-TOP-ENTRADA OCCURS 5 TIMES.
002960         10  WS-TOP-CATEGORIA        PIC X(20) VALUE SPACES.
002970         10  WS-TOP-IMPORTE           PIC S9(09)V9(02) VALUE 0.
002980 77  WS-TOP-CANT                 PIC 9(01) COMP VALUE 0.
002990
003000*----------------------------------------------------------------*
003010* AREAS DE PERIODO -- EL PERIODO DEL INFORME ES EL RANGO DE
003020* FECHAS CUBIERTO POR LOS MOVIMIENTOS DE ESTA CORRIDA (MENOR Y
003030* MAYOR FECHA LEIDA). WS-PERIODO-R PERMITE COMPARAR EL RANGO
003040* COMO NUMERICO PURO SIN DESARMAR EL GRUPO.
003050*----------------------------------------------------------------*
003060 01  WS-PERIODO.
003070     05  WS-PER-DESDE                PIC 9(08) VALUE ZEROES.
003080     05  WS-PER-HASTA                PIC 9(08) VALUE ZEROES.
003090 01  WS-PERIODO-R REDEFINES WS-PERIODO.
003100     05  FILLER                      PIC 9(16).
003110
003120 01  WS-FECHA-EMISION.
003130     05  WS-EMI-FECHA                PIC 9(08).
003140     05  WS-EMI-HORA                 PIC 9(08).
003150
003160*----------------------------------------------------------------*
003170* CONTADORES GENERALES DE LA CORRIDA -- COMP POR SER CAMPOS DE
003180* TRABAJO INTERNO, NUNCA IMPRESOS TAL CUAL.
003190*----------------------------------------------------------------*
003200 01  WS-CONTADORES.
003210     05  WS-CONT-LEIDOS               PIC 9(06) COMP VALUE 0.
003220     05  WS-CONT-INGRESOS             PIC 9(06) COMP VALUE 0.
003230     05  WS-CONT-EGRESOS              PIC 9(06) COMP VALUE 0.
003240     05  WS-CONT-TRANSFERENCIAS       PIC 9(06) COMP VALUE 0.
003250     05  WS-CONT-RECHAZADOS           PIC 9(06) COMP VALUE 0.
003260     05  WS-CONT-IMPORTADOS           PIC 9(06) COMP VALUE 0.
003270     05  WS-CONT-EGR-PERIODO-CANT     PIC 9(06) COMP VALUE 0.
003280
003290 01  WS-VAR-AUX.
003300     05  WS-IX-AUX                    PIC 9(03) COMP VALUE 0.
003310     05  WS-IX-MENOR                  PIC 9(03) COMP VALUE 0.
003320     05  WS-CATEGORIA-BUSCADA         PIC X(20) VALUE SPACES.
003330     05  WS-IMPORTE-MENOR             PIC S9(09)V9(02) VALUE 0.
003340
003350*----------------------------------------------------------------*
003360* CAMPOS DE ANALISIS (STATISTICS - PERFORMANALYSIS).
003370*----------------------------------------------------------------*
003380 01  WS-ANALISIS.
003390     05  WS-PROMEDIO-EGRESO           PIC S9(09)V9(02) VALUE 0.
003400     05  WS-TASA-AHORRO               PIC S999V9(01) VALUE 0.
003410     05  WS-SALUD-FINANCIERA          PIC X(17) VALUE SPACES.
003420
003430*----------------------------------------------------------------*
003440* AREA DE ENTRADA/SALIDA REPLICADA DE MAESTPRE -- SE INLINEA EN
003450* EL LLAMADOR EN LUGAR DE UNA LINKAGE SECTION APARTE, TAL COMO
003460* SE VIENE HACIENDO CON LOS DEMAS MAESTROS INDEXADOS DEL GRUPO.
003470*----------------------------------------------------------------*
003480 01  WS-LK-ENTRADA-PRE.
003490     05  WS-LKP-OPERACION             PIC X(01) VALUE SPACE.
003500         88  WS-LKP-OP-CONSULTAR           VALUE 'C'.
003510         88  WS-LKP-OP-ACTUALIZAR-GASTO    VALUE 'A'.
003520         88  WS-LKP-OP-DAR-DE-ALTA         VALUE 'N'.
003530         88  WS-LKP-OP-FIJAR-GASTO         VALUE 'F'.
003540     05  WS-LKP-ENT-CATEGORIA         PIC X(20) VALUE SPACES.
003550     05  WS-LKP-ENT-IMPORTE-MOVIMIENTO PIC S9(09)V9(02) VALUE 0.
003560     05  WS-LKP-ENT-LIMITE-ALTA        PIC S9(09)V9(02) VALUE 0.
003570
003580 01  WS-LK-PRESUPUESTO-REG.
003590     05  WS-LKP-CATEGORIA             PIC X(20) VALUE SPACES.
003600     05  WS-LKP-LIMITE                PIC S9(09)V9(02) VALUE 0.
003610     05  WS-LKP-GASTADO               PIC S9(09)V9(02) VALUE 0.
003620     05  WS-LKP-PORC-ALERTA           PIC 9(01)V9(02) VALUE 0.
003630     05  WS-LKP-EXISTE-PRESUPUESTO    PIC X(01) VALUE 'N'.
003640         88  WS-LKP-PRESUPUESTO-EXISTE     VALUE 'S'.
003650         88  WS-LKP-PRESUPUESTO-NO-EXISTE  VALUE 'N'.
003660     05  WS-LKP-MOTIVO-ERROR.
003670         10  WS-LKP-COD-ERROR         PIC X(20) VALUE SPACES.
003680         10  WS-LKP-DES-ERROR         PIC X(60) VALUE SPACES.
003690
003700*----------------------------------------------------------------*
003710* AREAS DE TRABAJO PARA EL PARSEO DE UN RENGLON CSV (UNSTRING) Y
003720* PARA EL ARMADO DE UN RENGLON CSV DE SALIDA (STRING).
003730*----------------------------------------------------------------*
003740 01  WS-CSV-CAMPOS.
003750     05  WS-CSV-TIPO-TXT              PIC X(20) VALUE SPACES.
003760     05  WS-CSV-FECHA-TXT             PIC X(20) VALUE SPACES.
003770     05  WS-CSV-CATEGORIA-TXT         PIC X(20) VALUE SPACES.
003780     05  WS-CSV-IMPORTE-TXT           PIC X(20) VALUE SPACES.
003790     05  WS-CSV-DESCRIPCION-TXT       PIC X(30) VALUE SPACES.
003800     05  WS-CSV-LIMITE-TXT            PIC X(20) VALUE SPACES.
003810     05  WS-CSV-GASTADO-TXT           PIC X(20) VALUE SPACES.
003820     05  WS-CSV-PUNTERO               PIC 9(03) COMP VALUE 0.
003830     05  WS-CSV-CAMPO-CANT            PIC 9(02) COMP VALUE 0.
003840     05  WS-CSV-IMPORTE-EDIT          PIC -9(09).99.
003850
003860 01  WS-CSV-FECHA-PARTES.
003870     05  WS-CSVF-DIA                  PIC 9(02) VALUE 0.
003880     05  WS-CSVF-MES                  PIC 9(02) VALUE 0.
003890     05  WS-CSVF-ANIO                 PIC 9(04) VALUE 0.
003900     05  WS-CSVF-HH                   PIC 9(02) VALUE 0.
003910     05  WS-CSVF-MM                   PIC 9(02) VALUE 0.
003920*----------------------------------------------------------------*
003930* AREA DE TRABAJO PARA CONVERTIR UN IMPORTE VENIDO EN TEXTO DEL
003940* ARCHIVO CSV (CON SIGNO Y PUNTO DECIMAL) A UN CAMPO NUMERICO
003950* PROPIO DE BILLETERA -- VER 1350-CONVERTIR-IMPORTE-CSV.
003960*----------------------------------------------------------------*
003970 01  WS-PARSE-IMPORTE.
003980     05  WS-PARSE-TEXTO               PIC X(20) VALUE SPACES.
003990     05  WS-PARSE-SIGNO-F             PIC X(01) VALUE '+'.
004000         88  WS-PARSE-ES-NEGATIVO         VALUE '-'.
004010     05  WS-PARSE-LARGO-ENT           PIC 9(02) COMP VALUE 0.
004020     05  WS-PARSE-PUNTO-POS           PIC 9(02) COMP VALUE 0.
004030     05  WS-PARSE-ENTERO-TXT          PIC X(09) VALUE ZEROS.
004040     05  WS-PARSE-ENTERO-NUM REDEFINES
004050         WS-PARSE-ENTERO-TXT          PIC 9(09).
004060     05  WS-PARSE-DECIMAL-TXT         PIC X(02) VALUE ZEROS.
004070     05  WS-PARSE-DECIMAL-NUM REDEFINES
004080         WS-PARSE-DECIMAL-TXT         PIC 9(02).
004090     05  WS-PARSE-RESULTADO           PIC S9(09)V9(02) VALUE 0.
004100
004110 77  WS-CSV-MODO-F                    PIC X(01) VALUE 'T'.
004120     88  WS-CSV-MODO-TRANSACCION          VALUE 'T'.
004130     88  WS-CSV-MODO-PRESUPUESTO          VALUE 'P'.
004140
004150*----------------------------------------------------------------*
004160* PROCEDURE DIVISION.
004170*----------------------------------------------------------------*
004180 PROCEDURE DIVISION.
004190
004200     PERFORM 1000-INICIAR-PROGRAMA
004210        THRU 1000-INICIAR-PROGRAMA-FIN.
004220
004230     PERFORM 2000-PROCESAR-PROGRAMA
004240        THRU 2000-PROCESAR-PROGRAMA-FIN
004250        UNTIL FS-TRANSACCIONES-EOF.
004260
004270     PERFORM 3000-EMITIR-INFORME
004280        THRU 3000-EMITIR-INFORME-FIN.
004290
004300     PERFORM 3800-EXTRAER-CATEGORIAS
004310        THRU 3800-EXTRAER-CATEGORIAS-FIN.
004320
004330     PERFORM 5000-EXPORTAR-CSV
004340        THRU 5000-EXPORTAR-CSV-FIN.
004350
004360     PERFORM 6000-FINALIZAR-PROGRAMA
004370        THRU 6000-FINALIZAR-PROGRAMA-FIN.
004380
004390     DISPLAY 'REGPOST -- FIN DE LOTE. LEIDOS: ' WS-CONT-LEIDOS
004400             ' RECHAZADOS: ' WS-CONT-RECHAZADOS.
004410
004420     STOP RUN.
004430
004440*----------------------------------------------------------------*
004450 1000-INICIAR-PROGRAMA.
004460
004470     PERFORM 1100-ABRIR-ARCHIVOS
004480        THRU 1100-ABRIR-ARCHIVOS-FIN.
004490
004500     PERFORM 1200-INICIALIZAR-VARIABLES
004510        THRU 1200-INICIALIZAR-VARIABLES-FIN.
004520
004530     PERFORM 1250-CARGAR-CATEGORIAS
004540        THRU 1250-CARGAR-CATEGORIAS-FIN.
004550
004560     PERFORM 1300-IMPORTAR-CSV
004570        THRU 1300-IMPORTAR-CSV-FIN.
004580
004590     MOVE WS-BIL-TOTAL-INGRESO TO WS-APE-INGRESO.
004600     MOVE WS-BIL-TOTAL-EGRESO  TO WS-APE-EGRESO.
004610
004620 1000-INICIAR-PROGRAMA-FIN.
004630     EXIT.
004640
004650*----------------------------------------------------------------*
004660 1100-ABRIR-ARCHIVOS.
004670
004680     OPEN INPUT  ENT-TRANSACCIONES.
004690     OPEN OUTPUT SAL-INFORME.
004700     OPEN OUTPUT SAL-TRANSFERENCIAS.
004710     OPEN OUTPUT SAL-ERRORES.
004720     OPEN OUTPUT SAL-CSV-EXPORT.
004730
004740     IF NOT FS-TRANSACCIONES-OK
004750        DISPLAY 'ERROR AL ABRIR MOVIMIENTOS DEL DIA: '
004760                                              FS-TRANSACCIONES
004770        STOP RUN
004780     END-IF.
004790
004800 1100-ABRIR-ARCHIVOS-FIN.
004810     EXIT.
004820
004830*----------------------------------------------------------------*
004840 1200-INICIALIZAR-VARIABLES.
004850
004860     SET WS-BILLETERA-ABIERTA TO TRUE.
004870     MOVE 'TITULAR DE LA BILLETERA' TO WS-BIL-TITULAR.
004880     MOVE FUNCTION CURRENT-DATE TO WS-EMI-FECHA WS-EMI-HORA.
004890     MOVE 99999999 TO WS-PER-DESDE.
004900     MOVE ZEROES   TO WS-PER-HASTA.
004910
004920 1200-INICIALIZAR-VARIABLES-FIN.
004930     EXIT.
004940
004950*----------------------------------------------------------------*
004960* CARGA LA TABLA DE CATEGORIAS CON LAS 12 CATEGORIAS POR DEFECTO
004970* DE TODA BILLETERA NUEVA (WALLET DEFAULTS). LAS CATEGORIAS QUE
004980* VAYAN APARECIENDO EN LOS MOVIMIENTOS SE AGREGAN A CONTINUACION
004990* DESDE 2610-.
005000*----------------------------------------------------------------*
005010 1250-CARGAR-CATEGORIAS.
005020
005030     PERFORM 1255-CARGAR-UNA-CATEGORIA
005040        THRU 1255-CARGAR-UNA-CATEGORIA-FIN
005050        VARYING WS-IX-AUX FROM 1 BY 1
005060          UNTIL WS-IX-AUX > 12.
005070
005080 1250-CARGAR-CATEGORIAS-FIN.
005090     EXIT.
005100
005110*----------------------------------------------------------------*
005120 1255-CARGAR-UNA-CATEGORIA.
005130
005140     ADD 1 TO WS-CAT-CANT.
005150     MOVE WS-CAT-DEFECTO (WS-IX-AUX) TO WS-CAT-NOMBRE (WS-CAT-CANT).
005160
005170 1255-CARGAR-UNA-CATEGORIA-FIN.
005180     EXIT.
005190
005200*----------------------------------------------------------------*
005210* IMPORTA UN EXTRACTO CSV DE UNA CORRIDA ANTERIOR (SI EXISTE).
005220* LOS RENGLONES ANTERIORES A LA MARCA 'Budgets:' SON
005230* TRANSACCIONES; LOS POSTERIORES SON PRESUPUESTOS. UN RENGLON
005240* MAL FORMADO SE DESCARTA CON UN AVISO, NO ES FATAL PARA EL
005250* LOTE (ASI LO PIDIO EL AREA DE PRODUCTOS PARA NO CORTAR UNA
005260* IMPORTACION POR UN SOLO RENGLON SUCIO).
005270*----------------------------------------------------------------*
005280 1300-IMPORTAR-CSV.
005290
005300     OPEN INPUT ENT-CSV-IMPORT.
005310
005320     IF FS-CSV-IMPORT-NO-EXISTE
005330        GO TO 1300-IMPORTAR-CSV-FIN
005340     END-IF.
005350
005360     IF NOT FS-CSV-IMPORT-OK
005370        DISPLAY 'AVISO: NO SE PUDO ABRIR EL EXTRACTO CSV: '
005380                                               FS-CSV-IMPORT
005390        GO TO 1300-IMPORTAR-CSV-FIN
005400     END-IF.
005410
005420     SET WS-CSV-MODO-TRANSACCION TO TRUE.
005430     PERFORM 1310-LEER-CSV-IMPORT
005440        THRU 1310-LEER-CSV-IMPORT-FIN.
005450
005460     PERFORM 1320-PROCESAR-RENGLON-CSV
005470        THRU 1320-PROCESAR-RENGLON-CSV-FIN
005480        UNTIL FS-CSV-IMPORT-EOF.
005490
005500     CLOSE ENT-CSV-IMPORT.
005510
005520 1300-IMPORTAR-CSV-FIN.
005530     EXIT.
005540
005550*----------------------------------------------------------------*
005560 1310-LEER-CSV-IMPORT.
005570
005580     READ ENT-CSV-IMPORT
005590        AT END
005600           SET FS-CSV-IMPORT-EOF TO TRUE
005610     END-READ.
005620
005630 1310-LEER-CSV-IMPORT-FIN.
005640     EXIT.
005650
005660*----------------------------------------------------------------*
005670 1320-PROCESAR-RENGLON-CSV.
005680
005690     IF WS-CSV-LINEA-IN (1:8) = 'Budgets:'
005700        SET WS-CSV-MODO-PRESUPUESTO TO TRUE
005710        PERFORM 1310-LEER-CSV-IMPORT
005720           THRU 1310-LEER-CSV-IMPORT-FIN
005730        GO TO 1320-PROCESAR-RENGLON-CSV-FIN
005740     END-IF.
005750
005760     IF WS-CSV-LINEA-IN = SPACES
005770        PERFORM 1310-LEER-CSV-IMPORT
005780           THRU 1310-LEER-CSV-IMPORT-FIN
005790        GO TO 1320-PROCESAR-RENGLON-CSV-FIN
005800     END-IF.
005810
005820     EVALUATE TRUE
005830         WHEN WS-CSV-MODO-TRANSACCION
005840              PERFORM 1330-IMPORTAR-TRANSACCION
005850                 THRU 1330-IMPORTAR-TRANSACCION-FIN
005860         WHEN WS-CSV-MODO-PRESUPUESTO
005870              IF WS-CSV-LINEA-IN (1:8) NOT = 'Category'
005880                 PERFORM 1340-IMPORTAR-PRESUPUESTO
005890                    THRU 1340-IMPORTAR-PRESUPUESTO-FIN
005900              END-IF
005910     END-EVALUATE.
005920
005930     PERFORM 1310-LEER-CSV-IMPORT
005940        THRU 1310-LEER-CSV-IMPORT-FIN.
005950
005960 1320-PROCESAR-RENGLON-CSV-FIN.
005970     EXIT.
005980
005990*----------------------------------------------------------------*
006000* Type;Date;Category;Amount;Description -- FECHA dd.MM.yyyy HH:mm
006010*----------------------------------------------------------------*
006020 1330-IMPORTAR-TRANSACCION.
006030
006040     UNSTRING WS-CSV-LINEA-IN DELIMITED BY ';'
006050         INTO WS-CSV-TIPO-TXT
006060              WS-CSV-FECHA-TXT
006070              WS-CSV-CATEGORIA-TXT
006080              WS-CSV-IMPORTE-TXT
006090              WS-CSV-DESCRIPCION-TXT
006100         TALLYING IN WS-CSV-CAMPO-CANT.
006110
006120     IF WS-CSV-CAMPO-CANT < 4
006130        PERFORM 1390-RECHAZAR-RENGLON-CSV
006140           THRU 1390-RECHAZAR-RENGLON-CSV-FIN
006150        GO TO 1330-IMPORTAR-TRANSACCION-FIN
006160     END-IF.
006170
006180     IF WS-CSV-IMPORTE-TXT (1:1) NOT = '-'
006190        AND WS-CSV-IMPORTE-TXT (1:1) IS NOT DIGITO
006200        PERFORM 1390-RECHAZAR-RENGLON-CSV
006210           THRU 1390-RECHAZAR-RENGLON-CSV-FIN
006220        GO TO 1330-IMPORTAR-TRANSACCION-FIN
006230     END-IF.
006240
006250     UNSTRING WS-CSV-FECHA-TXT
006260         DELIMITED BY '.' OR ' ' OR ':'
006270         INTO WS-CSVF-DIA WS-CSVF-MES WS-CSVF-ANIO
006280              WS-CSVF-HH  WS-CSVF-MM.
006290
006300     ADD 1 TO WS-CONT-IMPORTADOS.
006310     ADD 1 TO WS-TRAN-CANT.
006320
006330     IF WS-TRAN-CANT > 500
006340        SET WS-TRAN-TABLA-LLENA TO TRUE
006350        SUBTRACT 1 FROM WS-TRAN-CANT
006360        GO TO 1330-IMPORTAR-TRANSACCION-FIN
006370     END-IF.
006380
006390     IF WS-CSV-TIPO-TXT (1:1) = 'Д'
006400        MOVE 'I' TO WS-TRAN-TIPO (WS-TRAN-CANT)
006410     ELSE
006420        MOVE 'E' TO WS-TRAN-TIPO (WS-TRAN-CANT)
006430     END-IF.
006440
006450     MOVE WS-CSV-CATEGORIA-TXT   TO WS-TRAN-CATEGORIA (WS-TRAN-CANT).
006460 MOVE WS-CSV-IMPORTE-TXT TO WS-PARSE-TEXTO.
006470 PERFORM 1350-CONVERTIR-IMPORTE-CSV
006480    THRU 1350-CONVERTIR-IMPORTE-CSV-FIN.
006490 MOVE WS-PARSE-RESULTADO TO WS-TRAN-IMPORTE (WS-TRAN-CANT).
006500     MOVE WS-CSV-DESCRIPCION-TXT TO WS-TRAN-DESCRIPCION (WS-TRAN-CANT).
006510
006520     COMPUTE WS-TRAN-FECHA (WS-TRAN-CANT) =
006530             WS-CSVF-ANIO * 10000 + WS-CSVF-MES * 100 + WS-CSVF-DIA.
006540     COMPUTE WS-TRAN-HORA (WS-TRAN-CANT) =
006550             WS-CSVF-HH * 100 + WS-CSVF-MM.
006560
006570     PERFORM 2610-ACTUALIZAR-CATEGORIA-APERTURA
006580        THRU 2610-ACTUALIZAR-CATEGORIA-APERTURA-FIN.
006590
006600     EVALUATE TRUE
006610         WHEN WS-TRAN-TIPO (WS-TRAN-CANT) = 'I'
006620              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
006630                                    TO WS-BIL-TOTAL-INGRESO
006640         WHEN OTHER
006650              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
006660                                    TO WS-BIL-TOTAL-EGRESO
006670     END-EVALUATE.
006680
006690     COMPUTE WS-BIL-BALANCE ROUNDED =
006700             WS-BIL-TOTAL-INGRESO - WS-BIL-TOTAL-EGRESO.
006710
006720 1330-IMPORTAR-TRANSACCION-FIN.
006730     EXIT.
006740
006750*----------------------------------------------------------------*
006760* Category;Limit;Spent;Remaining -- REMAINING NO SE RELEE.
006770*----------------------------------------------------------------*
006780 1340-IMPORTAR-PRESUPUESTO.
006790
006800     UNSTRING WS-CSV-LINEA-IN DELIMITED BY ';'
006810         INTO WS-CSV-CATEGORIA-TXT
006820              WS-CSV-LIMITE-TXT
006830              WS-CSV-GASTADO-TXT
006840         TALLYING IN WS-CSV-CAMPO-CANT.
006850
006860     IF WS-CSV-CAMPO-CANT < 3
006870        PERFORM 1390-RECHAZAR-RENGLON-CSV
006880           THRU 1390-RECHAZAR-RENGLON-CSV-FIN
006890        GO TO 1340-IMPORTAR-PRESUPUESTO-FIN
006900     END-IF.
006910
006920     MOVE WS-CSV-CATEGORIA-TXT TO WS-LKP-ENT-CATEGORIA.
006930     SET WS-LKP-OP-CONSULTAR  TO TRUE.
006940     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
006950
006960     IF WS-LKP-PRESUPUESTO-NO-EXISTE
006970        MOVE WS-CSV-CATEGORIA-TXT  TO WS-LKP-ENT-CATEGORIA
006980     MOVE WS-CSV-LIMITE-TXT TO WS-PARSE-TEXTO
006990     PERFORM 1350-CONVERTIR-IMPORTE-CSV
007000        THRU 1350-CONVERTIR-IMPORTE-CSV-FIN
007010     MOVE WS-PARSE-RESULTADO TO WS-LKP-ENT-LIMITE-ALTA
007020        SET WS-LKP-OP-DAR-DE-ALTA  TO TRUE
007030        CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE,
007040                               WS-LK-PRESUPUESTO-REG
007050     END-IF.
007060
007070     MOVE WS-CSV-CATEGORIA-TXT TO WS-LKP-ENT-CATEGORIA.
007080 MOVE WS-CSV-GASTADO-TXT TO WS-PARSE-TEXTO.
007090 PERFORM 1350-CONVERTIR-IMPORTE-CSV
007100    THRU 1350-CONVERTIR-IMPORTE-CSV-FIN.
007110 MOVE WS-PARSE-RESULTADO TO WS-LKP-ENT-IMPORTE-MOVIMIENTO.
007120     SET WS-LKP-OP-FIJAR-GASTO TO TRUE.
007130     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
007140
007150 1340-IMPORTAR-PRESUPUESTO-FIN.
007160     EXIT.
007170*----------------------------------------------------------------*
007180* CONVIERTE UN IMPORTE EN TEXTO (SIGNO OPCIONAL, PUNTO DECIMAL,
007190* DOS POSICIONES DE CENTAVOS) EN EL FORMATO DEL ARCHIVO CSV A UN
007200* CAMPO NUMERICO CON SIGNO DE BILLETERA. NO SE ADMITEN COMAS DE
007210* MILES; EL RENGLON SE ARMA SIEMPRE CON EL PUNTO COMO SEPARADOR.
007220*----------------------------------------------------------------*
007230 1350-CONVERTIR-IMPORTE-CSV.
007240
007250     MOVE '+' TO WS-PARSE-SIGNO-F.
007260     MOVE ZEROS TO WS-PARSE-ENTERO-TXT WS-PARSE-DECIMAL-TXT.
007270     IF WS-PARSE-TEXTO (1:1) = '-'
007280        SET WS-PARSE-ES-NEGATIVO TO TRUE
007290     END-IF.
007300
007310     MOVE ZERO TO WS-PARSE-PUNTO-POS.
007320     INSPECT WS-PARSE-TEXTO TALLYING WS-PARSE-PUNTO-POS
007330             FOR CHARACTERS BEFORE INITIAL '.'.
007340
007350     IF WS-PARSE-ES-NEGATIVO
007360        COMPUTE WS-PARSE-LARGO-ENT = WS-PARSE-PUNTO-POS - 1
007370        MOVE WS-PARSE-TEXTO (2:WS-PARSE-LARGO-ENT)
007380             TO WS-PARSE-ENTERO-TXT
007390                (10 - WS-PARSE-LARGO-ENT:WS-PARSE-LARGO-ENT)
007400     ELSE
007410        MOVE WS-PARSE-PUNTO-POS TO WS-PARSE-LARGO-ENT
007420        MOVE WS-PARSE-TEXTO (1:WS-PARSE-LARGO-ENT)
007430             TO WS-PARSE-ENTERO-TXT
007440                (10 - WS-PARSE-LARGO-ENT:WS-PARSE-LARGO-ENT)
007450     END-IF.
007460
007470     MOVE WS-PARSE-TEXTO (WS-PARSE-PUNTO-POS + 2:2)
007480          TO WS-PARSE-DECIMAL-TXT.
007490
007500     COMPUTE WS-PARSE-RESULTADO =
007510             WS-PARSE-ENTERO-NUM + (WS-PARSE-DECIMAL-NUM / 100).
007520     IF WS-PARSE-ES-NEGATIVO
007530        COMPUTE WS-PARSE-RESULTADO = WS-PARSE-RESULTADO * -1
007540     END-IF.
007550
007560 1350-CONVERTIR-IMPORTE-CSV-FIN.
007570     EXIT.
007580
007590
007600*----------------------------------------------------------------*
007610 1390-RECHAZAR-RENGLON-CSV.
007620
007630     MOVE SPACES              TO WS-ERR-RENGLON.
007640     MOVE 'CSV-MAL-FORMADO'   TO ERR-COD-RECHAZO.
007650     MOVE 'RENGLON DE EXTRACTO CSV DESCARTADO, CAMPOS DE MENOS'
007660                               TO ERR-DES-RECHAZO.
007670     WRITE WS-ERR-RENGLON.
007680
007690 1390-RECHAZAR-RENGLON-CSV-FIN.
007700     EXIT.
007710
007720*----------------------------------------------------------------*
007730 2000-PROCESAR-PROGRAMA.
007740
007750     PERFORM 2100-LEER-TRANSACCION
007760        THRU 2100-LEER-TRANSACCION-FIN.
007770
007780     IF NOT FS-TRANSACCIONES-EOF
007790        PERFORM 2200-VALIDAR-TRANSACCION
007800           THRU 2200-VALIDAR-TRANSACCION-FIN
007810
007820        IF WS-TRANSACCION-VALIDA
007830           EVALUATE TRUE
007840               WHEN TL-ES-TRANSFERENCIA
007850                    PERFORM 4000-PROCESAR-TRANSFERENCIA
007860                       THRU 4000-PROCESAR-TRANSFERENCIA-FIN
007870               WHEN OTHER
007880                    PERFORM 2600-CONTABILIZAR-TRANSACCION
007890                       THRU 2600-CONTABILIZAR-TRANSACCION-FIN
007900                    PERFORM 2900-VERIFICAR-ALERTAS
007910                       THRU 2900-VERIFICAR-ALERTAS-FIN
007920           END-EVALUATE
007930        ELSE
007940           PERFORM 2500-GRABAR-ERROR
007950              THRU 2500-GRABAR-ERROR-FIN
007960        END-IF
007970     END-IF.
007980
007990 2000-PROCESAR-PROGRAMA-FIN.
008000     EXIT.
008010
008020*----------------------------------------------------------------*
008030 2100-LEER-TRANSACCION.
008040
008050     READ ENT-TRANSACCIONES
008060        AT END
008070           SET FS-TRANSACCIONES-EOF TO TRUE
008080     END-READ.
008090
008100     IF NOT FS-TRANSACCIONES-EOF
008110        ADD 1 TO WS-CONT-LEIDOS
008120     END-IF.
008130
008140 2100-LEER-TRANSACCION-FIN.
008150     EXIT.
008160
008170*----------------------------------------------------------------*
008180* VALIDATETRANSACTION -- IMPORTE > 0, CATEGORIA NO BLANCO,
008190* BILLETERA ABIERTA PARA EL LOTE.
008200*----------------------------------------------------------------*
008210 2200-VALIDAR-TRANSACCION.
008220
008230     SET WS-TRANSACCION-VALIDA TO TRUE.
008240     MOVE SPACES TO WS-MOTIVO-RECHAZO.
008250
008260     IF TL-IMPORTE NOT > ZEROES
008270        SET WS-TRANSACCION-INVALIDA TO TRUE
008280        MOVE 'IMPORTE-INVALIDO'     TO WS-COD-RECHAZO
008290        MOVE 'EL IMPORTE DEBE SER MAYOR A CERO'
008300                                    TO WS-DES-RECHAZO
008310        GO TO 2200-VALIDAR-TRANSACCION-FIN
008320     END-IF.
008330
008340     IF TL-CATEGORIA = SPACES
008350        SET WS-TRANSACCION-INVALIDA TO TRUE
008360        MOVE 'CATEGORIA-VACIA'      TO WS-COD-RECHAZO
008370        MOVE 'LA CATEGORIA NO PUEDE SER BLANCO'
008380                                    TO WS-DES-RECHAZO
008390        GO TO 2200-VALIDAR-TRANSACCION-FIN
008400     END-IF.
008410
008420     IF WS-BILLETERA-CERRADA
008430        SET WS-TRANSACCION-INVALIDA TO TRUE
008440        MOVE 'BILLETERA-CERRADA'    TO WS-COD-RECHAZO
008450        MOVE 'NO HAY UNA BILLETERA ABIERTA PARA EL LOTE'
008460                                    TO WS-DES-RECHAZO
008470        GO TO 2200-VALIDAR-TRANSACCION-FIN
008480     END-IF.
008490
008500 2200-VALIDAR-TRANSACCION-FIN.
008510     EXIT.
008520
008530*----------------------------------------------------------------*
008540 2500-GRABAR-ERROR.
008550
008560     MOVE SPACES              TO WS-ERR-RENGLON.
008570     MOVE TL-ID-TRANSACCION   TO ERR-ID-TRANSACCION.
008580     MOVE WS-COD-RECHAZO      TO ERR-COD-RECHAZO.
008590     MOVE WS-DES-RECHAZO      TO ERR-DES-RECHAZO.
008600     WRITE WS-ERR-RENGLON.
008610
008620     ADD 1 TO WS-CONT-RECHAZADOS.
008630
008640 2500-GRABAR-ERROR-FIN.
008650     EXIT.
008660
008670*----------------------------------------------------------------*
008680* ADDINCOME / ADDEXPENSE -- CONTABILIZA EL MOVIMIENTO EN LA
008690* BILLETERA, ACTUALIZA LA CATEGORIA Y, SI ES EGRESO, SUMA AL
008700* PRESUPUESTO DE LA CATEGORIA CUANDO EXISTE.
008710*----------------------------------------------------------------*
008720 2600-CONTABILIZAR-TRANSACCION.
008730
008740     PERFORM 2610-ACTUALIZAR-CATEGORIA
008750        THRU 2610-ACTUALIZAR-CATEGORIA-FIN.
008760
008770     PERFORM 2650-AGREGAR-A-TABLA-TRANSACCIONES
008780        THRU 2650-AGREGAR-A-TABLA-TRANSACCIONES-FIN.
008790
008800     EVALUATE TRUE
008810         WHEN TL-ES-INGRESO
008820              ADD TL-IMPORTE TO WS-BIL-TOTAL-INGRESO
008830              ADD 1          TO WS-CONT-INGRESOS
008840         WHEN TL-ES-EGRESO
008850              ADD TL-IMPORTE TO WS-BIL-TOTAL-EGRESO
008860              ADD 1          TO WS-CONT-EGRESOS
008870              PERFORM 2620-ACTUALIZAR-PRESUPUESTO
008880                 THRU 2620-ACTUALIZAR-PRESUPUESTO-FIN
008890     END-EVALUATE.
008900
008910     COMPUTE WS-BIL-BALANCE ROUNDED =
008920             WS-BIL-TOTAL-INGRESO - WS-BIL-TOTAL-EGRESO.
008930
008940     IF TL-FECHA-R < WS-PER-DESDE
008950        MOVE TL-FECHA-R TO WS-PER-DESDE
008960     END-IF.
008970     IF TL-FECHA-R > WS-PER-HASTA
008980        MOVE TL-FECHA-R TO WS-PER-HASTA
008990     END-IF.
009000
009010     ADD 1 TO WS-CONT-EGR-PERIODO-CANT.
009020
009030 2600-CONTABILIZAR-TRANSACCION-FIN.
009040     EXIT.
009050
009060*----------------------------------------------------------------*
009070* BUSCA LA CATEGORIA EN LA TABLA (LA AGREGA SI NO ESTABA) Y
009080* ACUMULA EL MOVIMIENTO DEL PERIODO (ESTA CORRIDA) Y EL
009090* ACUMULADO HISTORICO (PERIODO + APERTURA).
009100*----------------------------------------------------------------*
009110 2610-ACTUALIZAR-CATEGORIA.
009120
009130     PERFORM 2660-BUSCAR-O-ALTA-CATEGORIA
009140        THRU 2660-BUSCAR-O-ALTA-CATEGORIA-FIN.
009150
009160     EVALUATE TRUE
009170         WHEN TL-ES-INGRESO
009180              ADD TL-IMPORTE TO WS-CAT-ING-PERIODO (WS-IX-AUX)
009190              ADD TL-IMPORTE TO WS-CAT-ING-TOTAL (WS-IX-AUX)
009200         WHEN OTHER
009210              ADD TL-IMPORTE TO WS-CAT-EGR-PERIODO (WS-IX-AUX)
009220              ADD TL-IMPORTE TO WS-CAT-EGR-TOTAL (WS-IX-AUX)
009230     END-EVALUATE.
009240
009250 2610-ACTUALIZAR-CATEGORIA-FIN.
009260     EXIT.
009270
009280*----------------------------------------------------------------*
009290* MISMA LOGICA QUE 2610- PERO PARA UNA TRANSACCION IMPORTADA DEL
009300* CSV DE APERTURA (SOLO VA AL HISTORICO, NO AL PERIODO).
009310*----------------------------------------------------------------*
009320 2610-ACTUALIZAR-CATEGORIA-APERTURA.
009330
009340     MOVE WS-TRAN-CATEGORIA (WS-TRAN-CANT) TO WS-CATEGORIA-BUSCADA.
009350     PERFORM 2660-BUSCAR-O-ALTA-CATEGORIA
009360        THRU 2660-BUSCAR-O-ALTA-CATEGORIA-FIN.
009370
009380     EVALUATE TRUE
009390         WHEN WS-TRAN-TIPO (WS-TRAN-CANT) = 'I'
009400              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
009410                        TO WS-CAT-ING-TOTAL (WS-IX-AUX)
009420         WHEN OTHER
009430              ADD WS-TRAN-IMPORTE (WS-TRAN-CANT)
009440                        TO WS-CAT-EGR-TOTAL (WS-IX-AUX)
009450     END-EVALUATE.
009460
009470 2610-ACTUALIZAR-CATEGORIA-APERTURA-FIN.
009480     EXIT.
009490
009500*----------------------------------------------------------------*
009510* DEJA EN WS-IX-AUX LA POSICION DE LA CATEGORIA EN LA TABLA,
009520* DANDOLA DE ALTA SI NO EXISTE (CATEGORY-RECORD DINAMICO).
009530*----------------------------------------------------------------*
009540 2660-BUSCAR-O-ALTA-CATEGORIA.
009550
009560     IF TL-CATEGORIA NOT = SPACES
009570        MOVE TL-CATEGORIA TO WS-CATEGORIA-BUSCADA
009580     END-IF.
009590
009600     SET WS-CATEGORIA-DESCONOCIDA TO TRUE.
009610     PERFORM 2665-BUSCAR-UNA-CATEGORIA
009620        THRU 2665-BUSCAR-UNA-CATEGORIA-FIN
009630        VARYING WS-IX-AUX FROM 1 BY 1
009640          UNTIL WS-IX-AUX > WS-CAT-CANT
009650             OR WS-CATEGORIA-CONOCIDA.
009660
009670     IF WS-CATEGORIA-DESCONOCIDA
009680        IF WS-CAT-CANT < 60
009690           ADD 1 TO WS-CAT-CANT
009700           MOVE WS-CATEGORIA-BUSCADA TO WS-CAT-NOMBRE (WS-CAT-CANT)
009710           MOVE WS-CAT-CANT          TO WS-IX-AUX
009720        END-IF
009730     END-IF.
009740
009750 2660-BUSCAR-O-ALTA-CATEGORIA-FIN.
009760     EXIT.
009770
009780*----------------------------------------------------------------*
009790 2665-BUSCAR-UNA-CATEGORIA.
009800
009810     IF WS-CAT-NOMBRE (WS-IX-AUX) = WS-CATEGORIA-BUSCADA
009820        SET WS-CATEGORIA-CONOCIDA TO TRUE
009830     END-IF.
009840
009850 2665-BUSCAR-UNA-CATEGORIA-FIN.
009860     EXIT.
009870
009880*----------------------------------------------------------------*
009890 2620-ACTUALIZAR-PRESUPUESTO.
009900
009910     MOVE TL-CATEGORIA        TO WS-LKP-ENT-CATEGORIA.
009920     MOVE TL-IMPORTE          TO WS-LKP-ENT-IMPORTE-MOVIMIENTO.
009930     SET WS-LKP-OP-ACTUALIZAR-GASTO TO TRUE.
009940
009950     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
009960
009970 2620-ACTUALIZAR-PRESUPUESTO-FIN.
009980     EXIT.
009990
010000*----------------------------------------------------------------*
010010 2650-AGREGAR-A-TABLA-TRANSACCIONES.
010020
010030     IF WS-TRAN-CANT >= 500
010040        SET WS-TRAN-TABLA-LLENA TO TRUE
010050        GO TO 2650-AGREGAR-A-TABLA-TRANSACCIONES-FIN
010060     END-IF.
010070
010080     ADD 1 TO WS-TRAN-CANT.
010090     MOVE TL-TIPO          TO WS-TRAN-TIPO (WS-TRAN-CANT).
010100     MOVE TL-CATEGORIA     TO WS-TRAN-CATEGORIA (WS-TRAN-CANT).
010110     MOVE TL-IMPORTE       TO WS-TRAN-IMPORTE (WS-TRAN-CANT).
010120     MOVE TL-FECHA-R       TO WS-TRAN-FECHA (WS-TRAN-CANT).
010130     MOVE TL-HORA-HH       TO WS-CSVF-HH.
010140     MOVE TL-HORA-MM       TO WS-CSVF-MM.
010150     COMPUTE WS-TRAN-HORA (WS-TRAN-CANT) =
010160             WS-CSVF-HH * 100 + WS-CSVF-MM.
010170     MOVE TL-DESCRIPCION   TO WS-TRAN-DESCRIPCION (WS-TRAN-CANT).
010180
010190 2650-AGREGAR-A-TABLA-TRANSACCIONES-FIN.
010200     EXIT.
010210
010220*----------------------------------------------------------------*
010230* CONTROL DE ALERTAS DE PRESUPUESTO Y SALDO -- SE LIMPIA LA
010240* TABLA Y SE REARMA COMPLETA: PRIMERO LAS ALERTAS DE PRESUPUESTO
010250* (SOBRE TODAS LAS CATEGORIAS CONOCIDAS), DESPUES LAS DE SALDO.
010260* SE EJECUTA DESPUES DE CADA CONTABILIZACION.
010270*----------------------------------------------------------------*
010280 2900-VERIFICAR-ALERTAS.
010290
010300     MOVE 0 TO WS-ALR-CANT.
010310
010320     PERFORM 2910-CHEQUEAR-PRESUPUESTOS
010330        THRU 2910-CHEQUEAR-PRESUPUESTOS-FIN.
010340
010350     PERFORM 2920-CHEQUEAR-SALDO
010360        THRU 2920-CHEQUEAR-SALDO-FIN.
010370
010380     PERFORM 2930-CHEQUEAR-GASTOS-VS-INGRESOS
010390        THRU 2930-CHEQUEAR-GASTOS-VS-INGRESOS-FIN.
010400
010410 2900-VERIFICAR-ALERTAS-FIN.
010420     EXIT.
010430
010440*----------------------------------------------------------------*
010450 2910-CHEQUEAR-PRESUPUESTOS.
010460
010470     PERFORM 2911-CHEQUEAR-UN-PRESUPUESTO
010480        THRU 2911-CHEQUEAR-UN-PRESUPUESTO-FIN
010490        VARYING WS-CAT-IX FROM 1 BY 1
010500          UNTIL WS-CAT-IX > WS-CAT-CANT.
010510
010520 2910-CHEQUEAR-PRESUPUESTOS-FIN.
010530     EXIT.
010540
010550*----------------------------------------------------------------*
010560 2911-CHEQUEAR-UN-PRESUPUESTO.
010570
010580     MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-LKP-ENT-CATEGORIA.
010590     SET WS-LKP-OP-CONSULTAR        TO TRUE.
010600     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
010610
010620     IF WS-LKP-PRESUPUESTO-EXISTE
010630        PERFORM 2915-EVALUAR-UN-PRESUPUESTO
010640           THRU 2915-EVALUAR-UN-PRESUPUESTO-FIN
010650     END-IF.
010660
010670 2911-CHEQUEAR-UN-PRESUPUESTO-FIN.
010680     EXIT.
010690
010700*----------------------------------------------------------------*
010710 2915-EVALUAR-UN-PRESUPUESTO.
010720
010730     IF WS-LKP-GASTADO > WS-LKP-LIMITE
010740        PERFORM 2916-ALTA-ALERTA-EXCEDIDO
010750           THRU 2916-ALTA-ALERTA-EXCEDIDO-FIN
010760     ELSE
010770        COMPUTE WS-IMPORTE-MENOR ROUNDED =
010780                WS-LKP-LIMITE * WS-LKP-PORC-ALERTA
010790        IF WS-LKP-GASTADO >= WS-IMPORTE-MENOR
010800           PERFORM 2917-ALTA-ALERTA-ATENCION
010810              THRU 2917-ALTA-ALERTA-ATENCION-FIN
010820        END-IF
010830     END-IF.
010840
010850 2915-EVALUAR-UN-PRESUPUESTO-FIN.
010860     EXIT.
010870
010880*----------------------------------------------------------------*
010890 2916-ALTA-ALERTA-EXCEDIDO.
010900
010910     IF WS-ALR-CANT < 40
010920        ADD 1 TO WS-ALR-CANT
010930        MOVE 'BUDGET_EXCEEDED' TO WS-ALR-TIPO (WS-ALR-CANT)
010940        MOVE WS-LKP-CATEGORIA  TO WS-ALR-CATEGORIA (WS-ALR-CANT)
010950        MOVE WS-LKP-LIMITE     TO WS-ALR-LIMITE-EDIT
010960        MOVE WS-LKP-GASTADO    TO WS-ALR-GASTADO-EDIT
010970        COMPUTE WS-ALR-VALOR-EDIT ROUNDED =
010980                WS-LKP-GASTADO - WS-LKP-LIMITE
010990        STRING 'PRESUPUESTO EXCEDIDO EN '
011000               WS-LKP-CATEGORIA DELIMITED BY SIZE
011010               ' LIM ' DELIMITED BY SIZE
011020               WS-ALR-LIMITE-EDIT DELIMITED BY SIZE
011030               ' GAST ' DELIMITED BY SIZE
011040               WS-ALR-GASTADO-EDIT DELIMITED BY SIZE
011050               ' EXC ' DELIMITED BY SIZE
011060               WS-ALR-VALOR-EDIT DELIMITED BY SIZE
011070               INTO WS-ALR-TEXTO (WS-ALR-CANT)
011080     END-IF.
011090
011100 2916-ALTA-ALERTA-EXCEDIDO-FIN.
011110     EXIT.
011120
011130*----------------------------------------------------------------*
011140 2917-ALTA-ALERTA-ATENCION.
011150
011160     IF WS-ALR-CANT < 40
011170        ADD 1 TO WS-ALR-CANT
011180        MOVE 'BUDGET_WARNING' TO WS-ALR-TIPO (WS-ALR-CANT)
011190        MOVE WS-LKP-CATEGORIA TO WS-ALR-CATEGORIA (WS-ALR-CANT)
011200        MOVE WS-LKP-LIMITE     TO WS-ALR-LIMITE-EDIT
011210        MOVE WS-LKP-GASTADO    TO WS-ALR-GASTADO-EDIT
011220        COMPUTE WS-ALR-PORCENTAJE-EDIT ROUNDED =
011230                WS-LKP-GASTADO / WS-LKP-LIMITE * 100
011240        COMPUTE WS-ALR-VALOR-EDIT ROUNDED =
011250                WS-LKP-LIMITE - WS-LKP-GASTADO
011260        STRING 'ATENCION PRES '
011270               WS-LKP-CATEGORIA DELIMITED BY SIZE
011280               ' LIM ' DELIMITED BY SIZE
011290               WS-ALR-LIMITE-EDIT DELIMITED BY SIZE
011300               ' GAST ' DELIMITED BY SIZE
011310               WS-ALR-GASTADO-EDIT DELIMITED BY SIZE
011320               '(' DELIMITED BY SIZE
011330               WS-ALR-PORCENTAJE-EDIT DELIMITED BY SIZE
011340               '%) REST ' DELIMITED BY SIZE
011350               WS-ALR-VALOR-EDIT DELIMITED BY SIZE
011360               INTO WS-ALR-TEXTO (WS-ALR-CANT)
011370     END-IF.
011380
011390 2917-ALTA-ALERTA-ATENCION-FIN.
011400     EXIT.
011410
011420*----------------------------------------------------------------*
011430 2920-CHEQUEAR-SALDO.
011440
011450     IF WS-BIL-BALANCE < ZEROES
011460        IF WS-ALR-CANT < 40
011470           ADD 1 TO WS-ALR-CANT
011480           MOVE 'NEGATIVE_BALANCE' TO WS-ALR-TIPO (WS-ALR-CANT)
011490           MOVE SPACES TO WS-ALR-CATEGORIA (WS-ALR-CANT)
011500           MOVE WS-BIL-BALANCE-U TO WS-ALR-VALOR-EDIT
011510           STRING 'SALDO NEGATIVO -- REVISE SUS EGRESOS -- SALDO '
011520                  DELIMITED BY SIZE
011530                  WS-ALR-VALOR-EDIT DELIMITED BY SIZE
011540                  INTO WS-ALR-TEXTO (WS-ALR-CANT)
011550        END-IF
011560     ELSE
011570        IF WS-BIL-BALANCE < 100
011580           IF WS-ALR-CANT < 40
011590              ADD 1 TO WS-ALR-CANT
011600              MOVE 'LOW_BALANCE' TO WS-ALR-TIPO (WS-ALR-CANT)
011610              MOVE SPACES TO WS-ALR-CATEGORIA (WS-ALR-CANT)
011620              MOVE WS-BIL-BALANCE-U TO WS-ALR-VALOR-EDIT
011630              STRING 'SALDO BAJO -- MENOS DE 100 DISPONIBLES -- '
011640                     'SALDO ' DELIMITED BY SIZE
011650                     WS-ALR-VALOR-EDIT DELIMITED BY SIZE
011660                     INTO WS-ALR-TEXTO (WS-ALR-CANT)
011670           END-IF
011680        END-IF
011690     END-IF.
011700
011710 2920-CHEQUEAR-SALDO-FIN.
011720     EXIT.
011730
011740*----------------------------------------------------------------*
011750 2930-CHEQUEAR-GASTOS-VS-INGRESOS.
011760
011770     IF WS-BIL-TOTAL-EGRESO > WS-BIL-TOTAL-INGRESO
011780        IF WS-ALR-CANT < 40
011790           ADD 1 TO WS-ALR-CANT
011800           MOVE 'EXPENSES_EXCEED_INCOME' TO WS-ALR-TIPO (WS-ALR-CANT)
011810           MOVE SPACES TO WS-ALR-CATEGORIA (WS-ALR-CANT)
011820           STRING 'LOS EGRESOS SUPERAN A LOS INGRESOS'
011830                  DELIMITED BY SIZE
011840                  INTO WS-ALR-TEXTO (WS-ALR-CANT)
011850        END-IF
011860     END-IF.
011870
011880 2930-CHEQUEAR-GASTOS-VS-INGRESOS-FIN.
011890     EXIT.
011900
011910*----------------------------------------------------------------*
011920* TRANSFERENCIA ENTRE BILLETERAS -- PIERNA DE EGRESO LOCAL EN LA
011930* CATEGORIA 'Перевод' (TRANSFER), MAS EL ARCHIVO DE TRASPASO
011940* PARA QUE LA BILLETERA RECEPTORA POSTEE EL INGRESO EN SU
011950* PROPIA CORRIDA (LOTE DE UNA SOLA BILLETERA POR VEZ).
011960*----------------------------------------------------------------*
011970 4000-PROCESAR-TRANSFERENCIA.
011980
011990     IF TL-IMPORTE NOT > ZEROES
012000        PERFORM 2500-GRABAR-ERROR
012010           THRU 2500-GRABAR-ERROR-FIN
012020        GO TO 4000-PROCESAR-TRANSFERENCIA-FIN
012030     END-IF.
012040
012050     IF TL-DESTINATARIO = SPACES
012060        MOVE 'DESTINO-VACIO'    TO WS-COD-RECHAZO
012070        MOVE 'LA BILLETERA DESTINO DE LA TRANSFERENCIA NO FUE'
012080                                  TO WS-DES-RECHAZO
012090        PERFORM 2500-GRABAR-ERROR
012100           THRU 2500-GRABAR-ERROR-FIN
012110        GO TO 4000-PROCESAR-TRANSFERENCIA-FIN
012120     END-IF.
012130
012140     IF TL-DESTINATARIO = WS-BIL-TITULAR
012150        MOVE 'AUTOTRANSFERENCIA' TO WS-COD-RECHAZO
012160        MOVE 'LA BILLETERA DESTINO ES LA MISMA QUE LA EMISORA'
012170                                  TO WS-DES-RECHAZO
012180        PERFORM 2500-GRABAR-ERROR
012190           THRU 2500-GRABAR-ERROR-FIN
012200        GO TO 4000-PROCESAR-TRANSFERENCIA-FIN
012210     END-IF.
012220
012230     IF TL-IMPORTE > WS-BIL-BALANCE
012240        MOVE 'SALDO-INSUFICIENTE' TO WS-COD-RECHAZO
012250        MOVE 'EL SALDO DEL EMISOR ES MENOR AL IMPORTE A TRANSFERIR'
012260                                  TO WS-DES-RECHAZO
012270        PERFORM 2500-GRABAR-ERROR
012280           THRU 2500-GRABAR-ERROR-FIN
012290        GO TO 4000-PROCESAR-TRANSFERENCIA-FIN
012300     END-IF.
012310
012320     MOVE 'E'          TO TL-TIPO.
012330     MOVE 'Перевод'    TO TL-CATEGORIA.
012340     PERFORM 2600-CONTABILIZAR-TRANSACCION
012350        THRU 2600-CONTABILIZAR-TRANSACCION-FIN.
012360
012370     MOVE SPACES              TO WS-TR-TRASPASO-REG.
012380     MOVE 'Перевод'           TO TR-CATEGORIA.
012390     MOVE TL-IMPORTE          TO TR-IMPORTE.
012400     MOVE TL-FECHA-R          TO TR-FECHA.
012410     COMPUTE TR-HORA = TL-HORA-HH * 100 + TL-HORA-MM.
012420     MOVE TL-DESCRIPCION      TO TR-DESCRIPCION.
012430     MOVE TL-DESTINATARIO     TO TR-BILLETERA-DESTINO.
012440     WRITE WS-TR-TRASPASO-REG.
012450
012460     ADD 1 TO WS-CONT-TRANSFERENCIAS.
012470
012480 4000-PROCESAR-TRANSFERENCIA-FIN.
012490     EXIT.
012500
012510*----------------------------------------------------------------*
012520* INFORME DE CIERRE DE LA BILLETERA.
012530*----------------------------------------------------------------*
012540 3000-EMITIR-INFORME.
012550
012560     PERFORM 2900-VERIFICAR-ALERTAS
012570        THRU 2900-VERIFICAR-ALERTAS-FIN.
012580
012590     PERFORM 3100-EMITIR-ENCABEZADO
012600        THRU 3100-EMITIR-ENCABEZADO-FIN.
012610
012620     PERFORM 3200-EMITIR-INFO-GENERAL
012630        THRU 3200-EMITIR-INFO-GENERAL-FIN.
012640
012650     PERFORM 3300-EMITIR-INFO-PERIODO
012660        THRU 3300-EMITIR-INFO-PERIODO-FIN.
012670
012680     PERFORM 3400-EMITIR-CATEGORIAS
012690        THRU 3400-EMITIR-CATEGORIAS-FIN.
012700
012710     PERFORM 3600-EMITIR-PRESUPUESTOS
012720        THRU 3600-EMITIR-PRESUPUESTOS-FIN.
012730
012740     PERFORM 3700-EMITIR-ANALISIS
012750        THRU 3700-EMITIR-ANALISIS-FIN.
012760
012770     PERFORM 3750-EMITIR-ALERTAS
012780        THRU 3750-EMITIR-ALERTAS-FIN.
012790
012800     MOVE WS-INF-NUMERALES TO WS-SALIDA-INFORME.
012810     WRITE WS-SALIDA-INFORME.
012820
012830 3000-EMITIR-INFORME-FIN.
012840     EXIT.
012850
012860*----------------------------------------------------------------*
012870 3100-EMITIR-ENCABEZADO.
012880
012890     MOVE WS-INF-NUMERALES TO WS-SALIDA-INFORME.
012900     WRITE WS-SALIDA-INFORME AFTER ADVANCING TOP-OF-FORM.
012910
012920     MOVE WS-INF-ENCABEZADO-1 TO WS-SALIDA-INFORME.
012930     MOVE WS-BIL-TITULAR      TO WS-INF-TITULAR.
012940     MOVE WS-EMI-FECHA (7:2)  TO WS-INF-EMI-DIA.
012950     MOVE WS-EMI-FECHA (5:2)  TO WS-INF-EMI-MES.
012960     MOVE WS-EMI-FECHA (1:4)  TO WS-INF-EMI-ANIO.
012970     WRITE WS-SALIDA-INFORME.
012980
012990     MOVE WS-INF-ENCABEZADO-2 TO WS-SALIDA-INFORME.
013000     MOVE WS-PER-DESDE        TO WS-INF-PER-DESDE.
013010     MOVE WS-PER-HASTA        TO WS-INF-PER-HASTA.
013020     WRITE WS-SALIDA-INFORME.
013030
013040     MOVE WS-INF-SEPARADOR TO WS-SALIDA-INFORME.
013050     WRITE WS-SALIDA-INFORME.
013060
013070 3100-EMITIR-ENCABEZADO-FIN.
013080     EXIT.
013090
013100*----------------------------------------------------------------*
013110* OBSCHAJA INFORMACIJA -- INFORMACION GENERAL, TODO HISTORICO.
013120*----------------------------------------------------------------*
013130 3200-EMITIR-INFO-GENERAL.
013140
013150     MOVE WS-INF-TITULO   TO WS-SALIDA-INFORME.
013160     MOVE 'ОБЩАЯ ИНФОРМАЦИЯ' TO WS-INF-TITULO-TXT.
013170     WRITE WS-SALIDA-INFORME.
013180
013190     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013200     MOVE 'SALDO ACTUAL'      TO WS-INF-ETIQUETA.
013210     MOVE WS-BIL-BALANCE      TO WS-INF-IMPORTE-EDIT.
013220     WRITE WS-SALIDA-INFORME.
013230
013240     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013250     MOVE 'INGRESO TOTAL'     TO WS-INF-ETIQUETA.
013260     MOVE WS-BIL-TOTAL-INGRESO TO WS-INF-IMPORTE-EDIT.
013270     WRITE WS-SALIDA-INFORME.
013280
013290     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013300     MOVE 'EGRESO TOTAL'      TO WS-INF-ETIQUETA.
013310     MOVE WS-BIL-TOTAL-EGRESO TO WS-INF-IMPORTE-EDIT.
013320     WRITE WS-SALIDA-INFORME.
013330
013340 3200-EMITIR-INFO-GENERAL-FIN.
013350     EXIT.
013360
013370*----------------------------------------------------------------*
013380* ZA PERIOD -- INGRESO/EGRESO/SALDO DEL PERIODO (ESTA CORRIDA).
013390*----------------------------------------------------------------*
013400 3300-EMITIR-INFO-PERIODO.
013410
013420     COMPUTE WS-IMPORTE-MENOR =
013430             WS-BIL-TOTAL-INGRESO - WS-APE-INGRESO.
013440
013450     MOVE WS-INF-TITULO   TO WS-SALIDA-INFORME.
013460     MOVE 'ЗА ПЕРИОД' TO WS-INF-TITULO-TXT.
013470     WRITE WS-SALIDA-INFORME.
013480
013490     MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME.
013500     MOVE 'INGRESO DEL PERIODO' TO WS-INF-ETIQUETA.
013510     MOVE WS-IMPORTE-MENOR       TO WS-INF-IMPORTE-EDIT.
013520     WRITE WS-SALIDA-INFORME.
013530
013540     COMPUTE WS-IMPORTE-MENOR =
013550             WS-BIL-TOTAL-EGRESO - WS-APE-EGRESO.
013560
013570     MOVE WS-INF-RENGLON-2COL   TO WS-SALIDA-INFORME.
013580     MOVE 'EGRESO DEL PERIODO'  TO WS-INF-ETIQUETA.
013590     MOVE WS-IMPORTE-MENOR      TO WS-INF-IMPORTE-EDIT.
013600     WRITE WS-SALIDA-INFORME.
013610
013620     MOVE WS-INF-RENGLON-2COL   TO WS-SALIDA-INFORME.
013630     MOVE 'SALDO DEL PERIODO'   TO WS-INF-ETIQUETA.
013640     COMPUTE WS-INF-IMPORTE-EDIT =
013650             (WS-BIL-TOTAL-INGRESO - WS-APE-INGRESO)
013660           - (WS-BIL-TOTAL-EGRESO  - WS-APE-EGRESO).
013670     WRITE WS-SALIDA-INFORME.
013680
013690 3300-EMITIR-INFO-PERIODO-FIN.
013700     EXIT.
013710
013720*----------------------------------------------------------------*
013730* DOHODY / RASHODY PO KATEGORIJAM -- INGRESOS Y EGRESOS DEL
013740* PERIODO POR CATEGORIA, SOLO LAS CATEGORIAS CON MOVIMIENTO.
013750*----------------------------------------------------------------*
013760 3400-EMITIR-CATEGORIAS.
013770
013780     MOVE WS-INF-TITULO             TO WS-SALIDA-INFORME.
013790     MOVE 'ДОХОДЫ ПО КАТЕГОРИЯМ'  TO WS-INF-TITULO-TXT.
013800     WRITE WS-SALIDA-INFORME.
013810
013820     PERFORM 3410-EMITIR-UN-INGRESO-CATEG
013830        THRU 3410-EMITIR-UN-INGRESO-CATEG-FIN
013840        VARYING WS-CAT-IX FROM 1 BY 1
013850          UNTIL WS-CAT-IX > WS-CAT-CANT.
013860
013870     MOVE WS-INF-TITULO            TO WS-SALIDA-INFORME.
013880     MOVE 'РАСХОДЫ ПО КАТЕГОРИЯМ' TO WS-INF-TITULO-TXT.
013890     WRITE WS-SALIDA-INFORME.
013900
013910     PERFORM 3420-EMITIR-UN-EGRESO-CATEG
013920        THRU 3420-EMITIR-UN-EGRESO-CATEG-FIN
013930        VARYING WS-CAT-IX FROM 1 BY 1
013940          UNTIL WS-CAT-IX > WS-CAT-CANT.
013950
013960 3400-EMITIR-CATEGORIAS-FIN.
013970     EXIT.
013980
013990*----------------------------------------------------------------*
014000 3410-EMITIR-UN-INGRESO-CATEG.
014010
014020     IF WS-CAT-ING-PERIODO (WS-CAT-IX) > ZEROES
014030        MOVE WS-INF-RENGLON-CATEGORIA TO WS-SALIDA-INFORME
014040        MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-INF-CAT-NOMBRE
014050        MOVE WS-CAT-ING-PERIODO (WS-CAT-IX) TO WS-INF-CAT-IMPORTE
014060        WRITE WS-SALIDA-INFORME
014070     END-IF.
014080
014090 3410-EMITIR-UN-INGRESO-CATEG-FIN.
014100     EXIT.
014110
014120*----------------------------------------------------------------*
014130 3420-EMITIR-UN-EGRESO-CATEG.
014140
014150     IF WS-CAT-EGR-PERIODO (WS-CAT-IX) > ZEROES
014160        MOVE WS-INF-RENGLON-CATEGORIA TO WS-SALIDA-INFORME
014170        MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-INF-CAT-NOMBRE
014180        MOVE WS-CAT-EGR-PERIODO (WS-CAT-IX) TO WS-INF-CAT-IMPORTE
014190        WRITE WS-SALIDA-INFORME
014200     END-IF.
014210
014220 3420-EMITIR-UN-EGRESO-CATEG-FIN.
014230     EXIT.
014240
014250*----------------------------------------------------------------*
014260* BJUDZHETY -- TABLA DE PRESUPUESTOS, UNA LINEA POR CATEGORIA
014270* CONOCIDA QUE TENGA PRESUPUESTO DADO DE ALTA.
014280*----------------------------------------------------------------*
014290 3600-EMITIR-PRESUPUESTOS.
014300
014310     MOVE WS-INF-TITULO    TO WS-SALIDA-INFORME.
014320     MOVE 'БЮДЖЕТЫ'   TO WS-INF-TITULO-TXT.
014330     WRITE WS-SALIDA-INFORME.
014340
014350     MOVE WS-INF-PRE-DESCRIPCION TO WS-SALIDA-INFORME.
014360     WRITE WS-SALIDA-INFORME.
014370
014380     PERFORM 3610-EMITIR-PRESUPUESTO-CATEG
014390        THRU 3610-EMITIR-PRESUPUESTO-CATEG-FIN
014400        VARYING WS-CAT-IX FROM 1 BY 1
014410          UNTIL WS-CAT-IX > WS-CAT-CANT.
014420
014430 3600-EMITIR-PRESUPUESTOS-FIN.
014440     EXIT.
014450
014460*----------------------------------------------------------------*
014470 3610-EMITIR-PRESUPUESTO-CATEG.
014480
014490     MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-LKP-ENT-CATEGORIA.
014500     SET WS-LKP-OP-CONSULTAR        TO TRUE.
014510     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
014520
014530     IF WS-LKP-PRESUPUESTO-EXISTE
014540        PERFORM 3650-EMITIR-UN-PRESUPUESTO
014550           THRU 3650-EMITIR-UN-PRESUPUESTO-FIN
014560     END-IF.
014570
014580 3610-EMITIR-PRESUPUESTO-CATEG-FIN.
014590     EXIT.
014600
014610*----------------------------------------------------------------*
014620 3650-EMITIR-UN-PRESUPUESTO.
014630
014640     MOVE WS-INF-PRE-DETALLE  TO WS-SALIDA-INFORME.
014650     MOVE WS-LKP-CATEGORIA    TO WS-INF-PRE-CATEGORIA.
014660     MOVE WS-LKP-LIMITE       TO WS-INF-PRE-LIMITE.
014670     MOVE WS-LKP-GASTADO      TO WS-INF-PRE-GASTADO.
014680     COMPUTE WS-INF-PRE-RESTANTE = WS-LKP-LIMITE - WS-LKP-GASTADO.
014690
014700     EVALUATE TRUE
014710         WHEN WS-LKP-GASTADO > WS-LKP-LIMITE
014720              MOVE 'ПРЕВЫШЕН'   TO WS-INF-PRE-ESTADO
014730         WHEN OTHER
014740              COMPUTE WS-IMPORTE-MENOR ROUNDED =
014750                      WS-LKP-LIMITE * WS-LKP-PORC-ALERTA
014760              IF WS-LKP-GASTADO >= WS-IMPORTE-MENOR
014770                 MOVE 'ВНИМАНИЕ' TO WS-INF-PRE-ESTADO
014780              ELSE
014790                 MOVE 'OK'       TO WS-INF-PRE-ESTADO
014800              END-IF
014810     END-EVALUATE.
014820
014830     WRITE WS-SALIDA-INFORME.
014840
014850 3650-EMITIR-UN-PRESUPUESTO-FIN.
014860     EXIT.
014870
014880*----------------------------------------------------------------*
014890* ANALIZ -- PROMEDIO DE GASTO, TASA DE AHORRO, SALUD FINANCIERA
014900* Y TOP-5 CATEGORIAS DE MAYOR GASTO EN EL PERIODO.
014910*----------------------------------------------------------------*
014920 3700-EMITIR-ANALISIS.
014930
014940     MOVE WS-INF-TITULO TO WS-SALIDA-INFORME.
014950     MOVE 'АНАЛИЗ'    TO WS-INF-TITULO-TXT.
014960     WRITE WS-SALIDA-INFORME.
014970
014980     PERFORM 3710-CALCULAR-PROMEDIO-EGRESO
014990        THRU 3710-CALCULAR-PROMEDIO-EGRESO-FIN.
015000
015010     MOVE WS-INF-RENGLON-2COL       TO WS-SALIDA-INFORME.
015020     MOVE 'PROMEDIO DE GASTO'       TO WS-INF-ETIQUETA.
015030     MOVE WS-PROMEDIO-EGRESO        TO WS-INF-IMPORTE-EDIT.
015040     WRITE WS-SALIDA-INFORME.
015050
015060     PERFORM 3720-CALCULAR-TASA-AHORRO
015070        THRU 3720-CALCULAR-TASA-AHORRO-FIN.
015080
015090     MOVE WS-INF-RENGLON-TXT        TO WS-SALIDA-INFORME.
015100     MOVE 'TASA DE AHORRO'          TO WS-INF-ETIQUETA-TXT.
015110     MOVE WS-TASA-AHORRO            TO WS-INF-VALOR-TXT.
015120     WRITE WS-SALIDA-INFORME.
015130
015140     PERFORM 3730-DETERMINAR-SALUD-FINANCIERA
015150        THRU 3730-DETERMINAR-SALUD-FINANCIERA-FIN.
015160
015170     MOVE WS-INF-RENGLON-TXT        TO WS-SALIDA-INFORME.
015180     MOVE 'SALUD FINANCIERA'        TO WS-INF-ETIQUETA-TXT.
015190     MOVE WS-SALUD-FINANCIERA       TO WS-INF-VALOR-TXT.
015200     WRITE WS-SALIDA-INFORME.
015210
015220     MOVE WS-INF-RENGLON-TXT           TO WS-SALIDA-INFORME.
015230     MOVE 'Топ-5 затратных категорий'
015240                                       TO WS-INF-ETIQUETA-TXT.
015250     WRITE WS-SALIDA-INFORME.
015260
015270     PERFORM 3740-CALCULAR-TOP5
015280        THRU 3740-CALCULAR-TOP5-FIN.
015290
015300     PERFORM 3745-EMITIR-TOP5
015310        THRU 3745-EMITIR-TOP5-FIN.
015320
015330 3700-EMITIR-ANALISIS-FIN.
015340     EXIT.
015350
015360*----------------------------------------------------------------*
015370* PROMEDIO DE GASTO SOBRE EL CONJUNTO FILTRADO (LOS EGRESOS DE
015380* ESTA CORRIDA -- TODOS SON "DEL PERIODO" POR DEFINICION).
015390*----------------------------------------------------------------*
015400 3710-CALCULAR-PROMEDIO-EGRESO.
015410
015420     IF WS-CONT-EGRESOS = ZEROES
015430        MOVE ZEROES TO WS-PROMEDIO-EGRESO
015440     ELSE
015450        COMPUTE WS-PROMEDIO-EGRESO ROUNDED =
015460                (WS-BIL-TOTAL-EGRESO - WS-APE-EGRESO)
015470                                        / WS-CONT-EGRESOS
015480     END-IF.
015490
015500 3710-CALCULAR-PROMEDIO-EGRESO-FIN.
015510     EXIT.
015520
015530*----------------------------------------------------------------*
015540* TASA DE AHORRO = (INGRESO - EGRESO) / INGRESO * 100, TODO
015550* HISTORICO. CERO SI EL INGRESO HISTORICO ES CERO (ALTA RG
015560* 30/11/1999).
015570*----------------------------------------------------------------*
015580 3720-CALCULAR-TASA-AHORRO.
015590
015600     IF WS-BIL-TOTAL-INGRESO = ZEROES
015610        MOVE ZEROES TO WS-TASA-AHORRO
015620     ELSE
015630        COMPUTE WS-TASA-AHORRO ROUNDED =
015640                (WS-BIL-TOTAL-INGRESO - WS-BIL-TOTAL-EGRESO)
015650                               / WS-BIL-TOTAL-INGRESO * 100
015660     END-IF.
015670
015680 3720-CALCULAR-TASA-AHORRO-FIN.
015690     EXIT.
015700
015710*----------------------------------------------------------------*
015720 3730-DETERMINAR-SALUD-FINANCIERA.
015730
015740     EVALUATE TRUE
015750         WHEN WS-TASA-AHORRO > 20
015760              MOVE 'Excellent'        TO WS-SALUD-FINANCIERA
015770         WHEN WS-TASA-AHORRO > 10
015780              MOVE 'Good'             TO WS-SALUD-FINANCIERA
015790         WHEN WS-TASA-AHORRO > 0
015800              MOVE 'Satisfactory'     TO WS-SALUD-FINANCIERA
015810         WHEN OTHER
015820              MOVE 'Needs attention'  TO WS-SALUD-FINANCIERA
015830     END-EVALUATE.
015840
015850 3730-DETERMINAR-SALUD-FINANCIERA-FIN.
015860     EXIT.
015870
015880*----------------------------------------------------------------*
015890* SELECCION SIMPLE DE LAS 5 CATEGORIAS DE MAYOR GASTO EN EL
015900* PERIODO (ORDEN ESTABLE -- SOLO INTERCAMBIA CON ESTRICTO MAYOR,
015910* LOS EMPATES CONSERVAN EL ORDEN DE PRIMERA APARICION).
015920*----------------------------------------------------------------*
015930 3740-CALCULAR-TOP5.
015940
015950     MOVE 0 TO WS-TOP-CANT.
015960
015970     PERFORM 3743-CONSIDERAR-CATEG-TOP5
015980        THRU 3743-CONSIDERAR-CATEG-TOP5-FIN
015990        VARYING WS-CAT-IX FROM 1 BY 1
016000          UNTIL WS-CAT-IX > WS-CAT-CANT.
016010
016020 3740-CALCULAR-TOP5-FIN.
016030     EXIT.
016040
016050*----------------------------------------------------------------*
016060 3743-CONSIDERAR-CATEG-TOP5.
016070
016080     IF WS-CAT-EGR-PERIODO (WS-CAT-IX) > ZEROES
016090        PERFORM 3741-INSERTAR-EN-TOP5
016100           THRU 3741-INSERTAR-EN-TOP5-FIN
016110     END-IF.
016120
016130 3743-CONSIDERAR-CATEG-TOP5-FIN.
016140     EXIT.
016150
016160*----------------------------------------------------------------*
016170 3741-INSERTAR-EN-TOP5.
016180
016190     IF WS-TOP-CANT < 5
016200        ADD 1 TO WS-TOP-CANT
016210        MOVE WS-CAT-NOMBRE (WS-CAT-IX)
016220                          TO WS-TOP-CATEGORIA (WS-TOP-CANT)
016230        MOVE WS-CAT-EGR-PERIODO (WS-CAT-IX)
016240                          TO WS-TOP-IMPORTE (WS-TOP-CANT)
016250        PERFORM 3742-REACOMODAR-TOP5
016260           THRU 3742-REACOMODAR-TOP5-FIN
016270     ELSE
016280        IF WS-CAT-EGR-PERIODO (WS-CAT-IX) > WS-TOP-IMPORTE (5)
016290           MOVE WS-CAT-NOMBRE (WS-CAT-IX)     TO WS-TOP-CATEGORIA (5)
016300           MOVE WS-CAT-EGR-PERIODO (WS-CAT-IX) TO WS-TOP-IMPORTE (5)
016310           PERFORM 3742-REACOMODAR-TOP5
016320              THRU 3742-REACOMODAR-TOP5-FIN
016330        END-IF
016340     END-IF.
016350
016360 3741-INSERTAR-EN-TOP5-FIN.
016370     EXIT.
016380
016390*----------------------------------------------------------------*
016400* BURBUJA SIMPLE DEL ULTIMO ELEMENTO HACIA ARRIBA -- MANTIENE EL
016410* ORDEN ESTABLE PORQUE SOLO INTERCAMBIA CON ESTRICTO MAYOR.
016420*----------------------------------------------------------------*
016430 3742-REACOMODAR-TOP5.
016440
016450     PERFORM 3744-COMPARAR-Y-SUBIR-TOP5
016460        THRU 3744-COMPARAR-Y-SUBIR-TOP5-FIN
016470        VARYING WS-IX-AUX FROM WS-TOP-CANT BY -1
016480          UNTIL WS-IX-AUX = 1.
016490
016500 3742-REACOMODAR-TOP5-FIN.
016510     EXIT.
016520
016530*----------------------------------------------------------------*
016540 3744-COMPARAR-Y-SUBIR-TOP5.
016550
016560     IF WS-TOP-IMPORTE (WS-IX-AUX) > WS-TOP-IMPORTE (WS-IX-AUX - 1)
016570        MOVE WS-TOP-CATEGORIA (WS-IX-AUX - 1) TO WS-CATEGORIA-BUSCADA
016580        MOVE WS-TOP-IMPORTE (WS-IX-AUX - 1)   TO WS-IMPORTE-MENOR
016590        MOVE WS-TOP-CATEGORIA (WS-IX-AUX)
016600                          TO WS-TOP-CATEGORIA (WS-IX-AUX - 1)
016610        MOVE WS-TOP-IMPORTE (WS-IX-AUX)
016620                          TO WS-TOP-IMPORTE (WS-IX-AUX - 1)
016630        MOVE WS-CATEGORIA-BUSCADA TO WS-TOP-CATEGORIA (WS-IX-AUX)
016640        MOVE WS-IMPORTE-MENOR     TO WS-TOP-IMPORTE (WS-IX-AUX)
016650     END-IF.
016660
016670 3744-COMPARAR-Y-SUBIR-TOP5-FIN.
016680     EXIT.
016690
016700*----------------------------------------------------------------*
016710 3745-EMITIR-TOP5.
016720
016730     PERFORM 3746-EMITIR-UNA-TOP5
016740        THRU 3746-EMITIR-UNA-TOP5-FIN
016750        VARYING WS-IX-AUX FROM 1 BY 1
016760          UNTIL WS-IX-AUX > WS-TOP-CANT.
016770
016780 3745-EMITIR-TOP5-FIN.
016790     EXIT.
016800
016810*----------------------------------------------------------------*
016820 3746-EMITIR-UNA-TOP5.
016830
016840     MOVE WS-INF-RENGLON-CATEGORIA TO WS-SALIDA-INFORME.
016850     MOVE WS-TOP-CATEGORIA (WS-IX-AUX) TO WS-INF-CAT-NOMBRE.
016860     MOVE WS-TOP-IMPORTE (WS-IX-AUX)   TO WS-INF-CAT-IMPORTE.
016870     WRITE WS-SALIDA-INFORME.
016880
016890 3746-EMITIR-UNA-TOP5-FIN.
016900     EXIT.
016910
016920*----------------------------------------------------------------*
016930 3750-EMITIR-ALERTAS.
016940
016950     IF WS-ALR-CANT > ZEROES
016960        MOVE WS-INF-TITULO   TO WS-SALIDA-INFORME
016970        MOVE 'ALERTAS'       TO WS-INF-TITULO-TXT
016980        WRITE WS-SALIDA-INFORME
016990        PERFORM 3751-EMITIR-UNA-ALERTA
017000           THRU 3751-EMITIR-UNA-ALERTA-FIN
017010           VARYING WS-ALR-IX FROM 1 BY 1
017020             UNTIL WS-ALR-IX > WS-ALR-CANT
017030     END-IF.
017040
017050 3750-EMITIR-ALERTAS-FIN.
017060     EXIT.
017070
017080*----------------------------------------------------------------*
017090 3751-EMITIR-UNA-ALERTA.
017100
017110     MOVE WS-INF-ALERTA TO WS-SALIDA-INFORME.
017120     MOVE WS-ALR-TEXTO (WS-ALR-IX) TO WS-INF-ALERTA-TXT.
017130     WRITE WS-SALIDA-INFORME.
017140
017150 3751-EMITIR-UNA-ALERTA-FIN.
017160     EXIT.
017170
017180*----------------------------------------------------------------*
017190* EXTRACCION AD-HOC DE ESTADISTICAS POR CATEGORIA, DISPARADA POR
017200* UN PEDIDO EN ENT-CATEGORIAS-CONSULTA (PEDIDO 0089).
017210* SI ALGUNA CATEGORIA PEDIDA NO EXISTE SE RECHAZA TODO EL
017220* PEDIDO, SIN SALIDA PARCIAL (FAIL FAST).
017230*----------------------------------------------------------------*
017240 3800-EXTRAER-CATEGORIAS.
017250
017260     OPEN INPUT ENT-CATEGORIAS-CONSULTA.
017270
017280     IF FS-CATCON-NO-EXISTE
017290        GO TO 3800-EXTRAER-CATEGORIAS-FIN
017300     END-IF.
017310
017320     IF NOT FS-CATCON-OK
017330        DISPLAY 'AVISO: NO SE PUDO ABRIR EL PEDIDO DE CATEGORIAS: '
017340                                            FS-CATEGORIAS-CONSULTA
017350        GO TO 3800-EXTRAER-CATEGORIAS-FIN
017360     END-IF.
017370
017380     SET SW-HAY-PEDIDO-CATEGORIAS TO TRUE.
017390
017400     PERFORM 3810-VALIDAR-PEDIDO-CATEGORIAS
017410        THRU 3810-VALIDAR-PEDIDO-CATEGORIAS-FIN.
017420
017430     IF SW-HAY-PEDIDO-CATEGORIAS
017440        CLOSE ENT-CATEGORIAS-CONSULTA
017450        OPEN INPUT ENT-CATEGORIAS-CONSULTA
017460        MOVE WS-INF-NUMERALES        TO WS-SALIDA-INFORME
017470        WRITE WS-SALIDA-INFORME
017480        MOVE WS-INF-TITULO           TO WS-SALIDA-INFORME
017490        MOVE 'ESTADISTICAS POR CATEGORIA' TO WS-INF-TITULO-TXT
017500        WRITE WS-SALIDA-INFORME
017510        PERFORM 3820-EMITIR-CATEGORIAS-PEDIDAS
017520           THRU 3820-EMITIR-CATEGORIAS-PEDIDAS-FIN
017530           UNTIL FS-CATCON-EOF
017540     END-IF.
017550
017560     CLOSE ENT-CATEGORIAS-CONSULTA.
017570
017580 3800-EXTRAER-CATEGORIAS-FIN.
017590     EXIT.
017600
017610*----------------------------------------------------------------*
017620* PRIMERA PASADA -- SOLO VALIDA. CORTA AL PRIMER NOMBRE
017630* DESCONOCIDO (FAIL FAST, SIN SALIDA PARCIAL).
017640*----------------------------------------------------------------*
017650 3810-VALIDAR-PEDIDO-CATEGORIAS.
017660
017670     PERFORM 3811-LEER-CATEGORIA-PEDIDA
017680        THRU 3811-LEER-CATEGORIA-PEDIDA-FIN.
017690
017700     PERFORM 3812-VALIDAR-UNA-CATEG-PEDIDA
017710        THRU 3812-VALIDAR-UNA-CATEG-PEDIDA-FIN
017720        UNTIL FS-CATCON-EOF
017730           OR SW-NO-HAY-PEDIDO-CATEGORIAS.
017740
017750 3810-VALIDAR-PEDIDO-CATEGORIAS-FIN.
017760     EXIT.
017770
017780*----------------------------------------------------------------*
017790 3811-LEER-CATEGORIA-PEDIDA.
017800
017810     READ ENT-CATEGORIAS-CONSULTA
017820        AT END
017830           SET FS-CATCON-EOF TO TRUE
017840     END-READ.
017850
017860 3811-LEER-CATEGORIA-PEDIDA-FIN.
017870     EXIT.
017880
017890*----------------------------------------------------------------*
017900 3812-VALIDAR-UNA-CATEG-PEDIDA.
017910
017920     MOVE WS-CATCON-LINEA TO WS-CATEGORIA-BUSCADA.
017930     SET WS-CATEGORIA-DESCONOCIDA TO TRUE.
017940     PERFORM 3813-COMPARAR-CATEG-PEDIDA
017950        THRU 3813-COMPARAR-CATEG-PEDIDA-FIN
017960        VARYING WS-CAT-IX FROM 1 BY 1
017970          UNTIL WS-CAT-IX > WS-CAT-CANT
017980             OR WS-CATEGORIA-CONOCIDA.
017990
018000     IF WS-CATEGORIA-DESCONOCIDA
018010        SET SW-NO-HAY-PEDIDO-CATEGORIAS TO TRUE
018020        DISPLAY 'PEDIDO DE CATEGORIAS RECHAZADO -- '
018030                'CATEGORIA DESCONOCIDA: ' WS-CATEGORIA-BUSCADA
018040     ELSE
018050        PERFORM 3811-LEER-CATEGORIA-PEDIDA
018060           THRU 3811-LEER-CATEGORIA-PEDIDA-FIN
018070     END-IF.
018080
018090 3812-VALIDAR-UNA-CATEG-PEDIDA-FIN.
018100     EXIT.
018110
018120*----------------------------------------------------------------*
018130 3813-COMPARAR-CATEG-PEDIDA.
018140
018150     IF WS-CAT-NOMBRE (WS-CAT-IX) = WS-CATEGORIA-BUSCADA
018160        SET WS-CATEGORIA-CONOCIDA TO TRUE
018170     END-IF.
018180
018190 3813-COMPARAR-CATEG-PEDIDA-FIN.
018200     EXIT.
018210
018220*----------------------------------------------------------------*
018230 3820-EMITIR-CATEGORIAS-PEDIDAS.
018240
018250     READ ENT-CATEGORIAS-CONSULTA
018260        AT END
018270           SET FS-CATCON-EOF TO TRUE
018280     END-READ.
018290
018300     IF NOT FS-CATCON-EOF
018310        MOVE WS-CATCON-LINEA TO WS-CATEGORIA-BUSCADA
018320        PERFORM 3821-EMITIR-SI-COINCIDE
018330           THRU 3821-EMITIR-SI-COINCIDE-FIN
018340           VARYING WS-CAT-IX FROM 1 BY 1
018350             UNTIL WS-CAT-IX > WS-CAT-CANT
018360     END-IF.
018370
018380 3820-EMITIR-CATEGORIAS-PEDIDAS-FIN.
018390     EXIT.
018400
018410*----------------------------------------------------------------*
018420 3821-EMITIR-SI-COINCIDE.
018430
018440     IF WS-CAT-NOMBRE (WS-CAT-IX) = WS-CATEGORIA-BUSCADA
018450        MOVE WS-INF-RENGLON-2COL TO WS-SALIDA-INFORME
018460        MOVE WS-CATEGORIA-BUSCADA TO WS-INF-ETIQUETA
018470        COMPUTE WS-INF-IMPORTE-EDIT =
018480                WS-CAT-ING-TOTAL (WS-CAT-IX)
018490              - WS-CAT-EGR-TOTAL (WS-CAT-IX)
018500        WRITE WS-SALIDA-INFORME
018510     END-IF.
018520
018530 3821-EMITIR-SI-COINCIDE-FIN.
018540     EXIT.
018550
018560*----------------------------------------------------------------*
018570* VUELCA LA TABLA DE TRANSACCIONES Y LOS PRESUPUESTOS DE LA
018580* BILLETERA A UN EXTRACTO CSV (ALTA-0241).
018590*----------------------------------------------------------------*
018600 5000-EXPORTAR-CSV.
018610
018620     PERFORM 5100-EXPORTAR-TRANSACCIONES
018630        THRU 5100-EXPORTAR-TRANSACCIONES-FIN.
018640
018650     MOVE SPACES TO WS-CSV-LINEA-OUT.
018660     WRITE WS-CSV-LINEA-OUT.
018670
018680     MOVE 'Budgets:' TO WS-CSV-LINEA-OUT.
018690     WRITE WS-CSV-LINEA-OUT.
018700
018710     MOVE 'Category;Limit;Spent;Remaining' TO WS-CSV-LINEA-OUT.
018720     WRITE WS-CSV-LINEA-OUT.
018730
018740     PERFORM 5200-EXPORTAR-PRESUPUESTOS
018750        THRU 5200-EXPORTAR-PRESUPUESTOS-FIN.
018760
018770     IF WS-TRAN-TABLA-LLENA
018780        DISPLAY 'AVISO: LA TABLA DE TRANSACCIONES SE LLENO -- '
018790                'EL EXTRACTO CSV NO LLEVA TODOS LOS MOVIMIENTOS'
018800     END-IF.
018810
018820 5000-EXPORTAR-CSV-FIN.
018830     EXIT.
018840
018850*----------------------------------------------------------------*
018860 5100-EXPORTAR-TRANSACCIONES.
018870
018880     MOVE 'Type;Date;Category;Amount;Description'
018890                                        TO WS-CSV-LINEA-OUT.
018900     WRITE WS-CSV-LINEA-OUT.
018910
018920     PERFORM 5110-EXPORTAR-UNA-TRANSACCION
018930        THRU 5110-EXPORTAR-UNA-TRANSACCION-FIN
018940        VARYING WS-TRAN-IX FROM 1 BY 1
018950          UNTIL WS-TRAN-IX > WS-TRAN-CANT.
018960
018970 5100-EXPORTAR-TRANSACCIONES-FIN.
018980     EXIT.
018990
019000*----------------------------------------------------------------*
019010 5110-EXPORTAR-UNA-TRANSACCION.
019020
019030     DIVIDE WS-TRAN-HORA (WS-TRAN-IX) BY 100
019040            GIVING WS-CSVF-HH REMAINDER WS-CSVF-MM.
019050     MOVE WS-TRAN-IMPORTE (WS-TRAN-IX) TO WS-CSV-IMPORTE-EDIT.
019060
019070     MOVE SPACES TO WS-CSV-LINEA-OUT.
019080     IF WS-TRAN-TIPO (WS-TRAN-IX) = 'I'
019090        STRING 'Доход'  DELIMITED BY SIZE ';' DELIMITED BY SIZE
019100               INTO WS-CSV-LINEA-OUT
019110     ELSE
019120        STRING 'Расход' DELIMITED BY SIZE ';' DELIMITED BY SIZE
019130               INTO WS-CSV-LINEA-OUT
019140     END-IF.
019150
019160     STRING WS-CSV-LINEA-OUT DELIMITED BY SIZE
019170            WS-TRAN-FECHA (WS-TRAN-IX)     (7:2) DELIMITED BY SIZE
019180            '.'                                    DELIMITED BY SIZE
019190            WS-TRAN-FECHA (WS-TRAN-IX)     (5:2) DELIMITED BY SIZE
019200            '.'                                    DELIMITED BY SIZE
019210            WS-TRAN-FECHA (WS-TRAN-IX)     (1:4) DELIMITED BY SIZE
019220            ' '                                    DELIMITED BY SIZE
019230            WS-CSVF-HH                             DELIMITED BY SIZE
019240            ':'                                    DELIMITED BY SIZE
019250            WS-CSVF-MM                             DELIMITED BY SIZE
019260            ';'                                    DELIMITED BY SIZE
019270            WS-TRAN-CATEGORIA (WS-TRAN-IX) DELIMITED BY SPACE
019280            ';'                                    DELIMITED BY SIZE
019290            WS-CSV-IMPORTE-EDIT             DELIMITED BY SIZE
019300            ';'                                    DELIMITED BY SIZE
019310            WS-TRAN-DESCRIPCION (WS-TRAN-IX) DELIMITED BY SIZE
019320            INTO WS-CSV-LINEA-OUT.
019330
019340     WRITE WS-CSV-LINEA-OUT.
019350
019360 5110-EXPORTAR-UNA-TRANSACCION-FIN.
019370     EXIT.
019380
019390*----------------------------------------------------------------*
019400 5200-EXPORTAR-PRESUPUESTOS.
019410
019420     PERFORM 5210-EXPORTAR-UN-PRESUPUESTO
019430        THRU 5210-EXPORTAR-UN-PRESUPUESTO-FIN
019440        VARYING WS-CAT-IX FROM 1 BY 1
019450          UNTIL WS-CAT-IX > WS-CAT-CANT.
019460
019470 5200-EXPORTAR-PRESUPUESTOS-FIN.
019480     EXIT.
019490
019500*----------------------------------------------------------------*
019510 5210-EXPORTAR-UN-PRESUPUESTO.
019520
019530     MOVE WS-CAT-NOMBRE (WS-CAT-IX) TO WS-LKP-ENT-CATEGORIA.
019540     SET WS-LKP-OP-CONSULTAR        TO TRUE.
019550     CALL 'MAESTPRE' USING WS-LK-ENTRADA-PRE, WS-LK-PRESUPUESTO-REG.
019560
019570     IF WS-LKP-PRESUPUESTO-EXISTE
019580        PERFORM 5215-VOLCAR-UN-PRESUPUESTO
019590           THRU 5215-VOLCAR-UN-PRESUPUESTO-FIN
019600     END-IF.
019610
019620 5210-EXPORTAR-UN-PRESUPUESTO-FIN.
019630     EXIT.
019640
019650*----------------------------------------------------------------*
019660 5215-VOLCAR-UN-PRESUPUESTO.
019670
019680     COMPUTE WS-IMPORTE-MENOR = WS-LKP-LIMITE - WS-LKP-GASTADO.
019690
019700     MOVE WS-LKP-LIMITE TO WS-CSV-IMPORTE-EDIT.
019710     STRING WS-LKP-CATEGORIA DELIMITED BY SPACE
019720            ';'              DELIMITED BY SIZE
019730            WS-CSV-IMPORTE-EDIT DELIMITED BY SIZE
019740            INTO WS-CSV-LINEA-OUT.
019750     MOVE WS-LKP-GASTADO TO WS-CSV-IMPORTE-EDIT.
019760     STRING WS-CSV-LINEA-OUT DELIMITED BY SIZE
019770            ';'              DELIMITED BY SIZE
019780            WS-CSV-IMPORTE-EDIT DELIMITED BY SIZE
019790            INTO WS-CSV-LINEA-OUT.
019800     MOVE WS-IMPORTE-MENOR TO WS-CSV-IMPORTE-EDIT.
019810     STRING WS-CSV-LINEA-OUT DELIMITED BY SIZE
019820            ';'              DELIMITED BY SIZE
019830            WS-CSV-IMPORTE-EDIT DELIMITED BY SIZE
019840            INTO WS-CSV-LINEA-OUT.
019850
019860     WRITE WS-CSV-LINEA-OUT.
019870
019880 5215-VOLCAR-UN-PRESUPUESTO-FIN.
019890     EXIT.
019900
019910*----------------------------------------------------------------*
019920 6000-FINALIZAR-PROGRAMA.
019930
019940     IF WS-MODO-VERBOSE
019950        DISPLAY 'REGPOST -- MODO VERBOSE ACTIVO (UPSI-0 EN 1) -- '
019960                'VER DETALLE DE RECHAZOS EN RECHAZOS'
019970     END-IF.
019980
019990     PERFORM 6200-CERRAR-ARCHIVOS
020000        THRU 6200-CERRAR-ARCHIVOS-FIN.
020010
020020 6000-FINALIZAR-PROGRAMA-FIN.
020030     EXIT.
020040
020050*----------------------------------------------------------------*
020060 6200-CERRAR-ARCHIVOS.
020070
020080     CLOSE ENT-TRANSACCIONES.
020090     CLOSE SAL-INFORME.
020100     CLOSE SAL-TRANSFERENCIAS.
020110     CLOSE SAL-ERRORES.
020120     CLOSE SAL-CSV-EXPORT.
020130
020140 6200-CERRAR-ARCHIVOS-FIN.
020150     EXIT.
020160
020170 END PROGRAM REGPOST.
020180