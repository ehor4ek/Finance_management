000100*----------------------------------------------------------------*
000110*    TRANLOG  --  LAYOUT DE UN MOVIMIENTO DE BILLETERA           *
000120*    (INGRESO / EGRESO / TRANSFERENCIA)                          *
000130*----------------------------------------------------------------*
000140*    ORIGEN: TP1 AULA 3 GRUPO 1 - CONSUMOS.CPY (LAYOUT DE UN      *
000150*    CONSUMO DE TARJETA). RECICLADO PARA EL PROYECTO DE          *
000160*    BILLETERA PERSONAL SOLICITADO POR EL AREA DE PRODUCTOS.     *
000170*----------------------------------------------------------------*
000180 01  WS-TL-TRANSACCION.
000190     05  TL-ID-TRANSACCION           PIC X(36).
000200     05  TL-TIPO                     PIC X(01).
000210         88  TL-ES-INGRESO                VALUE 'I'.
000220         88  TL-ES-EGRESO                 VALUE 'E'.
000230         88  TL-ES-TRANSFERENCIA          VALUE 'T'.
000240     05  TL-CATEGORIA                PIC X(20).
000250     05  TL-IMPORTE                  PIC S9(09)V9(02).
000260     05  TL-FECHA.
000270         10  TL-FECHA-ANIO           PIC X(04).
000280         10  FILLER                  PIC X VALUE '-'.
000290         10  TL-FECHA-MES            PIC X(02).
000300         10  FILLER                  PIC X VALUE '-'.
000310         10  TL-FECHA-DIA            PIC X(02).
000320     05  TL-FECHA-R REDEFINES TL-FECHA.
000330         10  TL-FECHA-ANIO-N         PIC 9(04).
000340         10  FILLER                  PIC X.
000350         10  TL-FECHA-MES-N          PIC 9(02).
000360         10  FILLER                  PIC X.
000370         10  TL-FECHA-DIA-N          PIC 9(02).
000380     05  TL-HORA.
000390         10  TL-HORA-HH              PIC 9(02).
000400         10  TL-HORA-MM              PIC 9(02).
000410     05  TL-DESCRIPCION              PIC X(30).
000420     05  TL-DESTINATARIO             PIC X(20).
000430     05  FILLER                      PIC X(08).
